000100*----------------------------------------------------------------*
000200*    INGREDR.CPY                                                 *
000300*    LAYOUT DEL MAESTRO DE INGREDIENTES (INGREDIENT-FILE)        *
000400*    UNA OCURRENCIA POR INGREDIENTE DE USUARIO O GLOBAL          *
000500*----------------------------------------------------------------*
000600* 08/17/90  RGB  VERSION INICIAL DEL LAYOUT                      *
000700* 02/09/93  CPR  SE AGREGA WS-INGR-FEC-VENC-R (REDEFINES)        *
000800* 11/23/98  SUR  AJUSTE Y2K - WS-INGR-VTO-ANIO PASA A PIC 9(04)  *
000850* 08/12/02  NBG  SE DEJA CONSTANCIA DE QUE EL FILLER FINAL SE    *
000860*                RESERVA PARA FUTUROS CAMPOS DE TRAZABILIDAD -   *
000870*                REQ. 0579                                       *
000900*----------------------------------------------------------------*
001000 01  WS-INGR-RECORD.
001100     05  WS-INGR-ID                      PIC 9(09).
001200     05  WS-INGR-NOMBRE                  PIC X(100).
001300     05  WS-INGR-CATEGORIA               PIC X(20).
001400         88  WS-INGR-CAT-VEGETAL             VALUE 'VEGETABLES'.
001500         88  WS-INGR-CAT-FRUTA               VALUE 'FRUITS'.
001600         88  WS-INGR-CAT-CARNE               VALUE 'MEAT'.
001700         88  WS-INGR-CAT-AVE                 VALUE 'POULTRY'.
001800         88  WS-INGR-CAT-PESCADO             VALUE 'FISH'.
001900         88  WS-INGR-CAT-MARISCO             VALUE 'SEAFOOD'.
002000         88  WS-INGR-CAT-LACTEO              VALUE 'DAIRY'.
002100         88  WS-INGR-CAT-CEREAL              VALUE 'GRAINS'.
002200         88  WS-INGR-CAT-LEGUMBRE            VALUE 'LEGUMES'.
002300         88  WS-INGR-CAT-FRUTOSECO           VALUE 'NUTS_SEEDS'.
002400         88  WS-INGR-CAT-HIERBA              VALUE 'HERBS_SPICES'.
002500         88  WS-INGR-CAT-ACEITE              VALUE 'OILS_FATS'.
002600         88  WS-INGR-CAT-CONDIMENTO          VALUE 'CONDIMENTS'.
002700         88  WS-INGR-CAT-BEBIDA              VALUE 'BEVERAGES'.
002800         88  WS-INGR-CAT-OTRO                VALUE 'OTHER'.
002900     05  WS-INGR-CANTIDAD                PIC 9(08)V9(02).
003000     05  WS-INGR-UNIDAD                  PIC X(20).
003100         88  WS-INGR-UN-GRAMO                VALUE 'GRAM'.
003200         88  WS-INGR-UN-KILO                 VALUE 'KILOGRAM'.
003300         88  WS-INGR-UN-MILILITRO            VALUE 'MILLILITER'.
003400         88  WS-INGR-UN-LITRO                VALUE 'LITER'.
003500         88  WS-INGR-UN-PIEZA                VALUE 'PIECE'.
003600         88  WS-INGR-UN-CUCHARADA            VALUE 'TABLESPOON'.
003700         88  WS-INGR-UN-CUCHARADITA          VALUE 'TEASPOON'.
003800         88  WS-INGR-UN-TAZA                 VALUE 'CUP'.
003900         88  WS-INGR-UN-ONZA                 VALUE 'OUNCE'.
004000         88  WS-INGR-UN-LIBRA                VALUE 'POUND'.
004100     05  WS-INGR-FEC-VENCIMIENTO.
004200         10  WS-INGR-VTO-ANIO             PIC 9(04).
004300         10  WS-INGR-VTO-MES              PIC 9(02).
004400         10  WS-INGR-VTO-DIA              PIC 9(02).
004500     05  WS-INGR-FEC-VENC-R  REDEFINES
004600         WS-INGR-FEC-VENCIMIENTO         PIC 9(08).
004700     05  WS-INGR-VTO-NULO                PIC X(01) VALUE 'S'.
004800         88  WS-INGR-SIN-VENCIMIENTO         VALUE 'S'.
004900     05  WS-INGR-DISPONIBLE              PIC X(01) VALUE 'Y'.
005000         88  WS-INGR-DISPONIBLE-SI           VALUE 'Y'.
005100         88  WS-INGR-DISPONIBLE-NO           VALUE 'N'.
005200     05  WS-INGR-ID-USUARIO              PIC 9(09).
005300     05  FILLER                          PIC X(30).
