000100******************************************************************
000200* GREENMONO NUTRITION AND MEAL-PLANNING SYSTEM
000300* PROGRAM: NUTRCALC - CALCULO DE INFORMACION NUTRICIONAL, YA SEA
000400*          POR RECETA (SUMA DE SUS LINEAS DE INGREDIENTE) O POR
000500*          DIA DE UN PLAN (SUMA DE LAS 3 RECETAS DEL DIA)
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. NUTRCALC.
000900 AUTHOR. C PERDIGUERA.
001000 INSTALLATION. GREENMONO DATA CENTER - AREA DESARROLLO.
001100 DATE-WRITTEN. 10/11/91.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO EXCLUSIVO DEL SISTEMA GREENMONO.
001400*----------------------------------------------------------------*
001500*                       C A M B I O S                            *
001600*----------------------------------------------------------------*
001700* 10/11/91  CPR  VERSION INICIAL - MODO RECETA UNICAMENTE,
001800*                SUMA LAS LINEAS DE INGREDIENTE DE UNA RECETA
001900* 06/04/94  NBG  SE AGREGA LA TABLA DE CONVERSION DE UNIDADES A
002000*                GRAMOS PARA CALCULAR EL RATIO DE CANTIDAD
002100* 02/09/93  CPR  SE AGREGA EL MODO DIA (SUMA DE LAS 3 RECETAS
002200*                DE UN DIA DE PLAN) - REQ. 0231
002300* 04/18/95  CPR  SE AGREGA LA VALIDACION DE RANGO DE PROTEINA Y
002400*                CARBOHIDRATOS DIARIOS - REQ. 0289
002500* 07/07/96  NBG  SE AGREGA EL SCORE DE BALANCE NUTRICIONAL SOBRE
002600*                PROTEINA Y CARBOHIDRATOS DEL DIA - REQ. 0356
002700* 11/23/98  SUR  REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE
002800*                PROGRAMA, SE DEJA CONSTANCIA DE LA REVISION
002900* 03/22/99  CPR  SE AGREGA EL CALCULO DE CALORIAS DESDE MACROS
003000*                COMO VERIFICACION CRUZADA CONTRA LO ACUMULADO
003100*                - REQ. 0498
003200* 09/14/99  SUR  SE CORRIGE EL RATIO DE CANTIDAD A 1 CUANDO EL
003300*                INGREDIENTE DE REFERENCIA CONVIERTE A CERO
003400*                GRAMOS (DIVISION POR CERO) - REQ. 0530
003500* 11/29/99  CPR  SE CORRIGE EL SCORE DE BALANCE PARA REDONDEAR EL
003600*                COCIENTE A 4 DECIMALES ANTES DE MULTIPLICAR POR
003700*                100, EN LUGAR DE REDONDEAR SOLO EL RESULTADO
003800*                FINAL - REQ. 0547
003850* 06/19/02  NBG  SE CORRIGE EL REDONDEO A 2 DECIMALES DE LOS
003860*                ACUMULADORES ANTES DE GRABAR EL MAESTRO DE
003870*                NUTRICION - EL COMPUTE ROUNDED CONTRA EL MISMO
003880*                CAMPO NO REDONDEABA NADA - REQ. 0561
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. GNUCOBOL.
004300 OBJECT-COMPUTER. GNUCOBOL.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT PARM-CARD
005000         ASSIGN TO 'NUTRPARM'
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-PARM.
005300
005400     SELECT ENT-RECETAS
005500         ASSIGN TO 'RECIPE-FILE'
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS RANDOM
005800         RECORD KEY IS WS-RCTA-ID
005900         FILE STATUS IS FS-RECETAS.
006000
006100     SELECT ENT-INGREDIENTES
006200         ASSIGN TO 'INGREDIENT-FILE'
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS RANDOM
006500         RECORD KEY IS WS-INGR-ID
006600         FILE STATUS IS FS-INGREDIENTES.
006700
006800     SELECT ENT-LINEAS-RECETA
006900         ASSIGN TO 'RECIPE-INGREDIENT-FILE'
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-LINEAS.
007200
007300     SELECT ENT-NUTRINF
007400         ASSIGN TO 'NUTRITIONAL-INFO-FILE'
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE IS DYNAMIC
007700         RECORD KEY IS WS-NUTR-CLAVE
007800         FILE STATUS IS FS-NUTRINF.
007900
008000*----------------------------------------------------------------*
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  PARM-CARD.
008500 01  WS-PARM-REG.
008600     05  WS-PARM-MODO                 PIC X(01).
008700         88  WS-PARM-MODO-RECETA          VALUE 'R'.
008800         88  WS-PARM-MODO-DIA             VALUE 'D'.
008900     05  WS-PARM-ID-COMIDA            PIC 9(09).
009000     05  WS-PARM-ID-RECETAS-GRUPO.
009020         10  WS-PARM-ID-RECETA-1      PIC 9(09).
009040         10  WS-PARM-ID-RECETA-2      PIC 9(09).
009060         10  WS-PARM-ID-RECETA-3      PIC 9(09).
009080     05  WS-PARM-ID-RECETAS-TABLA  REDEFINES
009090         WS-PARM-ID-RECETAS-GRUPO     PIC 9(09)
009095                                       OCCURS 3 TIMES.
009300
009400 FD  ENT-RECETAS.
009500     COPY RECIPER.
009600
009700 FD  ENT-INGREDIENTES.
009800     COPY INGREDR.
009900
010000 FD  ENT-LINEAS-RECETA.
010100     COPY RECPING.
010200
010300 FD  ENT-NUTRINF.
010400     COPY NUTRINF.
010500
010600*----------------------------------------------------------------*
010700 WORKING-STORAGE SECTION.
010750 77  WS-SUB                            PIC 9(02) COMP.
010800
010900 01  FS-ESTADOS.
011000     05  FS-PARM                       PIC X(02).
011100         88  FS-PARM-OK                    VALUE '00'.
011200         88  FS-PARM-EOF                   VALUE '10'.
011300     05  FS-RECETAS                    PIC X(02).
011400         88  FS-RECETAS-OK                 VALUE '00'.
011500         88  FS-RECETAS-NFD                VALUE '23'.
011600     05  FS-INGREDIENTES               PIC X(02).
011700         88  FS-INGREDIENTES-OK            VALUE '00'.
011800         88  FS-INGREDIENTES-NFD           VALUE '23'.
011900     05  FS-LINEAS                     PIC X(02).
012000         88  FS-LINEAS-OK                  VALUE '00'.
012100         88  FS-LINEAS-EOF                 VALUE '10'.
012200     05  FS-NUTRINF                    PIC X(02).
012300         88  FS-NUTRINF-OK                 VALUE '00'.
012400         88  FS-NUTRINF-NFD                VALUE '23'.
012500
012600*----------------------------------------------------------------*
012700*    TABLA DE CONVERSION DE UNIDADES A GRAMOS/MILILITROS         *
012800*    (CARGADA POR VALUE, REDEFINIDA COMO TABLA DE BUSQUEDA)      *
012900*----------------------------------------------------------------*
013000 01  WS-TABLA-UNIDADES-INIC.
013100     05  FILLER                       PIC X(27)
013200                        VALUE 'GRAM                0000100'.
013300     05  FILLER                       PIC X(27)
013400                        VALUE 'KILOGRAM            0100000'.
013500     05  FILLER                       PIC X(27)
013600                        VALUE 'MILLILITER          0000100'.
013700     05  FILLER                       PIC X(27)
013800                        VALUE 'LITER               0100000'.
013900     05  FILLER                       PIC X(27)
014000                        VALUE 'PIECE               0010000'.
014100     05  FILLER                       PIC X(27)
014200                        VALUE 'TABLESPOON          0001500'.
014300     05  FILLER                       PIC X(27)
014400                        VALUE 'TEASPOON            0000500'.
014500     05  FILLER                       PIC X(27)
014600                        VALUE 'CUP                 0024000'.
014700     05  FILLER                       PIC X(27)
014800                        VALUE 'OUNCE               0002835'.
014900     05  FILLER                       PIC X(27)
015000                        VALUE 'POUND               0045359'.
015100 01  WS-TABLA-UNIDADES  REDEFINES
015200     WS-TABLA-UNIDADES-INIC.
015300     05  WS-UNI-ENTRADA                OCCURS 10 TIMES
015400                                        INDEXED BY WS-IX-UNI.
015500         10  WS-UNI-NOMBRE             PIC X(20).
015600         10  WS-UNI-GRAMOS             PIC 9(05)V9(02).
015700
015800 01  WS-CONSTANTES-NUTRICION.
015900     05  WS-PROT-MIN                   PIC 9(03) VALUE 20.
016000     05  WS-PROT-MAX                   PIC 9(03) VALUE 30.
016100     05  WS-CARB-MIN                   PIC 9(03) VALUE 50.
016200     05  WS-CARB-MAX                   PIC 9(03) VALUE 80.
016300
016400 01  WS-ACUMULADORES.
016500     05  WS-ACUM-CALORIAS              PIC 9(08)V9(04).
016600     05  WS-ACUM-PROTEINA              PIC 9(08)V9(04).
016700     05  WS-ACUM-CARBOHIDRATOS          PIC 9(08)V9(04).
016800     05  WS-ACUM-GRASA                 PIC 9(08)V9(04).
016900     05  WS-ACUM-FIBRA                 PIC 9(08)V9(04).
016910
016920*----------------------------------------------------------------*
016930* TOTALES YA REDONDEADOS A 2 DECIMALES (REDONDEO HALF-UP) PARA   *
016940* GRABAR EN EL MAESTRO DE NUTRICION - REQ. 0561                  *
016950*----------------------------------------------------------------*
016960 01  WS-ACUM-REDONDEADOS.
016970     05  WS-ACUM-CALORIAS-R2           PIC 9(08)V9(02).
016980     05  WS-ACUM-PROTEINA-R2           PIC 9(08)V9(02).
016990     05  WS-ACUM-CARBOHID-R2           PIC 9(08)V9(02).
017000     05  WS-ACUM-GRASA-R2              PIC 9(08)V9(02).
017010     05  WS-ACUM-FIBRA-R2              PIC 9(08)V9(02).
017020
017100 01  WS-VARIABLES.
017200     05  WS-CANT-A                     PIC 9(08)V9(02).
017300     05  WS-UNI-A                      PIC X(20).
017400     05  WS-CANT-B                     PIC 9(08)V9(02).
017500     05  WS-UNI-B                      PIC X(20).
017600     05  WS-GRAMOS-A                   PIC 9(08)V9(04).
017700     05  WS-GRAMOS-B                   PIC 9(08)V9(04).
017800     05  WS-RATIO-CANTIDAD             PIC 9(05)V9(04).
017900     05  WS-ENCONTRADO                 PIC X(01) VALUE 'N'.
018000         88  WS-SE-ENCONTRO                VALUE 'Y'.
018200     05  WS-DIA-RECETAS                OCCURS 3 TIMES
018300                                        PIC 9(09).
018400     05  WS-PORCION-RATIO              PIC 9(03)V9(04).
018500     05  WS-SCORE-PROTEINA             PIC 9(03)V9(02).
018600     05  WS-SCORE-CARB                 PIC 9(03)V9(02).
018700     05  WS-CALORIAS-MACROS            PIC 9(08)V9(02).
018800     05  WS-DIF-CALORIAS-MACROS        PIC S9(08)V9(02).
018900
019000 01  WS-NUTR-CLAVE-BUSQ.
019100     05  WS-NUTR-BUSQ-TIPO             PIC X(01).
019200     05  WS-NUTR-BUSQ-REFERENCIA       PIC 9(09).
019250 01  WS-NUTR-CLAVE-BUSQ-R  REDEFINES
019260     WS-NUTR-CLAVE-BUSQ                PIC X(10).
019300
019400 01  WS-LINEA-COINCIDE                PIC X(01) VALUE 'N'.
019500     88  WS-LINEA-ES-DE-LA-RECETA         VALUE 'Y'.
019600
019700*----------------------------------------------------------------*
019800 PROCEDURE DIVISION.
019900*----------------------------------------------------------------*
020000
020100     PERFORM 1000-INICIAR-PROGRAMA
020200        THRU 1000-INICIAR-PROGRAMA-FIN.
020300
020400     PERFORM 2000-PROCESAR-PROGRAMA
020500        THRU 2000-PROCESAR-PROGRAMA-FIN.
020600
020700     PERFORM 3000-FINALIZAR-PROGRAMA
020800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
020900
021000     STOP RUN.
021100*----------------------------------------------------------------*
021200 1000-INICIAR-PROGRAMA.
021300
021400     PERFORM 1100-ABRIR-ARCHIVOS
021500        THRU 1100-ABRIR-ARCHIVOS-FIN.
021600
021700     PERFORM 1150-LEER-PARAMETROS
021800        THRU 1150-LEER-PARAMETROS-FIN.
021900
022000     PERFORM 1200-INICIALIZAR-VARIABLES
022100        THRU 1200-INICIALIZAR-VARIABLES-FIN.
022200
022300 1000-INICIAR-PROGRAMA-FIN.
022400     EXIT.
022500*----------------------------------------------------------------*
022600 1100-ABRIR-ARCHIVOS.
022700
022800     OPEN INPUT  PARM-CARD.
022900     OPEN INPUT  ENT-RECETAS.
023000     OPEN INPUT  ENT-INGREDIENTES.
023100     OPEN INPUT  ENT-LINEAS-RECETA.
023200     OPEN I-O    ENT-NUTRINF.
023300
023400     IF NOT FS-PARM-OK
023500         DISPLAY 'ERROR AL ABRIR LA TARJETA DE PARAMETROS'
023600         DISPLAY 'FILE STATUS: ' FS-PARM
023700         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
023800     END-IF.
023900     IF NOT FS-RECETAS-OK
024000         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RECETAS'
024100         DISPLAY 'FILE STATUS: ' FS-RECETAS
024200         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
024300     END-IF.
024400     IF NOT FS-INGREDIENTES-OK
024500         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE INGREDIENTES'
024600         DISPLAY 'FILE STATUS: ' FS-INGREDIENTES
024700         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
024800     END-IF.
024900     IF NOT FS-LINEAS-OK
025000         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE LINEAS DE RECETA'
025100         DISPLAY 'FILE STATUS: ' FS-LINEAS
025200         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
025300     END-IF.
025400     IF NOT FS-NUTRINF-OK
025500         DISPLAY 'ERROR AL ABRIR EL ARCHIVO NUTRICIONAL'
025600         DISPLAY 'FILE STATUS: ' FS-NUTRINF
025700         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
025800     END-IF.
025900
026000 1100-ABRIR-ARCHIVOS-FIN.
026100     EXIT.
026200*----------------------------------------------------------------*
026300 1150-LEER-PARAMETROS.
026400
026500     READ PARM-CARD.
026600     IF NOT FS-PARM-OK
026700         DISPLAY 'ERROR AL LEER LA TARJETA DE PARAMETROS'
026800         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
026900     END-IF.
027000
027100     IF NOT WS-PARM-MODO-RECETA AND NOT WS-PARM-MODO-DIA
027200         DISPLAY 'ERROR FATAL: MODO DE CALCULO INVALIDO - '
027300                 WS-PARM-MODO
027400         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
027500     END-IF.
027600
027700 1150-LEER-PARAMETROS-FIN.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 1200-INICIALIZAR-VARIABLES.
028100
028200     MOVE ZERO TO WS-ACUM-CALORIAS WS-ACUM-PROTEINA
028300                  WS-ACUM-CARBOHIDRATOS WS-ACUM-GRASA
028400                  WS-ACUM-FIBRA.
028500
028600 1200-INICIALIZAR-VARIABLES-FIN.
028700     EXIT.
028800*----------------------------------------------------------------*
028900 2000-PROCESAR-PROGRAMA.
029000
029100     EVALUATE TRUE
029200         WHEN WS-PARM-MODO-RECETA
029300             PERFORM 2100-PROCESAR-MODO-RECETA
029400                THRU 2100-PROCESAR-MODO-RECETA-FIN
029500         WHEN WS-PARM-MODO-DIA
029600             PERFORM 2200-PROCESAR-MODO-DIA
029700                THRU 2200-PROCESAR-MODO-DIA-FIN
029800     END-EVALUATE.
029900
030000 2000-PROCESAR-PROGRAMA-FIN.
030100     EXIT.
030200*----------------------------------------------------------------*
030300* MODO RECETA: RECORRE LAS LINEAS DE INGREDIENTE DE LA RECETA    *
030400* PEDIDA Y ACUMULA SUS NUTRIENTES PONDERADOS POR EL RATIO DE     *
030500* CANTIDAD CONTRA LA CANTIDAD DE REFERENCIA DEL INGREDIENTE
030600*----------------------------------------------------------------*
030700 2100-PROCESAR-MODO-RECETA.
030800
030900     READ ENT-LINEAS-RECETA
031000         AT END SET FS-LINEAS-EOF TO TRUE
031100     END-READ.
031200     PERFORM 2110-PROCESAR-LINEA-UNA
031300        THRU 2110-PROCESAR-LINEA-UNA-FIN
031400        UNTIL FS-LINEAS-EOF.
031500
031600     PERFORM 2900-REDONDEAR-ACUMULADORES
031700        THRU 2900-REDONDEAR-ACUMULADORES-FIN.
031800
031900     PERFORM 2950-VERIFICAR-CALORIAS-MACROS
032000        THRU 2950-VERIFICAR-CALORIAS-MACROS-FIN.
032100
032200     PERFORM 2600-GRABAR-NUTRINF-RECETA
032300        THRU 2600-GRABAR-NUTRINF-RECETA-FIN.
032400
032500 2100-PROCESAR-MODO-RECETA-FIN.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 2110-PROCESAR-LINEA-UNA.
032900
033000     IF WS-RCIG-ID-RECETA = WS-PARM-ID-RECETA-1
033100         PERFORM 2120-ACUMULAR-LINEA
033200            THRU 2120-ACUMULAR-LINEA-FIN
033300     END-IF.
033400     READ ENT-LINEAS-RECETA
033500         AT END SET FS-LINEAS-EOF TO TRUE
033600     END-READ.
033700
033800 2110-PROCESAR-LINEA-UNA-FIN.
033900     EXIT.
034000*----------------------------------------------------------------*
034100* BUSCA EL INGREDIENTE Y SU FICHA NUTRICIONAL; SI CUALQUIERA DE  *
034200* LAS DOS FALTA, LA LINEA SE OMITE CON UNA ADVERTENCIA           *
034300*----------------------------------------------------------------*
034400 2120-ACUMULAR-LINEA.
034500
034600     MOVE WS-RCIG-ID-INGREDIENTE TO WS-INGR-ID.
034700     READ ENT-INGREDIENTES
034800         INVALID KEY
034900             DISPLAY 'AVISO: INGREDIENTE NO HALLADO - SE OMITE '
035000                     'LA LINEA - ID ' WS-RCIG-ID-INGREDIENTE
035100     END-READ.
035200
035300     IF FS-INGREDIENTES-OK
035400         MOVE 'I'                  TO WS-NUTR-BUSQ-TIPO
035500         MOVE WS-RCIG-ID-INGREDIENTE TO WS-NUTR-BUSQ-REFERENCIA
035600         MOVE WS-NUTR-CLAVE-BUSQ   TO WS-NUTR-CLAVE
035700         READ ENT-NUTRINF
035800             INVALID KEY
035900                 DISPLAY 'AVISO: SIN DATO NUTRICIONAL PARA EL '
036000                         'INGREDIENTE - SE OMITE LA LINEA - ID '
036100                         WS-RCIG-ID-INGREDIENTE
036200         END-READ
036300
036400         IF FS-NUTRINF-OK
036500             MOVE WS-RCIG-CANTIDAD  TO WS-CANT-A
036600             MOVE WS-RCIG-UNIDAD    TO WS-UNI-A
036700             MOVE WS-INGR-CANTIDAD  TO WS-CANT-B
036800             MOVE WS-INGR-UNIDAD    TO WS-UNI-B
036900             PERFORM 2150-CALCULAR-RATIO
037000                THRU 2150-CALCULAR-RATIO-FIN
037100
037200             COMPUTE WS-ACUM-CALORIAS =
037300                 WS-ACUM-CALORIAS
037400                     + (WS-NUTR-CALORIAS * WS-RATIO-CANTIDAD)
037500             COMPUTE WS-ACUM-PROTEINA =
037600                 WS-ACUM-PROTEINA
037700                     + (WS-NUTR-PROTEINA * WS-RATIO-CANTIDAD)
037800             COMPUTE WS-ACUM-CARBOHIDRATOS =
037900                 WS-ACUM-CARBOHIDRATOS
038000               + (WS-NUTR-CARBOHIDRATOS * WS-RATIO-CANTIDAD)
038100             COMPUTE WS-ACUM-GRASA =
038200                 WS-ACUM-GRASA
038300                     + (WS-NUTR-GRASA * WS-RATIO-CANTIDAD)
038400             COMPUTE WS-ACUM-FIBRA =
038500                 WS-ACUM-FIBRA
038600                     + (WS-NUTR-FIBRA * WS-RATIO-CANTIDAD)
038700         END-IF
038800     END-IF.
038900
039000 2120-ACUMULAR-LINEA-FIN.
039100     EXIT.
039200*----------------------------------------------------------------*
039300* RATIO = GRAMOS(CANTIDAD DE LA LINEA) / GRAMOS(CANTIDAD DE      *
039400* REFERENCIA DEL INGREDIENTE), REDONDEADO A 4 DECIMALES; SI LA   *
039500* REFERENCIA CONVIERTE A CERO GRAMOS, EL RATIO ES 1 (REQ. 0530)  *
039600*----------------------------------------------------------------*
039700 2150-CALCULAR-RATIO.
039800
039900     MOVE WS-CANT-A TO WS-GRAMOS-A.
040000     MOVE WS-UNI-A  TO WS-NUTR-BUSQ-TIPO.
040100     PERFORM 2160-CONVERTIR-A-GRAMOS
040200        THRU 2160-CONVERTIR-A-GRAMOS-FIN.
040300
040400     MOVE WS-CANT-B TO WS-GRAMOS-B.
040500     MOVE WS-UNI-B  TO WS-NUTR-BUSQ-TIPO.
040600     PERFORM 2170-CONVERTIR-B-A-GRAMOS
040700        THRU 2170-CONVERTIR-B-A-GRAMOS-FIN.
040800
040900     IF WS-GRAMOS-B = ZERO
041000         MOVE 1 TO WS-RATIO-CANTIDAD
041100     ELSE
041200         COMPUTE WS-RATIO-CANTIDAD ROUNDED =
041300             WS-GRAMOS-A / WS-GRAMOS-B
041400     END-IF.
041500
041600 2150-CALCULAR-RATIO-FIN.
041700     EXIT.
041800*----------------------------------------------------------------*
041900* CONVIERTE WS-CANT-A/WS-UNI-A A GRAMOS, RESULTADO EN            *
042000* WS-GRAMOS-A                                                    *
042100*----------------------------------------------------------------*
042200 2160-CONVERTIR-A-GRAMOS.
042300
042400     MOVE 'N' TO WS-ENCONTRADO.
042500     SET WS-IX-UNI TO 1.
042600     PERFORM 2165-COMPARAR-UNIDAD-A
042700        THRU 2165-COMPARAR-UNIDAD-A-FIN
042800        UNTIL WS-IX-UNI > 10 OR WS-SE-ENCONTRO.
042900
043000     IF WS-SE-ENCONTRO
043100         COMPUTE WS-GRAMOS-A =
043200             WS-CANT-A * WS-UNI-GRAMOS (WS-IX-UNI)
043300     ELSE
043400         MOVE WS-CANT-A TO WS-GRAMOS-A
043500     END-IF.
043600
043700 2160-CONVERTIR-A-GRAMOS-FIN.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 2165-COMPARAR-UNIDAD-A.
044100
044200     IF WS-UNI-NOMBRE (WS-IX-UNI) = WS-UNI-A
044300         MOVE 'Y' TO WS-ENCONTRADO
044400     ELSE
044500         SET WS-IX-UNI UP BY 1
044600     END-IF.
044700
044800 2165-COMPARAR-UNIDAD-A-FIN.
044900     EXIT.
045000*----------------------------------------------------------------*
045100* CONVIERTE WS-CANT-B/WS-UNI-B A GRAMOS, RESULTADO EN            *
045200* WS-GRAMOS-B                                                    *
045300*----------------------------------------------------------------*
045400 2170-CONVERTIR-B-A-GRAMOS.
045500
045600     MOVE 'N' TO WS-ENCONTRADO.
045700     SET WS-IX-UNI TO 1.
045800     PERFORM 2175-COMPARAR-UNIDAD-B
045900        THRU 2175-COMPARAR-UNIDAD-B-FIN
046000        UNTIL WS-IX-UNI > 10 OR WS-SE-ENCONTRO.
046100
046200     IF WS-SE-ENCONTRO
046300         COMPUTE WS-GRAMOS-B =
046400             WS-CANT-B * WS-UNI-GRAMOS (WS-IX-UNI)
046500     ELSE
046600         MOVE WS-CANT-B TO WS-GRAMOS-B
046700     END-IF.
046800
046900 2170-CONVERTIR-B-A-GRAMOS-FIN.
047000     EXIT.
047100*----------------------------------------------------------------*
047200 2175-COMPARAR-UNIDAD-B.
047300
047400     IF WS-UNI-NOMBRE (WS-IX-UNI) = WS-UNI-B
047500         MOVE 'Y' TO WS-ENCONTRADO
047600     ELSE
047700         SET WS-IX-UNI UP BY 1
047800     END-IF.
047900
048000 2175-COMPARAR-UNIDAD-B-FIN.
048100     EXIT.
048200*----------------------------------------------------------------*
048300* MODO DIA: SUMA, PARA CADA UNA DE LAS 3 RECETAS DEL DIA, SUS    *
048400* NUTRIENTES POR PORCION (TOTAL DE LA RECETA ENTRE PORCIONES)    *
048500*----------------------------------------------------------------*
048600 2200-PROCESAR-MODO-DIA.
048700
048800     MOVE WS-PARM-ID-RECETA-1 TO WS-DIA-RECETAS (1).
048900     MOVE WS-PARM-ID-RECETA-2 TO WS-DIA-RECETAS (2).
049000     MOVE WS-PARM-ID-RECETA-3 TO WS-DIA-RECETAS (3).
049100
049200     SET WS-SUB TO 1.
049300     PERFORM 2210-PROCESAR-RECETA-DIA
049400        THRU 2210-PROCESAR-RECETA-DIA-FIN
049500        3 TIMES.
049600
049700     PERFORM 2900-REDONDEAR-ACUMULADORES
049800        THRU 2900-REDONDEAR-ACUMULADORES-FIN.
049900
050000     PERFORM 2300-VALIDAR-NUTRICION-DIA
050100        THRU 2300-VALIDAR-NUTRICION-DIA-FIN.
050200
050300     PERFORM 2400-CALC-SCORE-BALANCE-NUTRI
050400        THRU 2400-CALC-SCORE-BALANCE-NUTRI-FIN.
050500
050600     PERFORM 2950-VERIFICAR-CALORIAS-MACROS
050700        THRU 2950-VERIFICAR-CALORIAS-MACROS-FIN.
050800
050900     PERFORM 2650-GRABAR-NUTRINF-DIA
051000        THRU 2650-GRABAR-NUTRINF-DIA-FIN.
051100
051200 2200-PROCESAR-MODO-DIA-FIN.
051300     EXIT.
051400*----------------------------------------------------------------*
051500 2210-PROCESAR-RECETA-DIA.
051600
051700     IF WS-DIA-RECETAS (WS-SUB) NOT = ZERO
051800         MOVE WS-DIA-RECETAS (WS-SUB) TO WS-RCTA-ID
051900         READ ENT-RECETAS
052000             INVALID KEY
052100                 DISPLAY 'AVISO: RECETA NO HALLADA - SE OMITE '
052200                         'DEL CALCULO DIARIO - ID ' WS-RCTA-ID
052300         END-READ
052400         IF FS-RECETAS-OK
052500             COMPUTE WS-PORCION-RATIO ROUNDED =
052600                 WS-RCTA-CALORIAS / WS-RCTA-PORCIONES
052700             ADD WS-PORCION-RATIO TO WS-ACUM-CALORIAS
052800             COMPUTE WS-PORCION-RATIO ROUNDED =
052900                 WS-RCTA-PROTEINA / WS-RCTA-PORCIONES
053000             ADD WS-PORCION-RATIO TO WS-ACUM-PROTEINA
053100             COMPUTE WS-PORCION-RATIO ROUNDED =
053200                 WS-RCTA-CARBOHIDRATOS / WS-RCTA-PORCIONES
053300             ADD WS-PORCION-RATIO TO WS-ACUM-CARBOHIDRATOS
053400             IF WS-RCTA-SIN-GRASA-INFORMADA
053500                 CONTINUE
053600             ELSE
053700                 COMPUTE WS-PORCION-RATIO ROUNDED =
053800                     WS-RCTA-GRASA / WS-RCTA-PORCIONES
053900                 ADD WS-PORCION-RATIO TO WS-ACUM-GRASA
054000             END-IF
054100             IF WS-RCTA-SIN-FIBRA-INFORMADA
054200                 CONTINUE
054300             ELSE
054400                 COMPUTE WS-PORCION-RATIO ROUNDED =
054500                     WS-RCTA-FIBRA / WS-RCTA-PORCIONES
054600                 ADD WS-PORCION-RATIO TO WS-ACUM-FIBRA
054700             END-IF
054800         END-IF
054900     END-IF.
055000     SET WS-SUB UP BY 1.
055100
055200 2210-PROCESAR-RECETA-DIA-FIN.
055300     EXIT.
055400*----------------------------------------------------------------*
055500* VALIDACION DEL RANGO DIARIO DE PROTEINA (20-30G) Y             *
055600* CARBOHIDRATOS (50-80G) - REQ. 0289                             *
055700*----------------------------------------------------------------*
055800 2300-VALIDAR-NUTRICION-DIA.
055900
056000     IF WS-ACUM-PROTEINA >= WS-PROT-MIN AND
056100        WS-ACUM-PROTEINA <= WS-PROT-MAX AND
056200        WS-ACUM-CARBOHIDRATOS >= WS-CARB-MIN AND
056300        WS-ACUM-CARBOHIDRATOS <= WS-CARB-MAX
056400         SET WS-NUTR-ES-VALIDO TO TRUE
056500     ELSE
056600         SET WS-NUTR-NO-VALIDO TO TRUE
056700     END-IF.
056800
056900 2300-VALIDAR-NUTRICION-DIA-FIN.
057000     EXIT.
057100*----------------------------------------------------------------*
057200* SCORE DE BALANCE NUTRICIONAL DEL DIA (PROTEINA/CARBOHIDRATOS)  *
057300*----------------------------------------------------------------*
057400 2400-CALC-SCORE-BALANCE-NUTRI.
057500
057600* EL COCIENTE SE REDONDEA A 4 DECIMALES ANTES DE MULTIPLICAR POR
057700* 100, TAL COMO LO EXIGE NUTRICION PARA EL CALCULO DE ESTE SCORE
057800     IF WS-ACUM-PROTEINA >= WS-PROT-MIN AND
057900        WS-ACUM-PROTEINA <= WS-PROT-MAX
058000         MOVE 100 TO WS-SCORE-PROTEINA
058100     ELSE
058200         IF WS-ACUM-PROTEINA < WS-PROT-MIN
058300             COMPUTE WS-PORCION-RATIO ROUNDED =
058400                 WS-ACUM-PROTEINA / WS-PROT-MIN
058500         ELSE
058600             COMPUTE WS-PORCION-RATIO ROUNDED =
058700                 WS-PROT-MAX / WS-ACUM-PROTEINA
058800         END-IF
058900         COMPUTE WS-SCORE-PROTEINA ROUNDED =
059000             WS-PORCION-RATIO * 100
059100     END-IF.
059200
059300     IF WS-ACUM-CARBOHIDRATOS >= WS-CARB-MIN AND
059400        WS-ACUM-CARBOHIDRATOS <= WS-CARB-MAX
059500         MOVE 100 TO WS-SCORE-CARB
059600     ELSE
059700         IF WS-ACUM-CARBOHIDRATOS < WS-CARB-MIN
059800             COMPUTE WS-PORCION-RATIO ROUNDED =
059900                 WS-ACUM-CARBOHIDRATOS / WS-CARB-MIN
060000         ELSE
060100             COMPUTE WS-PORCION-RATIO ROUNDED =
060200                 WS-CARB-MAX / WS-ACUM-CARBOHIDRATOS
060300         END-IF
060400         COMPUTE WS-SCORE-CARB ROUNDED =
060500             WS-PORCION-RATIO * 100
060600     END-IF.
060700
060800     COMPUTE WS-NUTR-SCORE-TOTAL ROUNDED =
060900         (WS-SCORE-PROTEINA + WS-SCORE-CARB) / 2.
061000
061100 2400-CALC-SCORE-BALANCE-NUTRI-FIN.
061200     EXIT.
061300*----------------------------------------------------------------*
061400* RECALCULA LAS CALORIAS DESDE LOS MACROS ACUMULADOS Y AVISA SI  *
061500* NO COINCIDEN CON EL TOTAL DE CALORIAS TAL COMO FUE ACUMULADO,  *
061600* COMO CONTROL CRUZADO DE CALIDAD DEL DATO DE ORIGEN - REQ 0498  *
061700*----------------------------------------------------------------*
061800 2950-VERIFICAR-CALORIAS-MACROS.
061900
062000     COMPUTE WS-CALORIAS-MACROS ROUNDED =
062100         (WS-ACUM-PROTEINA * 4) + (WS-ACUM-CARBOHIDRATOS * 4)
062200             + (WS-ACUM-GRASA * 9).
062300
062400     COMPUTE WS-DIF-CALORIAS-MACROS =
062500         WS-ACUM-CALORIAS - WS-CALORIAS-MACROS.
062600
062700     IF WS-DIF-CALORIAS-MACROS > 5 OR
062800        WS-DIF-CALORIAS-MACROS < -5
062900         DISPLAY 'AVISO: LAS CALORIAS ACUMULADAS NO COINCIDEN '
063000                 'CON LAS CALCULADAS DESDE LOS MACROS'
063100         DISPLAY '   ACUMULADAS: ' WS-ACUM-CALORIAS
063200         DISPLAY '   DESDE MACROS: ' WS-CALORIAS-MACROS
063300     END-IF.
063400
063500 2950-VERIFICAR-CALORIAS-MACROS-FIN.
063600     EXIT.
063700*----------------------------------------------------------------*
063800 2900-REDONDEAR-ACUMULADORES.
063850* EL REDONDEO A 2 DECIMALES TIENE QUE HACERSE CON COMPUTE
063860* ROUNDED CONTRA UN CAMPO DE MENOR CANTIDAD DE DECIMALES - UN
063870* COMPUTE ROUNDED DE UN CAMPO SOBRE SI MISMO NO REDONDEA NADA
063880* SI TIENE LA MISMA CANTIDAD DE DECIMALES A AMBOS LADOS - REQ 0561
064200     COMPUTE WS-ACUM-CALORIAS-R2 ROUNDED = WS-ACUM-CALORIAS.
064300     COMPUTE WS-ACUM-PROTEINA-R2 ROUNDED = WS-ACUM-PROTEINA.
064400     COMPUTE WS-ACUM-CARBOHID-R2 ROUNDED =
064500         WS-ACUM-CARBOHIDRATOS.
064600     COMPUTE WS-ACUM-GRASA-R2 ROUNDED = WS-ACUM-GRASA.
064700     COMPUTE WS-ACUM-FIBRA-R2 ROUNDED = WS-ACUM-FIBRA.
064800
064900 2900-REDONDEAR-ACUMULADORES-FIN.
065000     EXIT.
065100*----------------------------------------------------------------*
065200 2600-GRABAR-NUTRINF-RECETA.
065300
065400     INITIALIZE WS-NUTR-RECORD.
065500     SET WS-NUTR-CLAVE-COMIDA     TO TRUE.
065600     MOVE WS-PARM-ID-RECETA-1     TO WS-NUTR-ID-REFERENCIA.
065700     MOVE 1                       TO WS-NUTR-TAM-PORCION.
065800     MOVE 'PIECE'                 TO WS-NUTR-UNI-PORCION.
065900     MOVE WS-ACUM-CALORIAS-R2     TO WS-NUTR-CALORIAS.
066000     MOVE WS-ACUM-PROTEINA-R2     TO WS-NUTR-PROTEINA.
066100     MOVE WS-ACUM-CARBOHID-R2     TO WS-NUTR-CARBOHIDRATOS.
066200     MOVE WS-ACUM-GRASA-R2        TO WS-NUTR-GRASA.
066300     MOVE WS-ACUM-FIBRA-R2        TO WS-NUTR-FIBRA.
066400
066500     REWRITE WS-NUTR-RECORD
066600         INVALID KEY
066700             WRITE WS-NUTR-RECORD
066800     END-REWRITE.
066900
067000 2600-GRABAR-NUTRINF-RECETA-FIN.
067100     EXIT.
067200*----------------------------------------------------------------*
067300 2650-GRABAR-NUTRINF-DIA.
067400
067500     INITIALIZE WS-NUTR-RECORD.
067600     SET WS-NUTR-CLAVE-COMIDA     TO TRUE.
067700     MOVE WS-PARM-ID-COMIDA       TO WS-NUTR-ID-REFERENCIA.
067800     MOVE 1                       TO WS-NUTR-TAM-PORCION.
067900     MOVE 'PIECE'                 TO WS-NUTR-UNI-PORCION.
068000     MOVE WS-ACUM-CALORIAS-R2     TO WS-NUTR-CALORIAS.
068100     MOVE WS-ACUM-PROTEINA-R2     TO WS-NUTR-PROTEINA.
068200     MOVE WS-ACUM-CARBOHID-R2     TO WS-NUTR-CARBOHIDRATOS.
068300     MOVE WS-ACUM-GRASA-R2        TO WS-NUTR-GRASA.
068400     MOVE WS-ACUM-FIBRA-R2        TO WS-NUTR-FIBRA.
068500
068600     REWRITE WS-NUTR-RECORD
068700         INVALID KEY
068800             WRITE WS-NUTR-RECORD
068900     END-REWRITE.
069000
069100 2650-GRABAR-NUTRINF-DIA-FIN.
069200     EXIT.
069300*----------------------------------------------------------------*
069400 3000-FINALIZAR-PROGRAMA.
069500
069600     PERFORM 3200-CERRAR-ARCHIVOS
069700        THRU 3200-CERRAR-ARCHIVOS-FIN.
069800
069900 3000-FINALIZAR-PROGRAMA-FIN.
070000     EXIT.
070100*----------------------------------------------------------------*
070200 3200-CERRAR-ARCHIVOS.
070300
070400     CLOSE PARM-CARD ENT-RECETAS ENT-INGREDIENTES
070500           ENT-LINEAS-RECETA ENT-NUTRINF.
070600
070700 3200-CERRAR-ARCHIVOS-FIN.
070800     EXIT.
070900*----------------------------------------------------------------*
071000 9900-ERROR-FATAL.
071100
071200     DISPLAY 'NUTRCALC: PROCESO ABORTADO POR ERROR FATAL'.
071300     CLOSE PARM-CARD ENT-RECETAS ENT-INGREDIENTES
071400           ENT-LINEAS-RECETA ENT-NUTRINF.
071500     STOP RUN.
071600
071700 9900-ERROR-FATAL-FIN.
071800     EXIT.
