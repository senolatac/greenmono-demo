000100*----------------------------------------------------------------*
000200*    MENUPLR.CPY                                                 *
000300*    LAYOUT DEL MAESTRO DE PLANES DE MENU (MENU-PLAN-FILE)       *
000400*----------------------------------------------------------------*
000500* 01/09/92  RGB  VERSION INICIAL DEL LAYOUT                      *
000600* 05/14/97  CPR  SE AGREGA WS-MPLN-BALANCEADO E INDICE DE SCORE  *
000700* 11/23/98  SUR  AJUSTE Y2K - FECHAS PASAN A PIC 9(08) AAAAMMDD  *
000750* 05/06/02  NBG  SE ACLARA QUE SOLO PUEDE HABER UN PLAN ACTIVO   *
000760*                POR USUARIO A LA VEZ - REQ. 0579                *
000800*----------------------------------------------------------------*
000900 01  WS-MPLN-RECORD.
001000     05  WS-MPLN-ID                       PIC 9(09).
001100     05  WS-MPLN-NOMBRE                   PIC X(200).
001200     05  WS-MPLN-ID-USUARIO               PIC 9(09).
001300     05  WS-MPLN-FEC-INICIO.
001400         10  WS-MPLN-INI-ANIO             PIC 9(04).
001500         10  WS-MPLN-INI-MES              PIC 9(02).
001600         10  WS-MPLN-INI-DIA              PIC 9(02).
001700     05  WS-MPLN-FEC-INICIO-R  REDEFINES
001800         WS-MPLN-FEC-INICIO               PIC 9(08).
001900     05  WS-MPLN-FEC-FIN.
002000         10  WS-MPLN-FIN-ANIO             PIC 9(04).
002100         10  WS-MPLN-FIN-MES              PIC 9(02).
002200         10  WS-MPLN-FIN-DIA              PIC 9(02).
002300     05  WS-MPLN-FEC-FIN-R  REDEFINES
002400         WS-MPLN-FEC-FIN                  PIC 9(08).
002500     05  WS-MPLN-ESTADO                   PIC X(10).
002600         88  WS-MPLN-ESTADO-BORRADOR          VALUE 'DRAFT'.
002700         88  WS-MPLN-ESTADO-ACTIVO            VALUE 'ACTIVE'.
002800         88  WS-MPLN-ESTADO-COMPLETO          VALUE 'COMPLETED'.
002900         88  WS-MPLN-ESTADO-ARCHIVADO         VALUE 'ARCHIVED'.
003000     05  WS-MPLN-CALORIAS-TOTAL           PIC 9(08).
003100     05  WS-MPLN-CALORIAS-PROMEDIO        PIC 9(08).
003200     05  WS-MPLN-BALANCEADO               PIC X(01).
003300         88  WS-MPLN-ES-BALANCEADO            VALUE 'Y'.
003400         88  WS-MPLN-NO-BALANCEADO            VALUE 'N'.
003500     05  WS-MPLN-SCORE-BALANCE            PIC 9(03)V9(02).
003600     05  FILLER                           PIC X(40).
