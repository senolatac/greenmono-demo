000100******************************************************************
000200* GREENMONO NUTRITION AND MEAL-PLANNING SYSTEM
000300* PROGRAM: COOKCHK - VERIFICADOR DE COCINABILIDAD DE UNA LINEA
000400*          DE INGREDIENTE DE RECETA CONTRA EL STOCK DISPONIBLE
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. COOKCHK.
000800 AUTHOR. R BALSIMELLI.
000900 INSTALLATION. GREENMONO DATA CENTER - AREA DESARROLLO.
001000 DATE-WRITTEN. 09/02/90.
001100 DATE-COMPILED.
001200 SECURITY. USO INTERNO EXCLUSIVO DEL SISTEMA GREENMONO.
001300*----------------------------------------------------------------*
001400*                       C A M B I O S                            *
001500*----------------------------------------------------------------*
001600* 09/02/90  RGB  VERSION INICIAL - COMPARA UNA LINEA DE RECETA   *
001700*                CONTRA UN INGREDIENTE YA LOCALIZADO POR MENUGEN *
001800* 03/17/91  RGB  SE AGREGA CHEQUEO DE UNIDAD DE MEDIDA           *
001900* 06/04/94  NBG  SE AGREGA BANDERA DE LINEA OPCIONAL - PEDIDO    *
002000*                DE COCINA CENTRAL, REQ. 0447                    *
002100* 11/23/98  SUR  REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE      *
002200*                PROGRAMA, SE DEJA CONSTANCIA DE LA REVISION     *
002300* 02/11/99  SUR  AJUSTE MENOR AL MENSAJE DE MOTIVO - REQ. 0512   *
002350* 04/08/02  NBG  SE ACLARA EN COMENTARIO QUE LA COMPARACION DE   *
002360*                UNIDAD ES SENSIBLE A ESPACIOS - REQ. 0579       *
002400*----------------------------------------------------------------*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. GNUCOBOL.
002800 OBJECT-COMPUTER. GNUCOBOL.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100*----------------------------------------------------------------*
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003350 77  WS-CANT-COMP                     PIC 9(08)V9(02).
003400 01  WS-VAR-AUX.
003450     05  FILLER                       PIC X(01).
003600*----------------------------------------------------------------*
003700 LINKAGE SECTION.
003800 01  LK-VER-ENTRADA.
003900     05  LK-VER-CANT-RECETA           PIC 9(08)V9(02).
003920     05  LK-VER-CANT-RECETA-R  REDEFINES
003940         LK-VER-CANT-RECETA           PIC X(10).
004000     05  LK-VER-UNI-RECETA            PIC X(20).
004100     05  LK-VER-BANDERAS.
004120         10  LK-VER-OPCIONAL          PIC X(01).
004200             88  LK-VER-LINEA-OPCIONAL    VALUE 'Y'.
004300         10  LK-VER-ING-EXISTE        PIC X(01).
004400             88  LK-VER-INGREDIENTE-HALLADO VALUE 'Y'.
004420     05  LK-VER-BANDERAS-R  REDEFINES
004440         LK-VER-BANDERAS              PIC X(02).
004500     05  LK-VER-CANT-DISPONIBLE       PIC 9(08)V9(02).
004520     05  LK-VER-CANT-DISPON-R  REDEFINES
004540         LK-VER-CANT-DISPONIBLE       PIC X(10).
004600     05  LK-VER-UNI-DISPONIBLE        PIC X(20).
004700 01  LK-VER-SALIDA.
004800     05  LK-VER-LINEA-OK              PIC X(01).
004900         88  LK-VER-LINEA-CUMPLE          VALUE 'Y'.
005000     05  LK-VER-MOTIVO                PIC X(40).
005100*----------------------------------------------------------------*
005200 PROCEDURE DIVISION USING LK-VER-ENTRADA, LK-VER-SALIDA.
005300*----------------------------------------------------------------*
005400
005500     PERFORM 1000-VERIFICAR-LINEA
005600        THRU 1000-VERIFICAR-LINEA-FIN.
005700
005800     EXIT PROGRAM.
005900*----------------------------------------------------------------*
006000 1000-VERIFICAR-LINEA.
006100
006200     MOVE 'Y'    TO LK-VER-LINEA-OK.
006300     MOVE SPACES TO LK-VER-MOTIVO.
006400
006500     IF NOT LK-VER-INGREDIENTE-HALLADO
006600         IF NOT LK-VER-LINEA-OPCIONAL
006700             MOVE 'N' TO LK-VER-LINEA-OK
006800             MOVE 'INGREDIENTE NO DISPONIBLE' TO LK-VER-MOTIVO
006900         END-IF
007000     ELSE
007100         PERFORM 1100-COMPARAR-UNIDAD
007200            THRU 1100-COMPARAR-UNIDAD-FIN
007300         IF LK-VER-LINEA-OK = 'Y'
007400             PERFORM 1200-COMPARAR-CANTIDAD
007500                THRU 1200-COMPARAR-CANTIDAD-FIN
007600         END-IF
007700     END-IF.
007800
007900 1000-VERIFICAR-LINEA-FIN.
008000     EXIT.
008100*----------------------------------------------------------------*
008200* SI AMBAS UNIDADES ESTAN INFORMADAS Y NO COINCIDEN, LA LINEA    *
008300* NO CUMPLE SALVO QUE SEA OPCIONAL (REQ. 0447)                   *
008350* 04/08/02 NBG - LA COMPARACION ES CARACTER A CARACTER, LOS      *
008360*                ESPACIOS DE RELLENO CUENTAN - REQ. 0579         *
008400*----------------------------------------------------------------*
008500 1100-COMPARAR-UNIDAD.
008600
008700     IF LK-VER-UNI-RECETA NOT = SPACES
008800        AND LK-VER-UNI-DISPONIBLE NOT = SPACES
008900        AND LK-VER-UNI-RECETA NOT = LK-VER-UNI-DISPONIBLE
009000         IF LK-VER-LINEA-OPCIONAL
009100             MOVE 'Y' TO LK-VER-LINEA-OK
009200         ELSE
009300             MOVE 'N' TO LK-VER-LINEA-OK
009400             MOVE 'UNIDAD DE MEDIDA NO COINCIDE' TO LK-VER-MOTIVO
009500         END-IF
009600     END-IF.
009700
009800 1100-COMPARAR-UNIDAD-FIN.
009900     EXIT.
010000*----------------------------------------------------------------*
010100* EL STOCK DISPONIBLE DEBE ALCANZAR LA CANTIDAD PEDIDA POR LA    *
010200* RECETA, SALVO QUE LA LINEA SEA OPCIONAL                        *
010300*----------------------------------------------------------------*
010400 1200-COMPARAR-CANTIDAD.
010500
010600     MOVE LK-VER-CANT-DISPONIBLE TO WS-CANT-COMP.
010700
010800     IF WS-CANT-COMP < LK-VER-CANT-RECETA
010900         IF LK-VER-LINEA-OPCIONAL
011000             MOVE 'Y' TO LK-VER-LINEA-OK
011100         ELSE
011200             MOVE 'N' TO LK-VER-LINEA-OK
011300             MOVE 'STOCK INSUFICIENTE' TO LK-VER-MOTIVO
011400         END-IF
011500     END-IF.
011600
011700 1200-COMPARAR-CANTIDAD-FIN.
011800     EXIT.
