000100*----------------------------------------------------------------*
000200*    MPREPRT.CPY                                                 *
000300*    LINEA DE IMPRESION DEL MENU-PLAN-REPORT                     *
000400*----------------------------------------------------------------*
000500* 01/09/92  RGB  VERSION INICIAL, SOBRE EL MISMO ESQUEMA DE      *
000600*                LINEA DE IMPRESION QUE VENIMOS USANDO EN LOS    *
000650*                DEMAS INFORMES DEL AREA                         *
000700* 05/14/97  CPR  SE AGREGA LINEA DE TOTALES CON SCORE DE BALANCE *
000730* 11/23/98  SUR  AJUSTE Y2K - SIN IMPACTO EN ESTE LAYOUT         *
000760* 09/30/02  NBG  SE ACLARA EL ANCHO DE LA LINEA DE TOTALES PARA  *
000770*                QUE COINCIDA CON EL NUEVO SCORE REDONDEADO A    *
000780*                2 DECIMALES DEL CALCULO NUTRICIONAL - REQ 0561  *
000800*----------------------------------------------------------------*
000900 01  WS-SALIDA-INFORME.
001000     05  WS-INF-SEPARADOR             PIC X(112) VALUE ALL '-'.
001100
001200     05  WS-INF-ENCABEZADO-1.
001300         10  FILLER                   PIC X(20)
001400                                       VALUE 'PLAN DE MENU No. '.
001500         10  WS-INF-ID-PLAN           PIC Z(08)9.
001600         10  FILLER                   PIC X(10) VALUE SPACES.
001700         10  FILLER                   PIC X(16)
001800                                       VALUE 'USUARIO No.   '.
001900         10  WS-INF-ID-USUARIO        PIC Z(08)9.
002000
002100     05  WS-INF-ENCABEZADO-2.
002200         10  FILLER                   PIC X(04) VALUE 'DIA'.
002300         10  FILLER                   PIC X(11) VALUE 'FECHA'.
002400         10  FILLER                   PIC X(31) VALUE 'SOPA'.
002500         10  FILLER                  PIC X(31) VALUE 'PLATO PPAL'.
002600         10  FILLER                  PIC X(31) VALUE 'GUARNICION'.
002700         10  FILLER                   PIC X(08) VALUE 'CALORIAS'.
002800
002900* SE REPITE UNA VEZ POR CADA DIA DEL PLAN (5 VECES)
003000     05  WS-INF-DETALLE.
003100         10  WS-INF-NUM-DIA           PIC Z9.
003200         10  FILLER                   PIC X(02) VALUE SPACES.
003300         10  WS-INF-FEC-COMIDA        PIC X(10).
003400         10  FILLER                   PIC X(01) VALUE SPACES.
003500         10  WS-INF-NOM-SOPA          PIC X(30).
003600         10  WS-INF-NOM-PRINCIPAL     PIC X(30).
003700         10  WS-INF-NOM-GUARNICION    PIC X(30).
003800         10  WS-INF-CALORIAS-DIA      PIC ZZZZ,ZZ9.
003900
004000     05  WS-INF-TOTALES.
004100         10  FILLER                   PIC X(20)
004200                                       VALUE 'TOTAL CALORIAS: '.
004300         10  WS-INF-CALORIAS-TOTAL    PIC ZZZZ,ZZ9.
004400         10  FILLER                   PIC X(06) VALUE SPACES.
004500         10  FILLER                   PIC X(20)
004600                                       VALUE 'PROMEDIO DIARIO: '.
004700         10  WS-INF-CALORIAS-PROM     PIC ZZZZ,ZZ9.
004800
004900     05  WS-INF-TOTALES-2.
005000         10  FILLER                   PIC X(20)
005100                                       VALUE 'SCORE DE BALANCE: '.
005200         10  WS-INF-SCORE-BALANCE     PIC ZZ9,99.
005300         10  FILLER                   PIC X(06) VALUE SPACES.
005400         10  FILLER                   PIC X(20)
005500                                       VALUE 'PLAN BALANCEADO: '.
005600         10  WS-INF-ES-BALANCEADO     PIC X(03).
005700
005800     05  WS-INF-NUMERALES            PIC X(112) VALUE ALL '#'.
