000100*----------------------------------------------------------------*
000200*    RECIPER.CPY                                                 *
000300*    LAYOUT DEL MAESTRO DE RECETAS (RECIPE-FILE)                 *
000400*----------------------------------------------------------------*
000500* 08/17/90  RGB  VERSION INICIAL DEL LAYOUT                      *
000600* 06/04/94  NBG  SE AGREGAN CAMPOS OPCIONALES FAT/FIBER          *
000700* 11/23/98  SUR  AJUSTE Y2K - SIN IMPACTO EN ESTE LAYOUT         *
000750* 07/23/02  CPR  SE ACLARA QUE EL DETALLE DE INGREDIENTES DE LA  *
000760*                RECETA NO VIVE EN ESTE LAYOUT, SINO EN EL       *
000770*                ARCHIVO DE DETALLE (VER RECPING) - REQ. 0561    *
000800*----------------------------------------------------------------*
000900 01  WS-RCTA-RECORD.
001000     05  WS-RCTA-ID                      PIC 9(09).
001100     05  WS-RCTA-NOMBRE                  PIC X(200).
001200     05  WS-RCTA-CATEGORIA               PIC X(20).
001300         88  WS-RCTA-CAT-PRINCIPAL           VALUE 'MAIN_COURSE'.
001400         88  WS-RCTA-CAT-SOPA                VALUE 'SOUP'.
001500         88  WS-RCTA-CAT-ENTRADA             VALUE 'APPETIZER'.
001600         88  WS-RCTA-CAT-POSTRE              VALUE 'DESSERT'.
001700         88  WS-RCTA-CAT-GUARNICION          VALUE 'SIDE_DISH'.
001800         88  WS-RCTA-CAT-ENSALADA            VALUE 'SALAD'.
001900         88  WS-RCTA-CAT-DESAYUNO            VALUE 'BREAKFAST'.
002000         88  WS-RCTA-CAT-SNACK               VALUE 'SNACK'.
002100         88  WS-RCTA-CAT-BEBIDA              VALUE 'BEVERAGE'.
002200     05  WS-RCTA-TIEMPO-COCCION           PIC 9(05).
002300     05  WS-RCTA-PORCIONES                PIC 9(05) VALUE 1.
002400     05  WS-RCTA-MACROS.
002500         10  WS-RCTA-CALORIAS             PIC 9(08)V9(02).
002600         10  WS-RCTA-PROTEINA             PIC 9(08)V9(02).
002700         10  WS-RCTA-CARBOHIDRATOS         PIC 9(08)V9(02).
002800     05  WS-RCTA-MACROS-TABLA  REDEFINES
002900         WS-RCTA-MACROS.
003000         10  WS-RCTA-MACRO-VALOR          PIC 9(08)V9(02)
003100                                            OCCURS 3 TIMES.
003200     05  WS-RCTA-GRASA                    PIC 9(08)V9(02).
003300     05  WS-RCTA-GRASA-NULA               PIC X(01) VALUE 'S'.
003400         88  WS-RCTA-SIN-GRASA-INFORMADA     VALUE 'S'.
003500     05  WS-RCTA-FIBRA                    PIC 9(08)V9(02).
003600     05  WS-RCTA-FIBRA-NULA               PIC X(01) VALUE 'S'.
003700         88  WS-RCTA-SIN-FIBRA-INFORMADA     VALUE 'S'.
003800     05  WS-RCTA-ID-USUARIO               PIC 9(09).
003900     05  WS-RCTA-ACTIVA                   PIC X(01) VALUE 'Y'.
004000         88  WS-RCTA-ACTIVA-SI                VALUE 'Y'.
004100         88  WS-RCTA-ACTIVA-NO                VALUE 'N'.
004200     05  FILLER                           PIC X(40).
