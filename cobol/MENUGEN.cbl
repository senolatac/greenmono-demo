000100******************************************************************
000200* GREENMONO NUTRITION AND MEAL-PLANNING SYSTEM
000300* PROGRAM: MENUGEN - GENERADOR DEL PLAN DE MENU SEMANAL BALANCEADO
000400*          (LUNES A VIERNES) A PARTIR DEL RECETARIO Y DEL STOCK
000500*          DE INGREDIENTES DISPONIBLE PARA EL USUARIO
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. MENUGEN.
000900 AUTHOR. R BALSIMELLI.
001000 INSTALLATION. GREENMONO DATA CENTER - AREA DESARROLLO.
001100 DATE-WRITTEN. 08/17/90.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO EXCLUSIVO DEL SISTEMA GREENMONO.
001400*----------------------------------------------------------------*
001500*                       C A M B I O S                            *
001600*----------------------------------------------------------------*
001700* 08/17/90  RGB  VERSION INICIAL - GENERADOR DE PLAN DIARIO      *
001800* 03/17/91  RGB  SE INCORPORA EL AJUSTE DE FECHA AL LUNES        *
001900*                MAS CERCANO (REQ. 0118)                         *
002000* 02/09/93  CPR  SE AGREGA CALCULO DE SCORE DE BALANCE           *
002100*                (MACRO/CALORIAS/VARIEDAD) - REQ. 0231           *
002200* 06/04/94  NBG  SE AGREGA LA REGLA DE NO-REPETICION DE RECETA   *
002300*                CONTRA EL DIA ANTERIOR POR CATEGORIA - REQ 0260 *
002400* 04/18/95  CPR  SE DELEGA LA VERIFICACION DE COCINABILIDAD AL   *
002500*                SUBPROGRAMA COOKCHK - REQ. 0289                 *
002600* 05/14/97  CPR  SE AGREGA LA IMPRESION DEL MENU-PLAN-REPORT     *
002700*                CON QUIEBRE DE TOTALES - REQ. 0356
002800* 07/07/97  SUR  CORRECCION: EL TRUNCADO DE CALORIAS POR DIA SE  *
002900*                HACIA POR COMPONENTE Y NO SOBRE EL TOTAL,       *
003000*                SEGUN ACLARACION DE NUTRICION - REQ. 0361       *
003100* 11/23/98  SUR  REVISION Y2K - FECHAS DE 8 POSICIONES AAAAMMDD  *
003200*                EN TODOS LOS ARCHIVOS DE ESTE PROGRAMA          *
003300* 02/11/99  SUR  SE INCORPORA LA SEMILLA DE ALEATORIEDAD TOMADA  *
003400*                DE TIME PARA EVITAR PLANES REPETIDOS EN CORRIDAS*
003500*                CONSECUTIVAS - REQ. 0512                        *
003600* 09/30/01  RGB  SE AJUSTA EL MENSAJE DE ERROR DE BALDES VACIOS  *
003700*                PARA INFORMAR LA CANTIDAD HALLADA POR CATEGORIA *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. GNUCOBOL.
004200 OBJECT-COMPUTER. GNUCOBOL.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT PARM-CARD
004900         ASSIGN TO 'MENUPARM'
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-PARM.
005200
005300     SELECT ENT-RECETAS
005400         ASSIGN TO 'RECIPE-FILE'
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS DYNAMIC
005700         RECORD KEY IS WS-RCTA-ID
005800         FILE STATUS IS FS-RECETAS.
005900
006000     SELECT ENT-INGREDIENTES
006100         ASSIGN TO 'INGREDIENT-FILE'
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS SEQUENTIAL
006400         RECORD KEY IS WS-INGR-ID
006500         FILE STATUS IS FS-INGREDIENTES.
006600
006700     SELECT ENT-LINEAS-RECETA
006800         ASSIGN TO 'RECIPE-INGREDIENT-FILE'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-LINEAS.
007100
007200     SELECT SAL-PLAN
007300         ASSIGN TO 'MENU-PLAN-FILE'
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS RANDOM
007600         RECORD KEY IS WS-MPLN-ID
007700         FILE STATUS IS FS-PLAN.
007800
007900     SELECT SAL-DIAS-PLAN
008000         ASSIGN TO 'DAILY-MEAL-PLAN-FILE'
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-DIAS-PLAN.
008300
008400     SELECT SAL-INFORME
008500         ASSIGN TO 'MENU-PLAN-REPORT'
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-INFORME.
008800
008900*----------------------------------------------------------------*
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  PARM-CARD.
009400 01  WS-PARM-REG.
009500     05  WS-PARM-ID-USUARIO           PIC 9(09).
009600     05  WS-PARM-FEC-SOLICITADA       PIC 9(08).
009650     05  WS-PARM-FSOL-R  REDEFINES
009660         WS-PARM-FEC-SOLICITADA.
009670         10  WS-PARM-FSOL-ANIO        PIC 9(04).
009680         10  WS-PARM-FSOL-MES         PIC 9(02).
009690         10  WS-PARM-FSOL-DIA         PIC 9(02).
009700
009800 FD  ENT-RECETAS.
009900     COPY RECIPER.
010000
010100 FD  ENT-INGREDIENTES.
010200     COPY INGREDR.
010300
010400 FD  ENT-LINEAS-RECETA.
010500     COPY RECPING.
010600
010700 FD  SAL-PLAN.
010800     COPY MENUPLR.
010900
011000 FD  SAL-DIAS-PLAN.
011100     COPY DAYPLNR.
011200
011300 FD  SAL-INFORME.
011400 01  WS-LINEA-INFORME                 PIC X(112).
011500
011600*----------------------------------------------------------------*
011700 WORKING-STORAGE SECTION.
011720 77  WS-CANT-RECETAS                  PIC 9(05) COMP VALUE ZERO.
011740 77  WS-CANT-INGR-DISP                PIC 9(05) COMP VALUE ZERO.
011760 77  WS-CANT-LINEAS-TOT               PIC 9(05) COMP VALUE ZERO.
011800*----------------------------------------------------------------*
011900*    LAYOUT DE LA LINEA DE IMPRESION DEL INFORME                 *
012000*----------------------------------------------------------------*
012100     COPY MPREPRT.
012200
012300*----------------------------------------------------------------*
012400*    ESTADOS DE ARCHIVO                                          *
012500*----------------------------------------------------------------*
012600 01  FS-ESTADOS.
012700     05  FS-PARM                       PIC X(02).
012800         88  FS-PARM-OK                    VALUE '00'.
012900         88  FS-PARM-EOF                   VALUE '10'.
013000     05  FS-RECETAS                    PIC X(02).
013100         88  FS-RECETAS-OK                 VALUE '00'.
013200         88  FS-RECETAS-EOF                VALUE '10'.
013300         88  FS-RECETAS-NFD                VALUE '35'.
013400     05  FS-INGREDIENTES               PIC X(02).
013500         88  FS-INGREDIENTES-OK            VALUE '00'.
013600         88  FS-INGREDIENTES-EOF           VALUE '10'.
013700         88  FS-INGREDIENTES-NFD           VALUE '35'.
013800     05  FS-LINEAS                     PIC X(02).
013900         88  FS-LINEAS-OK                  VALUE '00'.
014000         88  FS-LINEAS-EOF                 VALUE '10'.
014100     05  FS-PLAN                       PIC X(02).
014200         88  FS-PLAN-OK                    VALUE '00'.
014300     05  FS-DIAS-PLAN                  PIC X(02).
014400         88  FS-DIAS-PLAN-OK               VALUE '00'.
014500     05  FS-INFORME                    PIC X(02).
014600         88  FS-INFORME-OK                 VALUE '00'.
014700
014800*----------------------------------------------------------------*
014900*    TABLA DE RECETAS EN MEMORIA (RECETARIO ACTIVO)              *
015000*----------------------------------------------------------------*
015200 01  WS-TABLA-RECETAS.
015300     05  WS-TR-ENTRADA OCCURS 500 TIMES
015400                       INDEXED BY WS-IX-TR.
015500         10  WS-TR-ID                 PIC 9(09).
015600         10  WS-TR-CATEGORIA          PIC X(20).
015700         10  WS-TR-CALORIAS           PIC 9(08)V9(02).
015800         10  WS-TR-PROTEINA           PIC 9(08)V9(02).
015900         10  WS-TR-CARBOHIDRATOS       PIC 9(08)V9(02).
016000         10  WS-TR-PORCIONES          PIC 9(05).
016100         10  WS-TR-CANT-LINEAS        PIC 9(03) COMP.
016200         10  WS-TR-PRIMER-LINEA        PIC 9(05) COMP.
016300         10  WS-TR-ELEGIBLE           PIC X(01) VALUE 'N'.
016400             88  WS-TR-ES-ELEGIBLE        VALUE 'Y'.
016500
016600*----------------------------------------------------------------*
016700*    TABLA DE INGREDIENTES DISPONIBLES EN MEMORIA                *
016800*----------------------------------------------------------------*
017000 01  WS-TABLA-INGR-DISP.
017100     05  WS-TI-ENTRADA OCCURS 1000 TIMES
017200                       INDEXED BY WS-IX-TI.
017300         10  WS-TI-ID                 PIC 9(09).
017400         10  WS-TI-CANTIDAD           PIC 9(08)V9(02).
017500         10  WS-TI-UNIDAD             PIC X(20).
017600
017700*----------------------------------------------------------------*
017800*    TABLA DE LINEAS DE INGREDIENTE POR RECETA (RCIG)            *
017900*----------------------------------------------------------------*
018100 01  WS-TABLA-LINEAS.
018200     05  WS-TL-ENTRADA OCCURS 3000 TIMES
018300                       INDEXED BY WS-IX-TL.
018400         10  WS-TL-ID-RCTA            PIC 9(09).
018500         10  WS-TL-ID-ING             PIC 9(09).
018600         10  WS-TL-CANTIDAD           PIC 9(08)V9(02).
018700         10  WS-TL-UNIDAD             PIC X(20).
018800         10  WS-TL-OPCIONAL           PIC X(01).
018900
019000*----------------------------------------------------------------*
019100*    BALDES DE RECETAS ELEGIBLES POR CATEGORIA                   *
019200*----------------------------------------------------------------*
019300 01  WS-BALDE-SOPA.
019400     05  WS-CANT-SOPA                  PIC 9(05) COMP VALUE ZERO.
019500     05  WS-ID-SOPA OCCURS 500 TIMES   PIC 9(09).
019600 01  WS-BALDE-PRINCIPAL.
019700     05  WS-CANT-PRINCIPAL             PIC 9(05) COMP VALUE ZERO.
019800     05  WS-ID-PRINCIPAL OCCURS 500 TIMES PIC 9(09).
019900 01  WS-BALDE-GUARNICION.
020000     05  WS-CANT-GUARNICION            PIC 9(05) COMP VALUE ZERO.
020100     05  WS-ID-GUARNICION OCCURS 500 TIMES PIC 9(09).
020200
020300*----------------------------------------------------------------*
020400*    RESULTADO DE LOS 5 DIAS DEL PLAN                            *
020500*----------------------------------------------------------------*
020600 01  WS-TABLA-DIAS.
020700     05  WS-TD-ENTRADA OCCURS 5 TIMES INDEXED BY WS-IX-TD.
020800         10  WS-TD-NUM-DIA            PIC 9(01).
020900         10  WS-TD-FECHA              PIC 9(08).
021000         10  WS-TD-ID-SOPA            PIC 9(09).
021100         10  WS-TD-ID-PRINCIPAL       PIC 9(09).
021200         10  WS-TD-ID-GUARNICION      PIC 9(09).
021300         10  WS-TD-CALORIAS           PIC 9(08).
021400
021500*----------------------------------------------------------------*
021600*    VARIABLES DE VERIFICACION DE COCINABILIDAD                  *
021700*----------------------------------------------------------------*
021800 01  WS-VERIF-ENTRADA.
021900     05  WS-VER-CANT-RECETA           PIC 9(08)V9(02).
022000     05  WS-VER-UNI-RECETA            PIC X(20).
022100     05  WS-VER-OPCIONAL              PIC X(01).
022200     05  WS-VER-ING-EXISTE            PIC X(01).
022300     05  WS-VER-CANT-DISPONIBLE       PIC 9(08)V9(02).
022400     05  WS-VER-UNI-DISPONIBLE        PIC X(20).
022500 01  WS-VERIF-SALIDA.
022600     05  WS-VER-LINEA-OK              PIC X(01).
022700     05  WS-VER-MOTIVO                PIC X(40).
022800
022900*----------------------------------------------------------------*
023000*    CALCULO DE FECHAS - NUMERO JULIANO DE DIA (JDN)             *
023100*----------------------------------------------------------------*
023200 01  WS-FECHA-CALC.
023300     05  WS-FC-ANIO                   PIC 9(04).
023400     05  WS-FC-MES                    PIC 9(02).
023500     05  WS-FC-DIA                    PIC 9(02).
023550 01  WS-FECHA-CALC-R  REDEFINES
023560     WS-FECHA-CALC                    PIC 9(08).
023600 01  WS-JDN                           PIC 9(09) COMP.
023700 01  WS-JDN-LUNES                     PIC 9(09) COMP.
023800 01  WS-DIA-SEMANA                    PIC 9(01) COMP.
023900 01  WS-VAR-JDN.
024000     05  WS-JA                        PIC 9(02) COMP.
024100     05  WS-JY                        PIC 9(05) COMP.
024200     05  WS-JM                        PIC 9(02) COMP.
024300 01  WS-VAR-FDN.
024400     05  WS-FA                        PIC 9(09) COMP.
024500     05  WS-FB                        PIC 9(05) COMP.
024600     05  WS-FC                        PIC 9(09) COMP.
024700     05  WS-FD                        PIC 9(05) COMP.
024800     05  WS-FE                        PIC 9(05) COMP.
024900     05  WS-FM                        PIC 9(02) COMP.
025000
025100*----------------------------------------------------------------*
025200*    GENERADOR PSEUDOALEATORIO (CONGRUENCIA LINEAL)              *
025300*----------------------------------------------------------------*
025400 01  WS-SEMILLA                       PIC 9(09) COMP.
025500 01  WS-HORA-SEMILLA                  PIC 9(08) COMP.
025600 01  WS-COCIENTE-AL                   PIC 9(09) COMP.
025700 01  WS-RESTO-AL                      PIC 9(05) COMP.
025800
025900*----------------------------------------------------------------*
026000*    ACUMULADORES Y VARIABLES DE TRABAJO                         *
026100*----------------------------------------------------------------*
026200 01  WS-VARIABLES.
026300     05  WS-DIA                       PIC 9(01) COMP.
026400     05  WS-SUB                       PIC 9(05) COMP.
026500     05  WS-SUB2                      PIC 9(05) COMP.
026600     05  WS-ENCONTRADO                PIC X(01).
026700         88  WS-SE-ENCONTRO               VALUE 'Y'.
026800     05  WS-ELEGIBLE-RECETA           PIC X(01).
026900         88  WS-RECETA-ELEGIBLE           VALUE 'Y'.
027000     05  WS-ANT-SOPA                  PIC 9(09) VALUE ZERO.
027100     05  WS-ANT-PRINCIPAL             PIC 9(09) VALUE ZERO.
027200     05  WS-ANT-GUARNICION            PIC 9(09) VALUE ZERO.
027300     05  WS-SEL-SOPA                  PIC 9(09).
027400     05  WS-SEL-PRINCIPAL             PIC 9(09).
027500     05  WS-SEL-GUARNICION            PIC 9(09).
027600     05  WS-CAL-PORC-GRUPO.
027620         10  WS-CAL-SOPA-PORC         PIC 9(06)V9(02).
027640         10  WS-CAL-PRINCIPAL-PORC    PIC 9(06)V9(02).
027660         10  WS-CAL-GUARNICION-PORC   PIC 9(06)V9(02).
027680     05  WS-CAL-PORC-TABLA  REDEFINES
027685         WS-CAL-PORC-GRUPO            PIC 9(06)V9(02)
027690                                       OCCURS 3 TIMES.
027900     05  WS-CAL-PORCION-RESULT        PIC 9(06)V9(02).
028000     05  WS-CAL-TRUNC                 PIC 9(06) COMP.
028100     05  WS-CAL-DIA                   PIC 9(08) COMP.
028200
028300 01  WS-TOTALES-PLAN.
028400     05  WS-CALORIAS-TOTAL            PIC 9(08) COMP.
028500     05  WS-CALORIAS-PROMEDIO         PIC 9(08) COMP.
028600
028700*----------------------------------------------------------------*
028800*    VARIABLES DEL SCORE DE BALANCE (VER REGLAS DE NEGOCIO)      *
028900*----------------------------------------------------------------*
029000 01  WS-SCORE-VARS.
029100     05  WS-SUMA-MACRO-DIA            PIC 9(05)V9(04).
029200     05  WS-SUMA-MACRO-TOTAL          PIC 9(05)V9(04).
029300     05  WS-SCORE-MACRO               PIC 9(03)V9(04).
029400     05  WS-PROTEINA-RATIO            PIC 9(01)V9(04).
029500     05  WS-CARB-RATIO                PIC 9(01)V9(04).
029600     05  WS-SCORE-PROTEINA            PIC 9(03)V9(04).
029700     05  WS-SCORE-CARB                PIC 9(03)V9(04).
029800     05  WS-SCORE-RECETA              PIC 9(03)V9(04).
029900     05  WS-MEDIA-CALORIAS            PIC 9(08)V9(04).
030000     05  WS-VARIANZA-CALORIAS         PIC 9(10)V9(04).
030100     05  WS-DESVIO-CALORIAS           PIC 9(06)V9(04).
030200     05  WS-COEF-VARIACION            PIC 9(05)V9(04).
030300     05  WS-SCORE-CALORIAS            PIC 9(03)V9(02).
030400     05  WS-CANT-DISTINTAS            PIC 9(02) COMP.
030500     05  WS-CANT-SLOTS                PIC 9(02) COMP.
030600     05  WS-SCORE-VARIEDAD            PIC 9(03)V9(02).
030700     05  WS-SCORE-BALANCE-FINAL       PIC 9(03)V9(02).
030800     05  WS-DIF-CALORIAS              PIC S9(08)V9(04).
030900* TABLA AUXILIAR PARA CONTAR RECETAS DISTINTAS ENTRE LOS 15 SLOTS
031000 01  WS-TABLA-SLOTS.
031100     05  WS-SLOT-ID OCCURS 15 TIMES   PIC 9(09).
031200 01  WS-CANT-SLOTS-LLENOS             PIC 9(02) COMP.
031300
031400*----------------------------------------------------------------*
031500 PROCEDURE DIVISION.
031600*----------------------------------------------------------------*
031700
031800     PERFORM 1000-INICIAR-PROGRAMA
031900        THRU 1000-INICIAR-PROGRAMA-FIN.
032000
032100     PERFORM 2000-PROCESAR-PROGRAMA
032200        THRU 2000-PROCESAR-PROGRAMA-FIN.
032300
032400     PERFORM 3000-FINALIZAR-PROGRAMA
032500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
032600
032700     STOP RUN.
032800*----------------------------------------------------------------*
032900 1000-INICIAR-PROGRAMA.
033000
033100     PERFORM 1100-ABRIR-ARCHIVOS
033200        THRU 1100-ABRIR-ARCHIVOS-FIN.
033300
033400     PERFORM 1150-LEER-PARAMETROS
033500        THRU 1150-LEER-PARAMETROS-FIN.
033600
033700     PERFORM 1200-INICIALIZAR-VARIABLES
033800        THRU 1200-INICIALIZAR-VARIABLES-FIN.
033900
034000     PERFORM 1300-CARGAR-RECETAS
034100        THRU 1300-CARGAR-RECETAS-FIN.
034200
034300     PERFORM 1400-CARGAR-INGREDIENTES
034400        THRU 1400-CARGAR-INGREDIENTES-FIN.
034500
034600     PERFORM 1500-CARGAR-LINEAS
034700        THRU 1500-CARGAR-LINEAS-FIN.
034800
034900 1000-INICIAR-PROGRAMA-FIN.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 1100-ABRIR-ARCHIVOS.
035300
035400     OPEN INPUT  PARM-CARD.
035500     OPEN INPUT  ENT-RECETAS.
035600     OPEN INPUT  ENT-INGREDIENTES.
035700     OPEN INPUT  ENT-LINEAS-RECETA.
035800     OPEN I-O    SAL-PLAN.
035900     IF NOT FS-PLAN-OK
036000         OPEN OUTPUT SAL-PLAN
036100         CLOSE SAL-PLAN
036200         OPEN I-O SAL-PLAN
036300     END-IF.
036400     OPEN EXTEND SAL-DIAS-PLAN.
036500     IF NOT FS-DIAS-PLAN-OK
036600         OPEN OUTPUT SAL-DIAS-PLAN
036700     END-IF.
036800     OPEN OUTPUT SAL-INFORME.
036900
037000     IF NOT FS-RECETAS-OK
037100         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RECETAS'
037200         DISPLAY 'FILE STATUS: ' FS-RECETAS
037300         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
037400     END-IF.
037500     IF NOT FS-INGREDIENTES-OK
037600         DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE INGREDIENTES'
037700         DISPLAY 'FILE STATUS: ' FS-INGREDIENTES
037800         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
037900     END-IF.
038000
038100 1100-ABRIR-ARCHIVOS-FIN.
038200     EXIT.
038300*----------------------------------------------------------------*
038400 1150-LEER-PARAMETROS.
038500
038600     READ PARM-CARD.
038700     IF NOT FS-PARM-OK
038800         DISPLAY 'ERROR AL LEER LA TARJETA DE PARAMETROS'
038900         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
039000     END-IF.
039100
039200 1150-LEER-PARAMETROS-FIN.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 1200-INICIALIZAR-VARIABLES.
039600
039700     MOVE ZERO TO WS-CANT-RECETAS WS-CANT-INGR-DISP
039800                  WS-CANT-LINEAS-TOT WS-CANT-SOPA
039900                  WS-CANT-PRINCIPAL WS-CANT-GUARNICION.
040000     ACCEPT WS-HORA-SEMILLA FROM TIME.
040100     MOVE WS-HORA-SEMILLA TO WS-SEMILLA.
040200
040300 1200-INICIALIZAR-VARIABLES-FIN.
040400     EXIT.
040500*----------------------------------------------------------------*
040600* CARGA EN MEMORIA TODAS LAS RECETAS CON ACTIVA = Y              *
040700*----------------------------------------------------------------*
040800 1300-CARGAR-RECETAS.
040900
041000     READ ENT-RECETAS NEXT
041100         AT END SET FS-RECETAS-EOF TO TRUE
041200     END-READ.
041300     PERFORM 1310-CARGAR-RECETA-UNA
041400        THRU 1310-CARGAR-RECETA-UNA-FIN
041500        UNTIL FS-RECETAS-EOF.
041600
041700     IF WS-CANT-RECETAS = ZERO
041800         DISPLAY 'ERROR FATAL: NO SE HALLARON RECETAS ACTIVAS'
041900         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
042000     END-IF.
042100
042200 1300-CARGAR-RECETAS-FIN.
042300     EXIT.
042400*----------------------------------------------------------------*
042500* PASA UNA RECETA ACTIVA DEL MAESTRO A LA TABLA EN MEMORIA
042600*----------------------------------------------------------------*
042700 1310-CARGAR-RECETA-UNA.
042800
042900     IF WS-RCTA-ACTIVA-SI
043000         SET WS-IX-TR TO WS-CANT-RECETAS
043100         SET WS-IX-TR UP BY 1
043200         MOVE WS-RCTA-ID          TO WS-TR-ID (WS-IX-TR)
043300         MOVE WS-RCTA-CATEGORIA   TO WS-TR-CATEGORIA (WS-IX-TR)
043400         MOVE WS-RCTA-CALORIAS    TO WS-TR-CALORIAS (WS-IX-TR)
043500         MOVE WS-RCTA-PROTEINA    TO WS-TR-PROTEINA (WS-IX-TR)
043600         MOVE WS-RCTA-CARBOHIDRATOS
043700              TO WS-TR-CARBOHIDRATOS (WS-IX-TR)
043800         MOVE WS-RCTA-PORCIONES   TO WS-TR-PORCIONES (WS-IX-TR)
043900         MOVE ZERO                TO WS-TR-CANT-LINEAS (WS-IX-TR)
044000         MOVE 'N'                 TO WS-TR-ELEGIBLE (WS-IX-TR)
044100         ADD 1 TO WS-CANT-RECETAS
044200     END-IF.
044300     READ ENT-RECETAS NEXT
044400         AT END SET FS-RECETAS-EOF TO TRUE
044500     END-READ.
044600
044700 1310-CARGAR-RECETA-UNA-FIN.
044800     EXIT.
044900*----------------------------------------------------------------*
045000* CARGA EN MEMORIA LOS INGREDIENTES DISPONIBLES PARA EL USUARIO  *
045100* (DISPONIBLE=Y, NO VENCIDO, PROPIOS O GLOBALES)                 *
045200*----------------------------------------------------------------*
045300 1400-CARGAR-INGREDIENTES.
045400
045500     READ ENT-INGREDIENTES NEXT
045600         AT END SET FS-INGREDIENTES-EOF TO TRUE
045700     END-READ.
045800     PERFORM 1410-CARGAR-INGR-UNO
045900        THRU 1410-CARGAR-INGR-UNO-FIN
046000        UNTIL FS-INGREDIENTES-EOF.
046100
046200     IF WS-CANT-INGR-DISP = ZERO
046300         DISPLAY 'ERROR FATAL: NO SE HALLARON INGREDIENTES '
046400                 'DISPONIBLES'
046500         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
046600     END-IF.
046700
046800 1400-CARGAR-INGREDIENTES-FIN.
046900     EXIT.
047000*----------------------------------------------------------------*
047100 1410-CARGAR-INGR-UNO.
047200
047300     IF WS-INGR-DISPONIBLE-SI
047400         IF WS-INGR-SIN-VENCIMIENTO
047500             OR WS-INGR-FEC-VENC-R >= WS-PARM-FEC-SOLICITADA
047600             IF WS-INGR-ID-USUARIO = WS-PARM-ID-USUARIO
047700                OR WS-INGR-ID-USUARIO = ZERO
047800                 SET WS-IX-TI TO WS-CANT-INGR-DISP
047900                 SET WS-IX-TI UP BY 1
048000                 MOVE WS-INGR-ID       TO WS-TI-ID (WS-IX-TI)
048100                 MOVE WS-INGR-CANTIDAD
048150                     TO WS-TI-CANTIDAD (WS-IX-TI)
048200                 MOVE WS-INGR-UNIDAD   TO WS-TI-UNIDAD (WS-IX-TI)
048300                 ADD 1 TO WS-CANT-INGR-DISP
048400             END-IF
048500         END-IF
048600     END-IF.
048700
048800     READ ENT-INGREDIENTES NEXT
048900         AT END SET FS-INGREDIENTES-EOF TO TRUE
049000     END-READ.
049100
049200 1410-CARGAR-INGR-UNO-FIN.
049300     EXIT.
049400*----------------------------------------------------------------*
049500* CARGA LAS LINEAS DE INGREDIENTE DE CADA RECETA Y ANOTA, EN LA  *
049600* TABLA DE RECETAS, LA POSICION DE LA PRIMER LINEA Y LA CANTIDAD *
049700* DE LINEAS DE CADA RECETA (LAS LINEAS DEBEN VENIR AGRUPADAS Y   *
049800* ORDENADAS POR RCTA-ID EN EL ARCHIVO, SEGUN CONVENCION DEL      *
049900* SISTEMA)                                                       *
050000*----------------------------------------------------------------*
050100 1500-CARGAR-LINEAS.
050200
050300     READ ENT-LINEAS-RECETA
050400         AT END SET FS-LINEAS-EOF TO TRUE
050500     END-READ.
050600     PERFORM 1510-CARGAR-LINEA-UNA
050700        THRU 1510-CARGAR-LINEA-UNA-FIN
050800        UNTIL FS-LINEAS-EOF.
050900
051000 1500-CARGAR-LINEAS-FIN.
051100     EXIT.
051200*----------------------------------------------------------------*
051300 1510-CARGAR-LINEA-UNA.
051400
051500     SET WS-IX-TL TO WS-CANT-LINEAS-TOT.
051600     SET WS-IX-TL UP BY 1.
051700     MOVE WS-RCIG-ID-RECETA      TO WS-TL-ID-RCTA (WS-IX-TL).
051800     MOVE WS-RCIG-ID-INGREDIENTE TO WS-TL-ID-ING (WS-IX-TL).
051900     MOVE WS-RCIG-CANTIDAD       TO WS-TL-CANTIDAD (WS-IX-TL).
052000     MOVE WS-RCIG-UNIDAD         TO WS-TL-UNIDAD (WS-IX-TL).
052100     MOVE WS-RCIG-OPCIONAL       TO WS-TL-OPCIONAL (WS-IX-TL).
052200     ADD 1 TO WS-CANT-LINEAS-TOT.
052300
052400     PERFORM 1550-ANOTAR-LINEA-EN-RECETA
052500        THRU 1550-ANOTAR-LINEA-EN-RECETA-FIN.
052600
052700     READ ENT-LINEAS-RECETA
052800         AT END SET FS-LINEAS-EOF TO TRUE
052900     END-READ.
053000
053100 1510-CARGAR-LINEA-UNA-FIN.
053200     EXIT.
053300*----------------------------------------------------------------*
053400 1550-ANOTAR-LINEA-EN-RECETA.
053500
053600     MOVE 'N' TO WS-ENCONTRADO.
053700     SET WS-IX-TR TO 1.
053800     PERFORM 1560-COMPARAR-RECETA-LINEA
053900        THRU 1560-COMPARAR-RECETA-LINEA-FIN
054000        UNTIL WS-IX-TR > WS-CANT-RECETAS
054100           OR WS-SE-ENCONTRO.
054200
054300 1550-ANOTAR-LINEA-EN-RECETA-FIN.
054400     EXIT.
054500*----------------------------------------------------------------*
054600 1560-COMPARAR-RECETA-LINEA.
054700
054800     IF WS-TR-ID (WS-IX-TR) = WS-TL-ID-RCTA (WS-IX-TL)
054900         IF WS-TR-CANT-LINEAS (WS-IX-TR) = ZERO
055000             MOVE WS-IX-TL TO WS-TR-PRIMER-LINEA (WS-IX-TR)
055100         END-IF
055200         ADD 1 TO WS-TR-CANT-LINEAS (WS-IX-TR)
055300         MOVE 'Y' TO WS-ENCONTRADO
055400     END-IF.
055500     SET WS-IX-TR UP BY 1.
055600
055700 1560-COMPARAR-RECETA-LINEA-FIN.
055800     EXIT.
055900*----------------------------------------------------------------*
056000 2000-PROCESAR-PROGRAMA.
056100
056200     PERFORM 2100-FILTRAR-COCINABLES
056300        THRU 2100-FILTRAR-COCINABLES-FIN.
056400
056500     PERFORM 2200-VALIDAR-BALDES
056600        THRU 2200-VALIDAR-BALDES-FIN.
056700
056800     PERFORM 2300-CALCULAR-LUNES
056900        THRU 2300-CALCULAR-LUNES-FIN.
057000
057100     PERFORM 2400-GENERAR-DIAS
057200        THRU 2400-GENERAR-DIAS-FIN.
057300
057400     PERFORM 2600-TOTALIZAR-PLAN
057500        THRU 2600-TOTALIZAR-PLAN-FIN.
057600
057700     PERFORM 2700-CALC-SCORE-BALANCE
057800        THRU 2700-CALC-SCORE-BALANCE-FIN.
057900
058000     PERFORM 2800-GRABAR-PLAN
058100        THRU 2800-GRABAR-PLAN-FIN.
058200
058300     PERFORM 2850-IMPRIMIR-INFORME
058400        THRU 2850-IMPRIMIR-INFORME-FIN.
058500
058600 2000-PROCESAR-PROGRAMA-FIN.
058700     EXIT.
058800*----------------------------------------------------------------*
058900* PARA CADA RECETA, VERIFICA COCINABILIDAD LINEA POR LINEA       *
059000* (CONTRA EL STOCK DISPONIBLE) LLAMANDO A COOKCHK, Y LA CARGA EN *
059100* EL BALDE DE SU CATEGORIA CUANDO RESULTA ELEGIBLE               *
059200*----------------------------------------------------------------*
059300 2100-FILTRAR-COCINABLES.
059400
059500     SET WS-IX-TR TO 1.
059600     PERFORM 2110-PROCESAR-UNA-RECETA
059700        THRU 2110-PROCESAR-UNA-RECETA-FIN
059800        UNTIL WS-IX-TR > WS-CANT-RECETAS.
059900
060000 2100-FILTRAR-COCINABLES-FIN.
060100     EXIT.
060200*----------------------------------------------------------------*
060300 2110-PROCESAR-UNA-RECETA.
060400
060500     IF WS-TR-CANT-LINEAS (WS-IX-TR) = ZERO
060600         MOVE 'N' TO WS-ELEGIBLE-RECETA
060700     ELSE
060800         PERFORM 2150-VERIFICAR-RECETA
060900            THRU 2150-VERIFICAR-RECETA-FIN
061000     END-IF.
061100
061200     IF WS-RECETA-ELEGIBLE
061300         MOVE 'Y' TO WS-TR-ELEGIBLE (WS-IX-TR)
061400         PERFORM 2180-CARGAR-EN-BALDE
061500            THRU 2180-CARGAR-EN-BALDE-FIN
061600     END-IF.
061700
061800     SET WS-IX-TR UP BY 1.
061900
062000 2110-PROCESAR-UNA-RECETA-FIN.
062100     EXIT.
062200*----------------------------------------------------------------*
062300 2150-VERIFICAR-RECETA.
062400
062500     MOVE 'Y' TO WS-ELEGIBLE-RECETA.
062600     MOVE WS-TR-PRIMER-LINEA (WS-IX-TR) TO WS-SUB.
062700     SET WS-IX-TL TO WS-SUB.
062800
062900     PERFORM 2155-VERIFICAR-UNA-LINEA
063000        THRU 2155-VERIFICAR-UNA-LINEA-FIN
063100        WS-TR-CANT-LINEAS (WS-IX-TR) TIMES.
063200
063300 2150-VERIFICAR-RECETA-FIN.
063400     EXIT.
063500*----------------------------------------------------------------*
063600 2155-VERIFICAR-UNA-LINEA.
063700
063800     MOVE WS-TL-CANTIDAD (WS-IX-TL) TO WS-VER-CANT-RECETA.
063900     MOVE WS-TL-UNIDAD (WS-IX-TL)   TO WS-VER-UNI-RECETA.
064000     MOVE WS-TL-OPCIONAL (WS-IX-TL) TO WS-VER-OPCIONAL.
064100
064200     PERFORM 2160-BUSCAR-INGREDIENTE
064300        THRU 2160-BUSCAR-INGREDIENTE-FIN.
064400
064500     CALL 'COOKCHK' USING WS-VERIF-ENTRADA, WS-VERIF-SALIDA.
064600
064700     IF WS-VER-LINEA-OK = 'N'
064800         MOVE 'N' TO WS-ELEGIBLE-RECETA
064900     END-IF.
065000
065100     SET WS-IX-TL UP BY 1.
065200
065300 2155-VERIFICAR-UNA-LINEA-FIN.
065400     EXIT.
065500*----------------------------------------------------------------*
065600 2160-BUSCAR-INGREDIENTE.
065700
065800     MOVE 'N' TO WS-VER-ING-EXISTE.
065900     MOVE ZERO TO WS-VER-CANT-DISPONIBLE.
066000     MOVE SPACES TO WS-VER-UNI-DISPONIBLE.
066100
066200     SET WS-IX-TI TO 1.
066300     MOVE 'N' TO WS-ENCONTRADO.
066400     PERFORM 2165-COMPARAR-INGR-TABLA
066500        THRU 2165-COMPARAR-INGR-TABLA-FIN
066600        UNTIL WS-IX-TI > WS-CANT-INGR-DISP
066700           OR WS-SE-ENCONTRO.
066800
066900 2160-BUSCAR-INGREDIENTE-FIN.
067000     EXIT.
067100*----------------------------------------------------------------*
067200 2165-COMPARAR-INGR-TABLA.
067300
067400     IF WS-TI-ID (WS-IX-TI) = WS-TL-ID-ING (WS-IX-TL)
067500         MOVE 'Y' TO WS-VER-ING-EXISTE
067600         MOVE WS-TI-CANTIDAD (WS-IX-TI)
067700                                TO WS-VER-CANT-DISPONIBLE
067800         MOVE WS-TI-UNIDAD (WS-IX-TI) TO WS-VER-UNI-DISPONIBLE
067900         MOVE 'Y' TO WS-ENCONTRADO
068000     END-IF.
068100     SET WS-IX-TI UP BY 1.
068200
068300 2165-COMPARAR-INGR-TABLA-FIN.
068400     EXIT.
068500*----------------------------------------------------------------*
068600 2180-CARGAR-EN-BALDE.
068700
068800     EVALUATE TRUE
068900         WHEN WS-TR-CATEGORIA (WS-IX-TR) = 'SOUP'
069000             ADD 1 TO WS-CANT-SOPA
069100             MOVE WS-TR-ID (WS-IX-TR)
069200                  TO WS-ID-SOPA (WS-CANT-SOPA)
069300         WHEN WS-TR-CATEGORIA (WS-IX-TR) = 'MAIN_COURSE'
069400             ADD 1 TO WS-CANT-PRINCIPAL
069500             MOVE WS-TR-ID (WS-IX-TR)
069600                  TO WS-ID-PRINCIPAL (WS-CANT-PRINCIPAL)
069700         WHEN WS-TR-CATEGORIA (WS-IX-TR) = 'SIDE_DISH'
069800             ADD 1 TO WS-CANT-GUARNICION
069900             MOVE WS-TR-ID (WS-IX-TR)
070000                  TO WS-ID-GUARNICION (WS-CANT-GUARNICION)
070100         WHEN OTHER
070200             CONTINUE
070300     END-EVALUATE.
070400
070500 2180-CARGAR-EN-BALDE-FIN.
070600     EXIT.
070700*----------------------------------------------------------------*
070800 2200-VALIDAR-BALDES.
070900
071000     IF WS-CANT-SOPA = ZERO OR WS-CANT-PRINCIPAL = ZERO
071100        OR WS-CANT-GUARNICION = ZERO
071200         DISPLAY 'ERROR FATAL: RECETAS INSUFICIENTES POR '
071300                 'CATEGORIA'
071400         DISPLAY 'SOPAS ELEGIBLES         : ' WS-CANT-SOPA
071500         DISPLAY 'PLATOS PRINCIPALES ELEG.: ' WS-CANT-PRINCIPAL
071600         DISPLAY 'GUARNICIONES ELEGIBLES  : ' WS-CANT-GUARNICION
071700         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
071800     END-IF.
071900
072000 2200-VALIDAR-BALDES-FIN.
072100     EXIT.
072200*----------------------------------------------------------------*
072300* LLEVA LA FECHA SOLICITADA AL LUNES CORRESPONDIENTE:            *
072400* SABADO/DOMINGO -> LUNES SIGUIENTE; OTRO DIA -> LUNES DE ESA    *
072500* MISMA SEMANA. SE TRABAJA EN NUMERO JULIANO DE DIA (JDN) PARA   *
072600* EVITAR LOS PROBLEMAS DE FIN DE MES/FIN DE ANIO.                *
072700*----------------------------------------------------------------*
072800 2300-CALCULAR-LUNES.
072900
073000     MOVE WS-PARM-FEC-SOLICITADA TO WS-FECHA-CALC.
073100     PERFORM 2310-FECHA-A-JDN THRU 2310-FECHA-A-JDN-FIN.
073200
073300     DIVIDE WS-JDN BY 7 GIVING WS-COCIENTE-AL
073400                          REMAINDER WS-DIA-SEMANA.
073500* WS-DIA-SEMANA: 0=LUNES 1=MARTES 2=MIERCOLES 3=JUEVES 4=VIERNES
073600*                5=SABADO 6=DOMINGO (EL JDN 0 CAE UN LUNES)
073700
073800     EVALUATE WS-DIA-SEMANA
073900         WHEN 5
074000             COMPUTE WS-JDN-LUNES = WS-JDN + 2
074100         WHEN 6
074200             COMPUTE WS-JDN-LUNES = WS-JDN + 1
074300         WHEN OTHER
074400             COMPUTE WS-JDN-LUNES = WS-JDN - WS-DIA-SEMANA
074500     END-EVALUATE.
074600
074700 2300-CALCULAR-LUNES-FIN.
074800     EXIT.
074900*----------------------------------------------------------------*
075000* CONVIERTE WS-FECHA-CALC (AAAA/MM/DD) A NUMERO JULIANO DE DIA   *
075100* ALGORITMO STANDARD DE CONTEO DE DIAS (RICHARDS)                *
075200*----------------------------------------------------------------*
075300 2310-FECHA-A-JDN.
075400
075500     COMPUTE WS-JA = (14 - WS-FC-MES) / 12.
075600     COMPUTE WS-JY = WS-FC-ANIO + 4800 - WS-JA.
075700     COMPUTE WS-JM = WS-FC-MES + (12 * WS-JA) - 3.
075800
075900     COMPUTE WS-JDN = WS-FC-DIA
076000              + ((153 * WS-JM) + 2) / 5
076100              + (365 * WS-JY)
076200              + (WS-JY / 4)
076300              - (WS-JY / 100)
076400              + (WS-JY / 400)
076500              - 32045.
076600
076700 2310-FECHA-A-JDN-FIN.
076800     EXIT.
076900*----------------------------------------------------------------*
077000* CONVIERTE UN NUMERO JULIANO DE DIA (WS-JDN) A WS-FECHA-CALC    *
077100*----------------------------------------------------------------*
077200 2330-JDN-A-FECHA.
077300
077400     COMPUTE WS-FA = WS-JDN + 32044.
077500     COMPUTE WS-FB = ((4 * WS-FA) + 3) / 146097.
077600     COMPUTE WS-FC = WS-FA - ((146097 * WS-FB) / 4).
077700     COMPUTE WS-FD = ((4 * WS-FC) + 3) / 1461.
077800     COMPUTE WS-FE = WS-FC - ((1461 * WS-FD) / 4).
077900     COMPUTE WS-FM = ((5 * WS-FE) + 2) / 153.
078000
078100     COMPUTE WS-FC-DIA = WS-FE - (((153 * WS-FM) + 2) / 5) + 1.
078200     COMPUTE WS-FC-MES = WS-FM + 3 - (12 * (WS-FM / 10)).
078300     COMPUTE WS-FC-ANIO = (100 * WS-FB) + WS-FD - 4800
078400                           + (WS-FM / 10).
078500
078600 2330-JDN-A-FECHA-FIN.
078700     EXIT.
078800*----------------------------------------------------------------*
078900* GENERA LOS 5 DIAS DEL PLAN (LUNES A VIERNES), ELIGIENDO UNA    *
079000* RECETA POR CATEGORIA SIN REPETIR LA DEL DIA ANTERIOR, SALVO    *
079100* QUE EL BALDE TENGA UNA UNICA RECETA ELEGIBLE                   *
079200*----------------------------------------------------------------*
079300 2400-GENERAR-DIAS.
079400
079500     MOVE ZERO TO WS-ANT-SOPA WS-ANT-PRINCIPAL WS-ANT-GUARNICION.
079600
079700     PERFORM 2410-PROCESAR-UN-DIA
079800        THRU 2410-PROCESAR-UN-DIA-FIN
079900        VARYING WS-DIA FROM 1 BY 1 UNTIL WS-DIA > 5.
080000
080100 2400-GENERAR-DIAS-FIN.
080200     EXIT.
080300*----------------------------------------------------------------*
080400 2410-PROCESAR-UN-DIA.
080500
080600     COMPUTE WS-JDN = WS-JDN-LUNES + WS-DIA - 1.
080700     PERFORM 2330-JDN-A-FECHA THRU 2330-JDN-A-FECHA-FIN.
080800
080900     PERFORM 2420-ELEGIR-SOPA
081000        THRU 2420-ELEGIR-SOPA-FIN.
081100     PERFORM 2440-ELEGIR-PRINCIPAL
081200        THRU 2440-ELEGIR-PRINCIPAL-FIN.
081300     PERFORM 2460-ELEGIR-GUARNICION
081400        THRU 2460-ELEGIR-GUARNICION-FIN.
081500
081600     PERFORM 2480-CALC-CALORIAS-DIA
081700        THRU 2480-CALC-CALORIAS-DIA-FIN.
081800
081900     SET WS-IX-TD TO WS-DIA.
082000     MOVE WS-DIA           TO WS-TD-NUM-DIA (WS-IX-TD).
082100     MOVE WS-FECHA-CALC    TO WS-TD-FECHA (WS-IX-TD).
082200     MOVE WS-SEL-SOPA      TO WS-TD-ID-SOPA (WS-IX-TD).
082300     MOVE WS-SEL-PRINCIPAL TO WS-TD-ID-PRINCIPAL (WS-IX-TD).
082400     MOVE WS-SEL-GUARNICION
082500                           TO WS-TD-ID-GUARNICION (WS-IX-TD).
082600     MOVE WS-CAL-DIA       TO WS-TD-CALORIAS (WS-IX-TD).
082700
082800     PERFORM 2500-GRABAR-DIA-PLAN
082900        THRU 2500-GRABAR-DIA-PLAN-FIN.
083000
083100     MOVE WS-SEL-SOPA        TO WS-ANT-SOPA.
083200     MOVE WS-SEL-PRINCIPAL   TO WS-ANT-PRINCIPAL.
083300     MOVE WS-SEL-GUARNICION  TO WS-ANT-GUARNICION.
083400
083500 2410-PROCESAR-UN-DIA-FIN.
083600     EXIT.
083700*----------------------------------------------------------------*
083800 2420-ELEGIR-SOPA.
083900
084000     IF WS-CANT-SOPA = 1
084100         MOVE WS-ID-SOPA (1) TO WS-SEL-SOPA
084200     ELSE
084300         MOVE WS-CANT-SOPA TO WS-SUB
084400         PERFORM 2900-SORTEAR-INDICE THRU 2900-SORTEAR-INDICE-FIN
084500         MOVE WS-ID-SOPA (WS-RESTO-AL) TO WS-SEL-SOPA
084600         PERFORM 2425-RESORTEAR-SOPA
084700            THRU 2425-RESORTEAR-SOPA-FIN
084800            UNTIL WS-DIA = 1 OR WS-SEL-SOPA NOT = WS-ANT-SOPA
084900     END-IF.
085000
085100 2420-ELEGIR-SOPA-FIN.
085200     EXIT.
085300*----------------------------------------------------------------*
085400 2425-RESORTEAR-SOPA.
085500
085600     MOVE WS-CANT-SOPA TO WS-SUB.
085700     PERFORM 2900-SORTEAR-INDICE
085800        THRU 2900-SORTEAR-INDICE-FIN.
085900     MOVE WS-ID-SOPA (WS-RESTO-AL) TO WS-SEL-SOPA.
086000
086100 2425-RESORTEAR-SOPA-FIN.
086200     EXIT.
086300*----------------------------------------------------------------*
086400 2440-ELEGIR-PRINCIPAL.
086500
086600     IF WS-CANT-PRINCIPAL = 1
086700         MOVE WS-ID-PRINCIPAL (1) TO WS-SEL-PRINCIPAL
086800     ELSE
086900         MOVE WS-CANT-PRINCIPAL TO WS-SUB
087000         PERFORM 2900-SORTEAR-INDICE THRU 2900-SORTEAR-INDICE-FIN
087100         MOVE WS-ID-PRINCIPAL (WS-RESTO-AL) TO WS-SEL-PRINCIPAL
087200         PERFORM 2445-RESORTEAR-PRINCIPAL
087300            THRU 2445-RESORTEAR-PRINCIPAL-FIN
087400            UNTIL WS-DIA = 1
087500               OR WS-SEL-PRINCIPAL NOT = WS-ANT-PRINCIPAL
087600     END-IF.
087700
087800 2440-ELEGIR-PRINCIPAL-FIN.
087900     EXIT.
088000*----------------------------------------------------------------*
088100 2445-RESORTEAR-PRINCIPAL.
088200
088300     MOVE WS-CANT-PRINCIPAL TO WS-SUB.
088400     PERFORM 2900-SORTEAR-INDICE
088500        THRU 2900-SORTEAR-INDICE-FIN.
088600     MOVE WS-ID-PRINCIPAL (WS-RESTO-AL) TO WS-SEL-PRINCIPAL.
088700
088800 2445-RESORTEAR-PRINCIPAL-FIN.
088900     EXIT.
089000*----------------------------------------------------------------*
089100 2460-ELEGIR-GUARNICION.
089200
089300     IF WS-CANT-GUARNICION = 1
089400         MOVE WS-ID-GUARNICION (1) TO WS-SEL-GUARNICION
089500     ELSE
089600         MOVE WS-CANT-GUARNICION TO WS-SUB
089700         PERFORM 2900-SORTEAR-INDICE THRU 2900-SORTEAR-INDICE-FIN
089800         MOVE WS-ID-GUARNICION (WS-RESTO-AL) TO WS-SEL-GUARNICION
089900         PERFORM 2465-RESORTEAR-GUARNICION
090000            THRU 2465-RESORTEAR-GUARNICION-FIN
090100            UNTIL WS-DIA = 1
090200               OR WS-SEL-GUARNICION NOT = WS-ANT-GUARNICION
090300     END-IF.
090400
090500 2460-ELEGIR-GUARNICION-FIN.
090600     EXIT.
090700*----------------------------------------------------------------*
090800 2465-RESORTEAR-GUARNICION.
090900
091000     MOVE WS-CANT-GUARNICION TO WS-SUB.
091100     PERFORM 2900-SORTEAR-INDICE
091200        THRU 2900-SORTEAR-INDICE-FIN.
091300     MOVE WS-ID-GUARNICION (WS-RESTO-AL) TO WS-SEL-GUARNICION.
091400
091500 2465-RESORTEAR-GUARNICION-FIN.
091600     EXIT.
091700*----------------------------------------------------------------*
091800* CALCULA LAS CALORIAS POR PORCION DE CADA COMPONENTE (REDONDEO  *
091900* A 2 DECIMALES) Y LAS TRUNCA A ENTERO ANTES DE SUMAR EL TOTAL   *
092000* DEL DIA, SEGUN ACLARACION DE NUTRICION (REQ. 0361)             *
092100*----------------------------------------------------------------*
092200 2480-CALC-CALORIAS-DIA.
092300
092400     MOVE WS-SEL-SOPA TO WS-SUB2.
092500     PERFORM 2482-BUSCAR-CAL-PORCION
092600        THRU 2482-BUSCAR-CAL-PORCION-FIN.
092700     MOVE WS-CAL-PORCION-RESULT TO WS-CAL-SOPA-PORC.
092800
092900     MOVE WS-SEL-PRINCIPAL TO WS-SUB2.
093000     PERFORM 2482-BUSCAR-CAL-PORCION
093100        THRU 2482-BUSCAR-CAL-PORCION-FIN.
093200     MOVE WS-CAL-PORCION-RESULT TO WS-CAL-PRINCIPAL-PORC.
093300
093400     MOVE WS-SEL-GUARNICION TO WS-SUB2.
093500     PERFORM 2482-BUSCAR-CAL-PORCION
093600        THRU 2482-BUSCAR-CAL-PORCION-FIN.
093700     MOVE WS-CAL-PORCION-RESULT TO WS-CAL-GUARNICION-PORC.
093800
093900* EL TRUNCADO A ENTERO SE LOGRA POR EL SIMPLE MOVE DE UN CAMPO   *
094000* CON DECIMALES A UN CAMPO ENTERO (REQ. 0361)                    *
094100     MOVE ZERO TO WS-CAL-DIA.
094200     MOVE WS-CAL-SOPA-PORC TO WS-CAL-TRUNC.
094300     ADD WS-CAL-TRUNC TO WS-CAL-DIA.
094400     MOVE WS-CAL-PRINCIPAL-PORC TO WS-CAL-TRUNC.
094500     ADD WS-CAL-TRUNC TO WS-CAL-DIA.
094600     MOVE WS-CAL-GUARNICION-PORC TO WS-CAL-TRUNC.
094700     ADD WS-CAL-TRUNC TO WS-CAL-DIA.
094800
094900 2480-CALC-CALORIAS-DIA-FIN.
095000     EXIT.
095100*----------------------------------------------------------------*
095200* BUSCA, EN LA TABLA, LA RECETA CUYO ID VIENE EN WS-SUB2 Y       *
095300* DEVUELVE SUS CALORIAS POR PORCION = CALORIAS TOTALES ENTRE     *
095400* PORCIONES, REDONDEADO A 2 DECIMALES, EN WS-CAL-PORCION-RESULT  *
095500*----------------------------------------------------------------*
095600 2482-BUSCAR-CAL-PORCION.
095700
095800     MOVE 'N' TO WS-ENCONTRADO.
095900     SET WS-IX-TR TO 1.
096000     PERFORM 2485-COMPARAR-RECETA-CAL
096100        THRU 2485-COMPARAR-RECETA-CAL-FIN
096200        UNTIL WS-IX-TR > WS-CANT-RECETAS OR WS-SE-ENCONTRO.
096300
096400     IF WS-SE-ENCONTRO
096500         DIVIDE WS-TR-CALORIAS (WS-IX-TR)
096600             BY WS-TR-PORCIONES (WS-IX-TR)
096700             GIVING WS-CAL-PORCION-RESULT ROUNDED
096800     ELSE
096900         MOVE ZERO TO WS-CAL-PORCION-RESULT
097000     END-IF.
097100
097200 2482-BUSCAR-CAL-PORCION-FIN.
097300     EXIT.
097400*----------------------------------------------------------------*
097500 2485-COMPARAR-RECETA-CAL.
097600
097700     IF WS-TR-ID (WS-IX-TR) = WS-SUB2
097800         MOVE 'Y' TO WS-ENCONTRADO
097900     ELSE
098000         SET WS-IX-TR UP BY 1
098100     END-IF.
098200
098300 2485-COMPARAR-RECETA-CAL-FIN.
098400     EXIT.
098500*----------------------------------------------------------------*
098600 2500-GRABAR-DIA-PLAN.
098700
098800     INITIALIZE WS-DPLN-RECORD.
098900     MOVE WS-PARM-ID-USUARIO TO WS-DPLN-ID-PLAN.
099000     MOVE WS-DIA             TO WS-DPLN-NUM-DIA.
099100     MOVE WS-FECHA-CALC      TO WS-DPLN-ANIO WS-DPLN-MES
099200                                 WS-DPLN-DIA.
099300     MOVE WS-SEL-SOPA        TO WS-DPLN-ID-RCTA-SOPA.
099400     MOVE WS-SEL-PRINCIPAL   TO WS-DPLN-ID-RCTA-PRINCIPAL.
099500     MOVE WS-SEL-GUARNICION  TO WS-DPLN-ID-RCTA-GUARNICION.
099600     MOVE WS-CAL-DIA         TO WS-DPLN-CALORIAS-TOTAL.
099700
099800     WRITE WS-DPLN-RECORD.
099900
100000 2500-GRABAR-DIA-PLAN-FIN.
100100     EXIT.
100200*----------------------------------------------------------------*
100300* SORTEA UN INDICE ENTRE 1 Y EL LIMITE RECIBIDO (CONGRUENCIA     *
100400* LINEAL SIMPLE) - RESULTADO EN WS-RESTO-AL                      *
100500*----------------------------------------------------------------*
100600 2900-SORTEAR-INDICE.
100700
100800     COMPUTE WS-SEMILLA = (WS-SEMILLA * 1103515245) + 12345.
100900     DIVIDE WS-SEMILLA BY 2147483648 GIVING WS-COCIENTE-AL
101000                          REMAINDER WS-SEMILLA.
101100     DIVIDE WS-SEMILLA BY WS-SUB GIVING WS-COCIENTE-AL
101200                          REMAINDER WS-RESTO-AL.
101300     ADD 1 TO WS-RESTO-AL.
101400
101500 2900-SORTEAR-INDICE-FIN.
101600     EXIT.
101700*----------------------------------------------------------------*
101800 2600-TOTALIZAR-PLAN.
101900
102000     MOVE ZERO TO WS-CALORIAS-TOTAL.
102100     SET WS-IX-TD TO 1.
102200     PERFORM 2610-SUMAR-CALORIAS-DIA
102300        THRU 2610-SUMAR-CALORIAS-DIA-FIN
102400        5 TIMES.
102500
102600     DIVIDE WS-CALORIAS-TOTAL BY 5
102700         GIVING WS-CALORIAS-PROMEDIO.
102800
102900 2600-TOTALIZAR-PLAN-FIN.
103000     EXIT.
103100*----------------------------------------------------------------*
103200 2610-SUMAR-CALORIAS-DIA.
103300
103400     ADD WS-TD-CALORIAS (WS-IX-TD) TO WS-CALORIAS-TOTAL.
103500     SET WS-IX-TD UP BY 1.
103600
103700 2610-SUMAR-CALORIAS-DIA-FIN.
103800     EXIT.
103900*----------------------------------------------------------------*
104000* CALCULA EL SCORE DE BALANCE = MACRO*0.4 + CALORIAS*0.3 +       *
104100* VARIEDAD*0.3, REDONDEADO A 2 DECIMALES                         *
104200*----------------------------------------------------------------*
104300 2700-CALC-SCORE-BALANCE.
104400
104500     PERFORM 2710-CALC-SCORE-MACRO
104600        THRU 2710-CALC-SCORE-MACRO-FIN.
104700     PERFORM 2740-CALC-SCORE-CALORIAS
104800        THRU 2740-CALC-SCORE-CALORIAS-FIN.
104900     PERFORM 2760-CALC-SCORE-VARIEDAD
105000        THRU 2760-CALC-SCORE-VARIEDAD-FIN.
105100
105200     COMPUTE WS-SCORE-BALANCE-FINAL ROUNDED =
105300         (WS-SCORE-MACRO * 0.4) + (WS-SCORE-CALORIAS * 0.3)
105400       + (WS-SCORE-VARIEDAD * 0.3).
105500
105600 2700-CALC-SCORE-BALANCE-FIN.
105700     EXIT.
105800*----------------------------------------------------------------*
105900* PROMEDIO, SOBRE LOS 5 DIAS, DEL PROMEDIO (SOBRE LAS 3 RECETAS  *
106000* DE ESE DIA) DEL SCORE MACRO POR RECETA                         *
106100*----------------------------------------------------------------*
106200 2710-CALC-SCORE-MACRO.
106300
106400     MOVE ZERO TO WS-SUMA-MACRO-TOTAL.
106500     SET WS-IX-TD TO 1.
106600     PERFORM 2715-CALC-SCORE-MACRO-DIA
106700        THRU 2715-CALC-SCORE-MACRO-DIA-FIN
106800        5 TIMES.
106900
107000     DIVIDE WS-SUMA-MACRO-TOTAL BY 5 GIVING WS-SCORE-MACRO.
107100
107200 2710-CALC-SCORE-MACRO-FIN.
107300     EXIT.
107400*----------------------------------------------------------------*
107500 2715-CALC-SCORE-MACRO-DIA.
107600
107700     MOVE ZERO TO WS-SUMA-MACRO-DIA.
107800     MOVE WS-TD-ID-SOPA (WS-IX-TD)      TO WS-SUB2.
107900     PERFORM 2720-SCORE-MACRO-RECETA
108000        THRU 2720-SCORE-MACRO-RECETA-FIN.
108100     ADD WS-SCORE-RECETA TO WS-SUMA-MACRO-DIA.
108200     MOVE WS-TD-ID-PRINCIPAL (WS-IX-TD) TO WS-SUB2.
108300     PERFORM 2720-SCORE-MACRO-RECETA
108400        THRU 2720-SCORE-MACRO-RECETA-FIN.
108500     ADD WS-SCORE-RECETA TO WS-SUMA-MACRO-DIA.
108600     MOVE WS-TD-ID-GUARNICION (WS-IX-TD) TO WS-SUB2.
108700     PERFORM 2720-SCORE-MACRO-RECETA
108800        THRU 2720-SCORE-MACRO-RECETA-FIN.
108900     ADD WS-SCORE-RECETA TO WS-SUMA-MACRO-DIA.
109000
109100     DIVIDE WS-SUMA-MACRO-DIA BY 3 GIVING WS-SUMA-MACRO-DIA.
109200     ADD WS-SUMA-MACRO-DIA TO WS-SUMA-MACRO-TOTAL.
109300
109400     SET WS-IX-TD UP BY 1.
109500
109600 2715-CALC-SCORE-MACRO-DIA-FIN.
109700     EXIT.
109800*----------------------------------------------------------------*
109900* SCORE MACRO DE UNA RECETA (WS-SUB2 = ID DE RECETA)             *
110000*----------------------------------------------------------------*
110100 2720-SCORE-MACRO-RECETA.
110200
110300     MOVE ZERO TO WS-SCORE-RECETA.
110350     PERFORM 2482-BUSCAR-CAL-PORCION
110400        THRU 2482-BUSCAR-CAL-PORCION-FIN.
110500
110600     IF WS-TR-CALORIAS (WS-IX-TR) = ZERO
110700         MOVE ZERO TO WS-SCORE-RECETA
110800     ELSE
110900         COMPUTE WS-PROTEINA-RATIO ROUNDED =
111000             (WS-TR-PROTEINA (WS-IX-TR) * 4)
111100                  / WS-TR-CALORIAS (WS-IX-TR)
111200         COMPUTE WS-CARB-RATIO ROUNDED =
111300             (WS-TR-CARBOHIDRATOS (WS-IX-TR) * 4)
111400                  / WS-TR-CALORIAS (WS-IX-TR)
111500
111600         IF WS-PROTEINA-RATIO >= 0.20 AND
111700            WS-PROTEINA-RATIO <= 0.35
111800             MOVE 100 TO WS-SCORE-PROTEINA
111900         ELSE
112000             IF WS-PROTEINA-RATIO < 0.20
112100                 COMPUTE WS-SCORE-PROTEINA =
112200                     (WS-PROTEINA-RATIO / 0.20) * 100
112300             ELSE
112400                 COMPUTE WS-SCORE-PROTEINA =
112500                     (0.35 / WS-PROTEINA-RATIO) * 100
112600             END-IF
112700         END-IF
112800
112900         IF WS-CARB-RATIO >= 0.45 AND WS-CARB-RATIO <= 0.65
113000             MOVE 100 TO WS-SCORE-CARB
113100         ELSE
113200             IF WS-CARB-RATIO < 0.45
113300                 COMPUTE WS-SCORE-CARB =
113400                     (WS-CARB-RATIO / 0.45) * 100
113500             ELSE
113600                 COMPUTE WS-SCORE-CARB =
113700                     (0.65 / WS-CARB-RATIO) * 100
113800             END-IF
113900         END-IF
114000
114100         COMPUTE WS-SCORE-RECETA =
114200             (WS-SCORE-PROTEINA + WS-SCORE-CARB) / 2
114300     END-IF.
114400
114500 2720-SCORE-MACRO-RECETA-FIN.
114600     EXIT.
114700*----------------------------------------------------------------*
114800* COEFICIENTE DE VARIACION DE LAS CALORIAS DIARIAS               *
114900*----------------------------------------------------------------*
115000 2740-CALC-SCORE-CALORIAS.
115100
115200     MOVE ZERO TO WS-MEDIA-CALORIAS.
115300     SET WS-IX-TD TO 1.
115400     PERFORM 2742-SUMAR-CALORIAS-MEDIA
115500        THRU 2742-SUMAR-CALORIAS-MEDIA-FIN
115600        5 TIMES.
115700     DIVIDE WS-MEDIA-CALORIAS BY 5 GIVING WS-MEDIA-CALORIAS.
115800
115900     MOVE ZERO TO WS-VARIANZA-CALORIAS.
116000     SET WS-IX-TD TO 1.
116100     PERFORM 2744-SUMAR-VARIANZA-DIA
116200        THRU 2744-SUMAR-VARIANZA-DIA-FIN
116300        5 TIMES.
116400     DIVIDE WS-VARIANZA-CALORIAS BY 5
116500         GIVING WS-VARIANZA-CALORIAS.
116600
116700     COMPUTE WS-DESVIO-CALORIAS = WS-VARIANZA-CALORIAS ** 0.5.
116800
116900     IF WS-MEDIA-CALORIAS = ZERO
117000         MOVE ZERO TO WS-COEF-VARIACION
117100     ELSE
117200         COMPUTE WS-COEF-VARIACION =
117300             (WS-DESVIO-CALORIAS / WS-MEDIA-CALORIAS) * 100
117400     END-IF.
117500
117600     EVALUATE TRUE
117700         WHEN WS-COEF-VARIACION < 10
117800             MOVE 100 TO WS-SCORE-CALORIAS
117900         WHEN WS-COEF-VARIACION < 20
118000             MOVE 90  TO WS-SCORE-CALORIAS
118100         WHEN WS-COEF-VARIACION < 30
118200             MOVE 75  TO WS-SCORE-CALORIAS
118300         WHEN OTHER
118400             MOVE 50  TO WS-SCORE-CALORIAS
118500     END-EVALUATE.
118600
118700 2740-CALC-SCORE-CALORIAS-FIN.
118800     EXIT.
118900*----------------------------------------------------------------*
119000 2742-SUMAR-CALORIAS-MEDIA.
119100
119200     ADD WS-TD-CALORIAS (WS-IX-TD) TO WS-MEDIA-CALORIAS.
119300     SET WS-IX-TD UP BY 1.
119400
119500 2742-SUMAR-CALORIAS-MEDIA-FIN.
119600     EXIT.
119700*----------------------------------------------------------------*
119800 2744-SUMAR-VARIANZA-DIA.
119900
120000     COMPUTE WS-DIF-CALORIAS =
120100         WS-TD-CALORIAS (WS-IX-TD) - WS-MEDIA-CALORIAS.
120200     COMPUTE WS-VARIANZA-CALORIAS =
120300         WS-VARIANZA-CALORIAS
120400             + (WS-DIF-CALORIAS * WS-DIF-CALORIAS).
120500     SET WS-IX-TD UP BY 1.
120600
120700 2744-SUMAR-VARIANZA-DIA-FIN.
120800     EXIT.
120900*----------------------------------------------------------------*
121000* PORCENTAJE DE RECETAS DISTINTAS ENTRE LOS 15 SLOTS (5 DIAS *   *
121100* 3 COMPONENTES)                                                 *
121200*----------------------------------------------------------------*
121300 2760-CALC-SCORE-VARIEDAD.
121400
121500     MOVE ZERO TO WS-CANT-SLOTS-LLENOS.
121600     SET WS-IX-TD TO 1.
121700     PERFORM 2765-CARGAR-SLOTS-DIA
121800        THRU 2765-CARGAR-SLOTS-DIA-FIN
121900        5 TIMES.
122000
122100     PERFORM 2770-CONTAR-DISTINTAS
122200        THRU 2770-CONTAR-DISTINTAS-FIN.
122300
122400     COMPUTE WS-SCORE-VARIEDAD ROUNDED =
122500         (WS-CANT-DISTINTAS / WS-CANT-SLOTS-LLENOS) * 100.
122600
122700 2760-CALC-SCORE-VARIEDAD-FIN.
122800     EXIT.
122900*----------------------------------------------------------------*
123000 2765-CARGAR-SLOTS-DIA.
123100
123200     ADD 1 TO WS-CANT-SLOTS-LLENOS.
123300     MOVE WS-TD-ID-SOPA (WS-IX-TD)
123400          TO WS-SLOT-ID (WS-CANT-SLOTS-LLENOS).
123500     ADD 1 TO WS-CANT-SLOTS-LLENOS.
123600     MOVE WS-TD-ID-PRINCIPAL (WS-IX-TD)
123700          TO WS-SLOT-ID (WS-CANT-SLOTS-LLENOS).
123800     ADD 1 TO WS-CANT-SLOTS-LLENOS.
123900     MOVE WS-TD-ID-GUARNICION (WS-IX-TD)
124000          TO WS-SLOT-ID (WS-CANT-SLOTS-LLENOS).
124100     SET WS-IX-TD UP BY 1.
124200
124300 2765-CARGAR-SLOTS-DIA-FIN.
124400     EXIT.
124500*----------------------------------------------------------------*
124600 2770-CONTAR-DISTINTAS.
124700
124800     MOVE ZERO TO WS-CANT-DISTINTAS.
124900     SET WS-SUB TO 1.
125000     PERFORM 2775-VERIFICAR-SLOT-REPETIDO
125100        THRU 2775-VERIFICAR-SLOT-REPETIDO-FIN
125200        UNTIL WS-SUB > WS-CANT-SLOTS-LLENOS.
125300
125400 2770-CONTAR-DISTINTAS-FIN.
125500     EXIT.
125600*----------------------------------------------------------------*
125700 2775-VERIFICAR-SLOT-REPETIDO.
125800
125900     MOVE 'N' TO WS-ENCONTRADO.
126000     SET WS-SUB2 TO 1.
126100     PERFORM 2778-COMPARAR-SLOT-ANTERIOR
126200        THRU 2778-COMPARAR-SLOT-ANTERIOR-FIN
126300        UNTIL WS-SUB2 >= WS-SUB.
126400     IF NOT WS-SE-ENCONTRO
126500         ADD 1 TO WS-CANT-DISTINTAS
126600     END-IF.
126700     SET WS-SUB UP BY 1.
126800
126900 2775-VERIFICAR-SLOT-REPETIDO-FIN.
127000     EXIT.
127100*----------------------------------------------------------------*
127200 2778-COMPARAR-SLOT-ANTERIOR.
127300
127400     IF WS-SLOT-ID (WS-SUB2) = WS-SLOT-ID (WS-SUB)
127500         MOVE 'Y' TO WS-ENCONTRADO
127600     END-IF.
127700     SET WS-SUB2 UP BY 1.
127800
127900 2778-COMPARAR-SLOT-ANTERIOR-FIN.
128000     EXIT.
128100*----------------------------------------------------------------*
128200 2800-GRABAR-PLAN.
128300
128400     INITIALIZE WS-MPLN-RECORD.
128500     MOVE WS-PARM-ID-USUARIO      TO WS-MPLN-ID.
128600     MOVE WS-PARM-ID-USUARIO      TO WS-MPLN-ID-USUARIO.
128700     STRING 'PLAN GENERADO ' WS-FC-ANIO '-' WS-FC-MES
128800            DELIMITED BY SIZE INTO WS-MPLN-NOMBRE.
128900     MOVE WS-JDN-LUNES             TO WS-JDN.
129000     PERFORM 2330-JDN-A-FECHA THRU 2330-JDN-A-FECHA-FIN.
129100     MOVE WS-FECHA-CALC            TO WS-MPLN-INI-ANIO
129200                                       WS-MPLN-INI-MES
129300                                       WS-MPLN-INI-DIA.
129400     COMPUTE WS-JDN = WS-JDN-LUNES + 4.
129500     PERFORM 2330-JDN-A-FECHA THRU 2330-JDN-A-FECHA-FIN.
129600     MOVE WS-FECHA-CALC            TO WS-MPLN-FIN-ANIO
129700                                       WS-MPLN-FIN-MES
129800                                       WS-MPLN-FIN-DIA.
129900     SET WS-MPLN-ESTADO-BORRADOR TO TRUE.
130000     MOVE WS-CALORIAS-TOTAL        TO WS-MPLN-CALORIAS-TOTAL.
130100     MOVE WS-CALORIAS-PROMEDIO     TO WS-MPLN-CALORIAS-PROMEDIO.
130200     MOVE WS-SCORE-BALANCE-FINAL   TO WS-MPLN-SCORE-BALANCE.
130300     IF WS-SCORE-BALANCE-FINAL >= 70
130400         SET WS-MPLN-ES-BALANCEADO TO TRUE
130500     ELSE
130600         SET WS-MPLN-NO-BALANCEADO TO TRUE
130700     END-IF.
130800
130900     REWRITE WS-MPLN-RECORD
131000         INVALID KEY
131100             WRITE WS-MPLN-RECORD
131200     END-REWRITE.
131300
131400 2800-GRABAR-PLAN-FIN.
131500     EXIT.
131600*----------------------------------------------------------------*
131700* IMPRIME EL MENU-PLAN-REPORT: ENCABEZADO, 5 LINEAS DE DETALLE   *
131800* (UNA POR DIA) Y LA LINEA DE TOTALES CON QUIEBRE FINAL          *
131900*----------------------------------------------------------------*
132000 2850-IMPRIMIR-INFORME.
132100
132200     MOVE WS-INF-SEPARADOR TO WS-LINEA-INFORME.
132300     WRITE WS-LINEA-INFORME.
132400
132500     MOVE WS-MPLN-ID           TO WS-INF-ID-PLAN.
132600     MOVE WS-MPLN-ID-USUARIO   TO WS-INF-ID-USUARIO.
132700     MOVE WS-INF-ENCABEZADO-1  TO WS-LINEA-INFORME.
132800     WRITE WS-LINEA-INFORME.
132900     MOVE WS-INF-ENCABEZADO-2  TO WS-LINEA-INFORME.
133000     WRITE WS-LINEA-INFORME.
133100
133200     SET WS-IX-TD TO 1.
133300     PERFORM 2855-IMPRIMIR-LINEA-DIA
133400        THRU 2855-IMPRIMIR-LINEA-DIA-FIN
133500        5 TIMES.
133600
133700     MOVE WS-INF-SEPARADOR TO WS-LINEA-INFORME.
133800     WRITE WS-LINEA-INFORME.
133900
134000     MOVE WS-CALORIAS-TOTAL    TO WS-INF-CALORIAS-TOTAL.
134100     MOVE WS-CALORIAS-PROMEDIO TO WS-INF-CALORIAS-PROM.
134200     MOVE WS-INF-TOTALES       TO WS-LINEA-INFORME.
134300     WRITE WS-LINEA-INFORME.
134400
134500     MOVE WS-SCORE-BALANCE-FINAL TO WS-INF-SCORE-BALANCE.
134600     IF WS-MPLN-ES-BALANCEADO
134700         MOVE 'YES' TO WS-INF-ES-BALANCEADO
134800     ELSE
134900         MOVE 'NO'  TO WS-INF-ES-BALANCEADO
135000     END-IF.
135100     MOVE WS-INF-TOTALES-2 TO WS-LINEA-INFORME.
135200     WRITE WS-LINEA-INFORME.
135300
135400     MOVE WS-INF-NUMERALES TO WS-LINEA-INFORME.
135500     WRITE WS-LINEA-INFORME.
135600
135700 2850-IMPRIMIR-INFORME-FIN.
135800     EXIT.
135900*----------------------------------------------------------------*
136000 2855-IMPRIMIR-LINEA-DIA.
136100
136200     MOVE WS-TD-NUM-DIA (WS-IX-TD)  TO WS-INF-NUM-DIA.
136300     PERFORM 2860-FORMATEAR-FECHA
136400        THRU 2860-FORMATEAR-FECHA-FIN.
136500     MOVE WS-TD-ID-SOPA (WS-IX-TD) TO WS-SUB2.
136600     PERFORM 2870-BUSCAR-NOMBRE-RECETA
136700        THRU 2870-BUSCAR-NOMBRE-RECETA-FIN.
136800     MOVE WS-RCTA-NOMBRE (1:30) TO WS-INF-NOM-SOPA.
136900     MOVE WS-TD-ID-PRINCIPAL (WS-IX-TD) TO WS-SUB2.
137000     PERFORM 2870-BUSCAR-NOMBRE-RECETA
137100        THRU 2870-BUSCAR-NOMBRE-RECETA-FIN.
137200     MOVE WS-RCTA-NOMBRE (1:30) TO WS-INF-NOM-PRINCIPAL.
137300     MOVE WS-TD-ID-GUARNICION (WS-IX-TD) TO WS-SUB2.
137400     PERFORM 2870-BUSCAR-NOMBRE-RECETA
137500        THRU 2870-BUSCAR-NOMBRE-RECETA-FIN.
137600     MOVE WS-RCTA-NOMBRE (1:30) TO WS-INF-NOM-GUARNICION.
137700     MOVE WS-TD-CALORIAS (WS-IX-TD) TO WS-INF-CALORIAS-DIA.
137800     MOVE WS-INF-DETALLE TO WS-LINEA-INFORME.
137900     WRITE WS-LINEA-INFORME.
138000     SET WS-IX-TD UP BY 1.
138100
138200 2855-IMPRIMIR-LINEA-DIA-FIN.
138300     EXIT.
138400*----------------------------------------------------------------*
138500 2860-FORMATEAR-FECHA.
138600
138700     MOVE WS-TD-FECHA (WS-IX-TD) TO WS-FECHA-CALC.
138800     STRING WS-FC-ANIO '-' WS-FC-MES '-' WS-FC-DIA
138900         DELIMITED BY SIZE INTO WS-INF-FEC-COMIDA.
139000
139100 2860-FORMATEAR-FECHA-FIN.
139200     EXIT.
139300*----------------------------------------------------------------*
139400 2870-BUSCAR-NOMBRE-RECETA.
139500
139600* ESTA BUSQUEDA SE HACE CONTRA EL ARCHIVO INDEXADO PORQUE LA     *
139700* TABLA EN MEMORIA NO CONSERVA EL NOMBRE (SOLO CAMPOS DE CALCULO)*
139800     MOVE WS-SUB2 TO WS-RCTA-ID.
139900     READ ENT-RECETAS KEY IS WS-RCTA-ID
140000         INVALID KEY MOVE SPACES TO WS-RCTA-NOMBRE
140100     END-READ.
140200
140300 2870-BUSCAR-NOMBRE-RECETA-FIN.
140400     EXIT.
140500*----------------------------------------------------------------*
140600 3000-FINALIZAR-PROGRAMA.
140700
140800     CLOSE PARM-CARD ENT-RECETAS ENT-INGREDIENTES
140900           ENT-LINEAS-RECETA SAL-PLAN SAL-DIAS-PLAN SAL-INFORME.
141000
141100 3000-FINALIZAR-PROGRAMA-FIN.
141200     EXIT.
141300*----------------------------------------------------------------*
141400 9900-ERROR-FATAL.
141500
141600     CLOSE PARM-CARD ENT-RECETAS ENT-INGREDIENTES
141700           ENT-LINEAS-RECETA SAL-PLAN SAL-DIAS-PLAN SAL-INFORME.
141800     STOP RUN.
141900
142000 9900-ERROR-FATAL-FIN.
142100     EXIT.
