000100*----------------------------------------------------------------*
000200*    RECPING.CPY                                                 *
000300*    LINEA DE DETALLE DE INGREDIENTES POR RECETA                 *
000400*    (RECIPE-INGREDIENT-FILE, agrupado/ordenado por RCTA-ID)     *
000500*----------------------------------------------------------------*
000600* 09/02/90  RGB  VERSION INICIAL, SOBRE EL MISMO ESQUEMA DE      *
000650*                LINEA DE DETALLE YA USADO EN OTROS ARCHIVOS     *
000680*                DEL AREA                                        *
000800* 04/18/95  CPR  SE AGREGA WS-RCIG-OPCIONAL (BANDERA OPCIONAL)   *
000830* 11/23/98  SUR  AJUSTE Y2K - SIN IMPACTO EN ESTE LAYOUT         *
000860* 07/23/02  CPR  SE ACLARA QUE UNA LINEA CON INGREDIENTE         *
000870*                INEXISTENTE EN EL MAESTRO SE VALIDA CONTRA      *
000880*                ESTE MISMO LAYOUT ANTES DE GRABAR - REQ. 0561   *
000900*----------------------------------------------------------------*
001000 01  WS-RCIG-RECORD.
001100     05  WS-RCIG-ID-RECETA                PIC 9(09).
001200     05  WS-RCIG-ID-INGREDIENTE            PIC 9(09).
001300     05  WS-RCIG-CANTIDAD                 PIC 9(08)V9(02).
001400     05  WS-RCIG-UNIDAD                   PIC X(20).
001500     05  WS-RCIG-OPCIONAL                 PIC X(01) VALUE 'N'.
001600         88  WS-RCIG-ES-OPCIONAL              VALUE 'Y'.
001700         88  WS-RCIG-ES-OBLIGATORIA           VALUE 'N'.
001800     05  FILLER                           PIC X(20).
