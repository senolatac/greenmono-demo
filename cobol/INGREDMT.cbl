000100******************************************************************
000200* GREENMONO NUTRITION AND MEAL-PLANNING SYSTEM
000300* PROGRAM: INGREDMT - ALTA DE INGREDIENTES EN EL MAESTRO, CON
000400*          RECHAZO POR DUPLICADO EXACTO DE (USUARIO, NOMBRE)
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. INGREDMT.
000800 AUTHOR. R GARCIA.
000900 INSTALLATION. GREENMONO DATA CENTER - AREA DESARROLLO.
001000 DATE-WRITTEN. 08/17/90.
001100 DATE-COMPILED.
001200 SECURITY. USO INTERNO EXCLUSIVO DEL SISTEMA GREENMONO.
001300*----------------------------------------------------------------*
001400*                       C A M B I O S                            *
001500*----------------------------------------------------------------*
001600* 08/17/90  RGB  VERSION INICIAL - ALTA SIMPLE SOBRE EL MAESTRO  *
001700*                DE INGREDIENTES, SIGUIENDO EL MISMO ESQUEMA DE  *
001750*                CONSULTA POR CLAVE YA USADO EN OTROS MAESTROS   *
001800* 11/12/92  CPR  SE AGREGA EL CONTROL DE DUPLICADO EXACTO DE     *
001900*                USUARIO + NOMBRE ANTES DE GRABAR - REQ. 0176    *
002000* 11/23/98  SUR  REVISION Y2K - SIN CAMPOS DE FECHA EN LA        *
002100*                TARJETA DE PARAMETROS, SIN IMPACTO
002200* 09/14/99  SUR  SE ACLARA QUE EL CONTROL DE DUPLICADO ES EXACTO *
002300*                (DISTINGUE MAYUSCULAS), A DIFERENCIA DEL DE     *
002400*                RECIPEMT - REQ. 0530
002420* 08/12/02  NBG  SE ACLARA EN COMENTARIO QUE ESTE PROGRAMA SOLO  *
002440*                DA DE ALTA - LA MODIFICACION Y LA BAJA DE       *
002460*                INGREDIENTE QUEDAN FUERA DE ALCANCE - REQ. 0579 *
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. GNUCOBOL.
002900 OBJECT-COMPUTER. GNUCOBOL.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     SELECT PARM-CARD
003600         ASSIGN TO 'INGRPARM'
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS FS-PARM.
003900
004000     SELECT ENT-INGREDIENTES
004100         ASSIGN TO 'INGREDIENT-FILE'
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS DYNAMIC
004400         RECORD KEY IS WS-INGR-ID
004500         FILE STATUS IS FS-INGREDIENTES.
004600
004700     SELECT SAL-INFORME
004800         ASSIGN TO 'INGREDIENT-LISTADO'
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-INFORME.
005100
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  PARM-CARD.
005700 01  WS-PARM-REG.
005800     05  WS-PARM-ID-INGREDIENTE         PIC 9(09).
005900     05  WS-PARM-NOMBRE                 PIC X(100).
006000     05  WS-PARM-CATEGORIA              PIC X(20).
006100     05  WS-PARM-CANTIDAD                PIC 9(08)V9(02).
006150     05  WS-PARM-CANTIDAD-R  REDEFINES
006160         WS-PARM-CANTIDAD                PIC X(10).
006200     05  WS-PARM-UNIDAD                  PIC X(20).
006300     05  WS-PARM-FEC-VENCIMIENTO.
006400         10  WS-PARM-VTO-ANIO             PIC 9(04).
006500         10  WS-PARM-VTO-MES              PIC 9(02).
006600         10  WS-PARM-VTO-DIA              PIC 9(02).
006700     05  WS-PARM-FEC-VENC-R  REDEFINES
006800         WS-PARM-FEC-VENCIMIENTO         PIC 9(08).
006900     05  WS-PARM-VTO-NULO                PIC X(01).
007000     05  WS-PARM-DISPONIBLE              PIC X(01).
007100     05  WS-PARM-ID-USUARIO              PIC 9(09).
007200     05  FILLER                          PIC X(24).
007300
007400 FD  ENT-INGREDIENTES.
007500     COPY INGREDR.
007600
007700 FD  SAL-INFORME.
007800 01  WS-LINEA-INFORME                 PIC X(132).
007900
008000*----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008150 77  WS-CANT-LEIDAS                    PIC 9(05) COMP.
008170 77  WS-CANT-GRABADAS                  PIC 9(05) COMP.
008190 77  WS-CANT-RECHAZADAS                PIC 9(05) COMP.
008200
008300 01  FS-ESTADOS.
008400     05  FS-PARM                       PIC X(02).
008500         88  FS-PARM-OK                    VALUE '00'.
008600         88  FS-PARM-EOF                   VALUE '10'.
008700     05  FS-INGREDIENTES                PIC X(02).
008800         88  FS-INGREDIENTES-OK             VALUE '00'.
008900         88  FS-INGREDIENTES-CLAVE-DUP      VALUE '22'.
009000         88  FS-INGREDIENTES-CLAVE-NFD      VALUE '23'.
009100     05  FS-INFORME                     PIC X(02).
009200         88  FS-INFORME-OK                  VALUE '00'.
009300
009400 01  WS-INF-MENSAJE.
009500     05  WS-INF-MENSAJE-TEXTO          PIC X(80).
009600     05  FILLER                        PIC X(52) VALUE SPACES.
009700
009800 01  WS-VARIABLES.
009900     05  WS-NOMBRE-A                    PIC X(100).
010000     05  WS-NOMBRE-B                    PIC X(100).
010100     05  WS-DUPLICADO                   PIC X(01) VALUE 'N'.
010200         88  WS-ES-DUPLICADO                VALUE 'Y'.
010300     05  WS-ID-USUARIO-PROCESO         PIC 9(09).
010400     05  WS-ID-USUARIO-PROCESO-R  REDEFINES
010500         WS-ID-USUARIO-PROCESO         PIC X(09).
010900
011000*----------------------------------------------------------------*
011100 PROCEDURE DIVISION.
011200*----------------------------------------------------------------*
011300
011400     PERFORM 1000-INICIAR-PROGRAMA
011500        THRU 1000-INICIAR-PROGRAMA-FIN.
011600
011700     PERFORM 2000-PROCESAR-TARJETAS
011800        THRU 2000-PROCESAR-TARJETAS-FIN
011900        UNTIL FS-PARM-EOF.
012000
012100     PERFORM 3000-FINALIZAR-PROGRAMA
012200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
012300
012400     STOP RUN.
012500*----------------------------------------------------------------*
012600 1000-INICIAR-PROGRAMA.
012700
012800     OPEN INPUT PARM-CARD.
012900     IF NOT FS-PARM-OK
013000         DISPLAY 'ERROR AL ABRIR LA TARJETA DE PARAMETROS'
013100         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
013200     END-IF.
013300
013400     OPEN I-O    ENT-INGREDIENTES.
013500     IF NOT FS-INGREDIENTES-OK
013600         DISPLAY 'ERROR AL ABRIR EL MAESTRO DE INGREDIENTES'
013700         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
013800     END-IF.
013900
014000     OPEN OUTPUT SAL-INFORME.
014100
014200     MOVE ZERO TO WS-CANT-LEIDAS WS-CANT-GRABADAS
014300                  WS-CANT-RECHAZADAS.
014400
014500     READ PARM-CARD
014600         AT END SET FS-PARM-EOF TO TRUE
014700     END-READ.
014800
014900 1000-INICIAR-PROGRAMA-FIN.
015000     EXIT.
015100*----------------------------------------------------------------*
015200* UNA TARJETA POR INGREDIENTE A DAR DE ALTA. SE RECHAZA SI YA    *
015300* EXISTE UN INGREDIENTE DEL MISMO USUARIO CON EL MISMO NOMBRE,   *
015400* COMPARADO EN FORMA EXACTA (DISTINGUE MAYUSCULAS) - REQ. 0176   *
015500*----------------------------------------------------------------*
015600 2000-PROCESAR-TARJETAS.
015700
015800     ADD 1 TO WS-CANT-LEIDAS.
015900     MOVE WS-PARM-NOMBRE     TO WS-NOMBRE-A.
016000     MOVE WS-PARM-ID-USUARIO TO WS-ID-USUARIO-PROCESO.
016100     PERFORM 2100-VALIDAR-NOMBRE-DUPLICADO
016200        THRU 2100-VALIDAR-NOMBRE-DUPLICADO-FIN.
016300
016400     IF WS-ES-DUPLICADO
016500         ADD 1 TO WS-CANT-RECHAZADAS
016600         MOVE 'ERROR: YA EXISTE UN INGREDIENTE CON ESE NOMBRE '
016700              'PARA EL USUARIO' TO WS-INF-MENSAJE-TEXTO
016800         MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
016900         WRITE WS-LINEA-INFORME
017000     ELSE
017100         PERFORM 2200-ARMAR-INGREDIENTE-DESDE-PARM
017200            THRU 2200-ARMAR-INGREDIENTE-DESDE-PARM-FIN
017300         WRITE WS-INGR-RECORD
017400             INVALID KEY
017500                 ADD 1 TO WS-CANT-RECHAZADAS
017600                 MOVE 'ERROR: NUMERO DE INGREDIENTE DUPLICADO'
017700                      TO WS-INF-MENSAJE-TEXTO
017800                 MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
017900                 WRITE WS-LINEA-INFORME
018000             NOT INVALID KEY
018100                 ADD 1 TO WS-CANT-GRABADAS
018200                 MOVE 'INGREDIENTE CREADO CORRECTAMENTE'
018300                      TO WS-INF-MENSAJE-TEXTO
018400                 MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
018500                 WRITE WS-LINEA-INFORME
018600         END-WRITE
018700     END-IF.
018800
018900     READ PARM-CARD
019000         AT END SET FS-PARM-EOF TO TRUE
019100     END-READ.
019200
019300 2000-PROCESAR-TARJETAS-FIN.
019400     EXIT.
019500*----------------------------------------------------------------*
019600* RECORRE EL MAESTRO DESDE EL PRINCIPIO BUSCANDO UN INGREDIENTE  *
019700* DEL MISMO USUARIO CON EXACTAMENTE EL MISMO NOMBRE              *
019800*----------------------------------------------------------------*
019900 2100-VALIDAR-NOMBRE-DUPLICADO.
020000
020100     MOVE 'N' TO WS-DUPLICADO.
020200
020300     MOVE LOW-VALUES TO WS-INGR-ID.
020400     START ENT-INGREDIENTES KEY IS NOT LESS THAN WS-INGR-ID
020500         INVALID KEY SET FS-INGREDIENTES-CLAVE-NFD TO TRUE
020600     END-START.
020700     IF FS-INGREDIENTES-OK
020800         READ ENT-INGREDIENTES NEXT
020900             AT END SET FS-INGREDIENTES-CLAVE-NFD TO TRUE
021000         END-READ
021100         PERFORM 2110-COMPARAR-NOMBRE-INGREDIENTE
021200            THRU 2110-COMPARAR-NOMBRE-INGREDIENTE-FIN
021300            UNTIL FS-INGREDIENTES-CLAVE-NFD OR WS-ES-DUPLICADO
021400     END-IF.
021500
021600 2100-VALIDAR-NOMBRE-DUPLICADO-FIN.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 2110-COMPARAR-NOMBRE-INGREDIENTE.
022000
022100     IF WS-INGR-ID-USUARIO = WS-ID-USUARIO-PROCESO
022200        AND WS-INGR-NOMBRE = WS-NOMBRE-A
022300        AND WS-INGR-ID NOT = WS-PARM-ID-INGREDIENTE
022400         MOVE 'Y' TO WS-DUPLICADO
022500     END-IF.
022600     IF NOT WS-ES-DUPLICADO
022700         READ ENT-INGREDIENTES NEXT
022800             AT END SET FS-INGREDIENTES-CLAVE-NFD TO TRUE
022900         END-READ
023000     END-IF.
023100
023200 2110-COMPARAR-NOMBRE-INGREDIENTE-FIN.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 2200-ARMAR-INGREDIENTE-DESDE-PARM.
023600
023700     MOVE WS-PARM-ID-INGREDIENTE     TO WS-INGR-ID.
023800     MOVE WS-PARM-NOMBRE             TO WS-INGR-NOMBRE.
023900     MOVE WS-PARM-CATEGORIA          TO WS-INGR-CATEGORIA.
024000     MOVE WS-PARM-CANTIDAD           TO WS-INGR-CANTIDAD.
024100     MOVE WS-PARM-UNIDAD             TO WS-INGR-UNIDAD.
024200     MOVE WS-PARM-VTO-ANIO           TO WS-INGR-VTO-ANIO.
024300     MOVE WS-PARM-VTO-MES            TO WS-INGR-VTO-MES.
024400     MOVE WS-PARM-VTO-DIA            TO WS-INGR-VTO-DIA.
024500     MOVE WS-PARM-VTO-NULO           TO WS-INGR-VTO-NULO.
024600     MOVE WS-PARM-DISPONIBLE         TO WS-INGR-DISPONIBLE.
024700     MOVE WS-PARM-ID-USUARIO         TO WS-INGR-ID-USUARIO.
024800
024900 2200-ARMAR-INGREDIENTE-DESDE-PARM-FIN.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 3000-FINALIZAR-PROGRAMA.
025300
025400     DISPLAY 'INGREDMT: TARJETAS LEIDAS      = ' WS-CANT-LEIDAS.
025500     DISPLAY 'INGREDMT: INGREDIENTES GRABADOS = ' WS-CANT-GRABADAS
025600     DISPLAY 'INGREDMT: TARJETAS RECHAZADAS   = '
025700              WS-CANT-RECHAZADAS.
025800
025900     CLOSE PARM-CARD ENT-INGREDIENTES SAL-INFORME.
026000
026100 3000-FINALIZAR-PROGRAMA-FIN.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 9900-ERROR-FATAL.
026500
026600     DISPLAY 'INGREDMT: PROCESO ABORTADO POR ERROR FATAL'.
026700     STOP RUN.
026800
026900 9900-ERROR-FATAL-FIN.
027000     EXIT.
