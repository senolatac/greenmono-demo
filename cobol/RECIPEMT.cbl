000100******************************************************************
000200* GREENMONO NUTRITION AND MEAL-PLANNING SYSTEM
000300* PROGRAM: RECIPEMT - MANTENIMIENTO DEL MAESTRO DE RECETAS Y DE
000400*          SU DETALLE DE INGREDIENTES (ALTA, BAJA, MODIFICACION
000500*          Y CONSULTAS VARIAS)
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. RECIPEMT.
000900 AUTHOR. R GARCIA.
001000 INSTALLATION. GREENMONO DATA CENTER - AREA DESARROLLO.
001100 DATE-WRITTEN. 08/17/90.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO EXCLUSIVO DEL SISTEMA GREENMONO.
001400*----------------------------------------------------------------*
001500*                       C A M B I O S                            *
001600*----------------------------------------------------------------*
001700* 08/17/90  RGB  VERSION INICIAL - ALTA Y CONSULTA POR ID SOBRE  *
001800*                EL MAESTRO DE RECETAS, SIGUIENDO EL MISMO       *
001850*                ESQUEMA DE CONSULTA POR CLAVE YA USADO EN LOS   *
001880*                DEMAS MAESTROS DEL AREA                         *
002000* 03/17/91  RGB  SE AGREGA EL LISTADO GENERAL CON FILTRO DE      *
002100*                CATEGORIA Y PAGINADO                            *
002200* 06/04/94  NBG  SE AGREGA EL LISTADO POR INGREDIENTE Y POR      *
002300*                RANGO DE TIEMPO DE COCCION - REQ. 0447          *
002400* 02/09/93  CPR  SE AGREGA LA MODIFICACION CON REEMPLAZO TOTAL   *
002500*                DE LAS LINEAS DE INGREDIENTE - REQ. 0231        *
002600* 04/18/95  CPR  SE AGREGA LA BAJA DE RECETA CON RECONSTRUCCION  *
002700*                DEL DETALLE DE INGREDIENTES - REQ. 0289         *
002800* 05/14/97  CPR  SE AGREGA LA BUSQUEDA POR NOMBRE (SUBCADENA,    *
002900*                SIN DISTINGUIR MAYUSCULAS) - REQ. 0356          *
003000* 11/23/98  SUR  REVISION Y2K - SIN CAMPOS DE FECHA EN ESTE      *
003100*                PROGRAMA, SE DEJA CONSTANCIA DE LA REVISION     *
003200* 09/14/99  SUR  SE ACLARA EL CRITERIO DE DUPLICADO DE NOMBRE    *
003300*                (SIN DISTINGUIR MAYUSCULAS, POR USUARIO) EN     *
003400*                ALTA Y EN MODIFICACION - REQ. 0530
003420* 07/23/02  CPR  SE CORRIGE EL ALTA Y LA MODIFICACION PARA QUE   *
003440*                VALIDEN TODAS LAS LINEAS DE DETALLE CONTRA EL   *
003460*                MAESTRO DE INGREDIENTES ANTES DE GRABAR NADA -  *
003480*                UNA LINEA CON INGREDIENTE INEXISTENTE RECHAZA   *
003490*                LA TRANSACCION COMPLETA, YA NO SE OMITE SOLO LA *
003495*                LINEA - REQ. 0561                               *
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. GNUCOBOL.
003900 OBJECT-COMPUTER. GNUCOBOL.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT PARM-CARD
004600         ASSIGN TO 'RCTAPARM'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-PARM.
004900
005000     SELECT ENT-RECETAS
005100         ASSIGN TO 'RECIPE-FILE'
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS DYNAMIC
005400         RECORD KEY IS WS-RCTA-ID
005500         FILE STATUS IS FS-RECETAS.
005600
005700     SELECT ENT-INGREDIENTES
005800         ASSIGN TO 'INGREDIENT-FILE'
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS RANDOM
006100         RECORD KEY IS WS-INGR-ID
006200         FILE STATUS IS FS-INGREDIENTES.
006300
006400     SELECT ENT-LINEAS-RECETA
006500         ASSIGN TO 'RECIPE-INGREDIENT-FILE'
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-LINEAS.
006800
006900     SELECT SAL-LINEAS-RECETA-NUEVO
007000         ASSIGN TO 'RECIPE-INGREDIENT-FILE-NEW'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-LINEAS-NUEVO.
007300
007400     SELECT SAL-INFORME
007500         ASSIGN TO 'RECIPE-LISTADO'
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-INFORME.
007800
007900*----------------------------------------------------------------*
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 FD  PARM-CARD.
008400 01  WS-PARM-REG.
008500     05  WS-PARM-TIPO-REG              PIC X(01).
008600         88  WS-PARM-ES-CABECERA           VALUE 'H'.
008700         88  WS-PARM-ES-DETALLE            VALUE 'D'.
008800     05  WS-PARM-CABECERA.
008900         10  WS-PARM-TRANCODE          PIC X(02).
009000             88  WS-PARM-TRAN-CREAR         VALUE 'CR'.
009100             88  WS-PARM-TRAN-LEER          VALUE 'RD'.
009200             88  WS-PARM-TRAN-LISTAR        VALUE 'LI'.
009300             88  WS-PARM-TRAN-LIST-INGRED   VALUE 'LG'.
009400             88  WS-PARM-TRAN-LIST-TIEMPO   VALUE 'LC'.
009500             88  WS-PARM-TRAN-MODIFICAR     VALUE 'UP'.
009600             88  WS-PARM-TRAN-BORRAR        VALUE 'DL'.
009700             88  WS-PARM-TRAN-BUSCAR        VALUE 'SR'.
009800         10  WS-PARM-ID-RECETA          PIC 9(09).
009900         10  WS-PARM-NOMBRE             PIC X(200).
010000         10  WS-PARM-ID-USUARIO         PIC 9(09).
010100         10  WS-PARM-CATEGORIA          PIC X(20).
010200         10  WS-PARM-TIEMPO-COCCION     PIC 9(05).
010300         10  WS-PARM-PORCIONES          PIC 9(05).
010320         10  WS-PARM-MACROS-GRUPO.
010340             15  WS-PARM-CALORIAS       PIC 9(08)V9(02).
010360             15  WS-PARM-PROTEINA       PIC 9(08)V9(02).
010380             15  WS-PARM-CARBOHIDRATOS  PIC 9(08)V9(02).
010390             15  WS-PARM-GRASA          PIC 9(08)V9(02).
010395         10  WS-PARM-MACROS-TABLA  REDEFINES
010396             WS-PARM-MACROS-GRUPO   PIC 9(08)V9(02)
010397                                     OCCURS 4 TIMES.
010800         10  WS-PARM-GRASA-NULA         PIC X(01).
010900         10  WS-PARM-FIBRA              PIC 9(08)V9(02).
011000         10  WS-PARM-FIBRA-NULA         PIC X(01).
011100         10  WS-PARM-ID-INGREDIENTE     PIC 9(09).
011150         10  WS-PARM-TIEMPOS-GRUPO.
011160             15  WS-PARM-TIEMPO-MIN     PIC 9(05).
011170             15  WS-PARM-TIEMPO-MAX     PIC 9(05).
011180         10  WS-PARM-TIEMPOS-TABLA  REDEFINES
011190             WS-PARM-TIEMPOS-GRUPO     PIC 9(05)
011195                                        OCCURS 2 TIMES.
011400     05  WS-PARM-DETALLE  REDEFINES
011500         WS-PARM-CABECERA.
011600         10  WS-PARM-DET-ID-INGREDIENTE PIC 9(09).
011700         10  WS-PARM-DET-CANTIDAD       PIC 9(08)V9(02).
011800         10  WS-PARM-DET-UNIDAD         PIC X(20).
011900         10  WS-PARM-DET-OPCIONAL       PIC X(01).
012000         10  FILLER                     PIC X(258).
012100
012200 FD  ENT-RECETAS.
012300     COPY RECIPER.
012400
012500 FD  ENT-INGREDIENTES.
012600     COPY INGREDR.
012700
012800 FD  ENT-LINEAS-RECETA.
012900     COPY RECPING.
013000
013100 FD  SAL-LINEAS-RECETA-NUEVO.
013200     COPY RECPING REPLACING ==WS-RCIG-== BY ==WS-RCN-==.
013300
013400 FD  SAL-INFORME.
013500 01  WS-LINEA-INFORME                 PIC X(132).
013600
013700*----------------------------------------------------------------*
013800 WORKING-STORAGE SECTION.
013850 77  WS-CANT-HALLADOS                  PIC 9(05) COMP.
013870 77  WS-CANT-LINEAS-PAGINA             PIC 9(03) COMP.
013900
014000 01  FS-ESTADOS.
014100     05  FS-PARM                       PIC X(02).
014200         88  FS-PARM-OK                    VALUE '00'.
014300         88  FS-PARM-EOF                   VALUE '10'.
014400     05  FS-RECETAS                    PIC X(02).
014500         88  FS-RECETAS-OK                 VALUE '00'.
014600         88  FS-RECETAS-CLAVE-DUP           VALUE '22'.
014700         88  FS-RECETAS-CLAVE-NFD           VALUE '23'.
014800     05  FS-INGREDIENTES                PIC X(02).
014900         88  FS-INGREDIENTES-OK             VALUE '00'.
015000         88  FS-INGREDIENTES-CLAVE-NFD      VALUE '23'.
015100     05  FS-LINEAS                     PIC X(02).
015200         88  FS-LINEAS-OK                   VALUE '00'.
015300         88  FS-LINEAS-EOF                  VALUE '10'.
015400     05  FS-LINEAS-NUEVO                PIC X(02).
015500         88  FS-LINEAS-NUEVO-OK             VALUE '00'.
015600     05  FS-INFORME                     PIC X(02).
015700         88  FS-INFORME-OK                  VALUE '00'.
015800
015900*----------------------------------------------------------------*
016000*    LINEAS DE LISTADO (ESTILO MPREPRT.CPY DE MENUGEN)           *
016100*----------------------------------------------------------------*
016200 01  WS-INF-DETALLE-RECETA.
016300     05  WS-INF-ID-RECETA              PIC Z(08)9.
016400     05  FILLER                        PIC X(02) VALUE SPACES.
016500     05  WS-INF-NOMBRE                 PIC X(40).
016600     05  FILLER                        PIC X(02) VALUE SPACES.
016700     05  WS-INF-CATEGORIA               PIC X(20).
016800     05  FILLER                        PIC X(02) VALUE SPACES.
016900     05  WS-INF-TIEMPO                 PIC ZZZZ9.
017000     05  FILLER                        PIC X(02) VALUE SPACES.
017100     05  WS-INF-PORCIONES              PIC ZZZZ9.
017200     05  FILLER                        PIC X(02) VALUE SPACES.
017300     05  WS-INF-ACTIVA                 PIC X(03).
017400     05  FILLER                        PIC X(30) VALUE SPACES.
017500
017600 01  WS-INF-ENCAB-LISTADO.
017700     05  FILLER                       PIC X(11) VALUE 'ID RECETA'.
017800     05  FILLER                        PIC X(42) VALUE 'NOMBRE'.
017900     05  FILLER                       PIC X(22) VALUE 'CATEGORIA'.
018000     05  FILLER                        PIC X(07) VALUE 'TIEMPO'.
018100     05  FILLER                        PIC X(07) VALUE 'PORC.'.
018200     05  FILLER                        PIC X(43) VALUE 'ACTIVA'.
018300
018400 01  WS-INF-SIN-RESULTADOS.
018500     05  FILLER                        PIC X(40)
018600            VALUE 'NO SE HALLARON RECETAS CON ESE CRITERIO'.
018700     05  FILLER                        PIC X(92) VALUE SPACES.
018800
018900 01  WS-INF-MENSAJE.
019000     05  WS-INF-MENSAJE-TEXTO          PIC X(80).
019100     05  FILLER                        PIC X(52) VALUE SPACES.
019200
019300*----------------------------------------------------------------*
019400 01  WS-VARIABLES.
019700     05  WS-ID-RECETA-PROCESO           PIC 9(09).
019800     05  WS-NOMBRE-A                    PIC X(200).
019900     05  WS-NOMBRE-B                    PIC X(200).
020000     05  WS-DUPLICADO                   PIC X(01) VALUE 'N'.
020100         88  WS-ES-DUPLICADO                VALUE 'Y'.
020200     05  WS-ENCONTRADO                  PIC X(01) VALUE 'N'.
020300         88  WS-SE-ENCONTRO                 VALUE 'Y'.
020400     05  WS-LEN-BUSQUEDA                PIC 9(03) COMP.
020500     05  WS-POS-BUSQUEDA                PIC 9(03) COMP.
020600     05  WS-MAX-POS-BUSQUEDA            PIC 9(03) COMP.
020700     05  WS-INGR-VALIDO                 PIC X(01) VALUE 'N'.
020800         88  WS-INGR-ES-VALIDO              VALUE 'Y'.
020850     05  WS-DET-CON-ERROR               PIC X(01) VALUE 'N'.
020860         88  WS-HAY-DETALLE-CON-ERROR       VALUE 'Y'.
020870
020880*----------------------------------------------------------------*
020890* BUFFER DE LINEAS DE DETALLE DE UNA RECETA EN ALTA/MODIFICACION *
020895* SE VALIDAN TODAS LAS LINEAS ANTES DE GRABAR CABECERA Y DETALLE *
020897* (NINGUNA LINEA SE GRABA SI HAY UN INGREDIENTE INEXISTENTE)     *
020899*----------------------------------------------------------------*
020900 77  WS-CANT-DET-BUFFER               PIC 9(03) COMP VALUE ZERO.
020910 01  WS-TABLA-DET-NUEVO.
020920     05  WS-DET-ENTRADA OCCURS 200 TIMES
020930                        INDEXED BY WS-IX-DET.
020940         10  WS-DET-ID-INGREDIENTE    PIC 9(09).
020950         10  WS-DET-CANTIDAD          PIC 9(08)V9(02).
020960         10  WS-DET-UNIDAD            PIC X(20).
020970         10  WS-DET-OPCIONAL          PIC X(01).
020980
021000*----------------------------------------------------------------*
021100 PROCEDURE DIVISION.
021200*----------------------------------------------------------------*
021300
021400     PERFORM 1000-INICIAR-PROGRAMA
021500        THRU 1000-INICIAR-PROGRAMA-FIN.
021600
021700     PERFORM 2000-PROCESAR-TRANSACCION
021800        THRU 2000-PROCESAR-TRANSACCION-FIN.
021900
022000     PERFORM 3000-FINALIZAR-PROGRAMA
022100        THRU 3000-FINALIZAR-PROGRAMA-FIN.
022200
022300     STOP RUN.
022400*----------------------------------------------------------------*
022500 1000-INICIAR-PROGRAMA.
022600
022700     OPEN INPUT PARM-CARD.
022800     IF NOT FS-PARM-OK
022900         DISPLAY 'ERROR AL ABRIR LA TARJETA DE PARAMETROS'
023000         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
023100     END-IF.
023200
023300     READ PARM-CARD.
023400     IF NOT FS-PARM-OK OR NOT WS-PARM-ES-CABECERA
023500         DISPLAY 'ERROR AL LEER LA CABECERA DE LA TRANSACCION'
023600         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
023700     END-IF.
023800
023900     OPEN I-O    ENT-RECETAS.
024000     OPEN INPUT  ENT-INGREDIENTES.
024100     OPEN INPUT  ENT-LINEAS-RECETA.
024200     OPEN OUTPUT SAL-INFORME.
024300
024400     IF NOT FS-RECETAS-OK
024500         DISPLAY 'ERROR AL ABRIR EL MAESTRO DE RECETAS'
024600         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
024700     END-IF.
024800
024900     MOVE ZERO TO WS-CANT-HALLADOS WS-CANT-LINEAS-PAGINA.
025000
025100 1000-INICIAR-PROGRAMA-FIN.
025200     EXIT.
025300*----------------------------------------------------------------*
025400 2000-PROCESAR-TRANSACCION.
025500
025600     EVALUATE TRUE
025700         WHEN WS-PARM-TRAN-CREAR
025800             PERFORM 2100-CREAR-RECETA
025900                THRU 2100-CREAR-RECETA-FIN
026000         WHEN WS-PARM-TRAN-LEER
026100             PERFORM 2200-LEER-POR-ID
026200                THRU 2200-LEER-POR-ID-FIN
026300         WHEN WS-PARM-TRAN-LISTAR
026400             PERFORM 2300-LISTAR
026500                THRU 2300-LISTAR-FIN
026600         WHEN WS-PARM-TRAN-LIST-INGRED
026700             PERFORM 2400-LISTAR-POR-INGREDIENTE
026800                THRU 2400-LISTAR-POR-INGREDIENTE-FIN
026900         WHEN WS-PARM-TRAN-LIST-TIEMPO
027000             PERFORM 2500-LISTAR-POR-TIEMPO
027100                THRU 2500-LISTAR-POR-TIEMPO-FIN
027200         WHEN WS-PARM-TRAN-MODIFICAR
027300             PERFORM 2600-MODIFICAR-RECETA
027400                THRU 2600-MODIFICAR-RECETA-FIN
027500         WHEN WS-PARM-TRAN-BORRAR
027600             PERFORM 2700-BORRAR-RECETA
027700                THRU 2700-BORRAR-RECETA-FIN
027800         WHEN WS-PARM-TRAN-BUSCAR
027900             PERFORM 2800-BUSCAR-POR-NOMBRE
028000                THRU 2800-BUSCAR-POR-NOMBRE-FIN
028100         WHEN OTHER
028200             DISPLAY 'ERROR FATAL: CODIGO DE TRANSACCION '
028300                     'INVALIDO - ' WS-PARM-TRANCODE
028400             PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
028500     END-EVALUATE.
028600
028700 2000-PROCESAR-TRANSACCION-FIN.
028800     EXIT.
028900*----------------------------------------------------------------*
029000* ALTA: RECHAZA SI YA EXISTE UNA RECETA DEL MISMO USUARIO CON EL *
029100* MISMO NOMBRE (SIN DISTINGUIR MAYUSCULAS); LAS LINEAS DE        *
029200* DETALLE 'D' QUE SIGUEN A LA CABECERA SON LOS INGREDIENTES      *
029300*----------------------------------------------------------------*
029400 2100-CREAR-RECETA.
029500
029600     MOVE WS-PARM-NOMBRE     TO WS-NOMBRE-A.
029700     MOVE WS-PARM-ID-USUARIO TO WS-ID-RECETA-PROCESO.
029800     PERFORM 2110-VALIDAR-NOMBRE-DUPLICADO
029900        THRU 2110-VALIDAR-NOMBRE-DUPLICADO-FIN.
030000
030100     IF WS-ES-DUPLICADO
030200         MOVE 'ERROR: YA EXISTE UNA RECETA CON ESE NOMBRE '
030300              'PARA EL USUARIO' TO WS-INF-MENSAJE-TEXTO
030400         MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
030500         WRITE WS-LINEA-INFORME
030600     ELSE
030700         PERFORM 2130-ARMAR-RECETA-DESDE-PARM
030800            THRU 2130-ARMAR-RECETA-DESDE-PARM-FIN
030850         MOVE ZERO  TO WS-CANT-DET-BUFFER
030860         MOVE 'N'   TO WS-DET-CON-ERROR
030870         PERFORM 2135-LEER-Y-VALIDAR-DETALLE
030880            THRU 2135-LEER-Y-VALIDAR-DETALLE-FIN
030890            UNTIL FS-PARM-EOF OR WS-PARM-ES-CABECERA
030900         IF WS-HAY-DETALLE-CON-ERROR
030910             MOVE 'ERROR: LINEA DE DETALLE CON INGREDIENTE '
030920                  'INEXISTENTE - ALTA RECHAZADA'
030930                  TO WS-INF-MENSAJE-TEXTO
030940             MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
030950             WRITE WS-LINEA-INFORME
030960         ELSE
030970             WRITE WS-RCTA-RECORD
031000                 INVALID KEY
031100                     MOVE 'ERROR: NUMERO DE RECETA DUPLICADO'
031200                          TO WS-INF-MENSAJE-TEXTO
031300                     MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
031400                     WRITE WS-LINEA-INFORME
031500             END-WRITE
031600             IF FS-RECETAS-OK
031700                 OPEN EXTEND ENT-LINEAS-RECETA
031750                 PERFORM 2145-GRABAR-DETALLE-BUFFER
031760                    THRU 2145-GRABAR-DETALLE-BUFFER-FIN
031770                    VARYING WS-IX-DET FROM 1 BY 1
031780                    UNTIL WS-IX-DET > WS-CANT-DET-BUFFER
032100                 CLOSE ENT-LINEAS-RECETA
032200                 OPEN INPUT ENT-LINEAS-RECETA
032300                 MOVE 'RECETA CREADA CORRECTAMENTE'
032400                      TO WS-INF-MENSAJE-TEXTO
032500                 MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
032600                 WRITE WS-LINEA-INFORME
032700             END-IF
032750         END-IF
032800     END-IF.
032900
033000 2100-CREAR-RECETA-FIN.
033100     EXIT.
033200*----------------------------------------------------------------*
033300* RECORRE EL MAESTRO DESDE EL PRINCIPIO BUSCANDO UN NOMBRE       *
033400* IGUAL (SIN DISTINGUIR MAYUSCULAS) DEL MISMO USUARIO            *
033500*----------------------------------------------------------------*
033600 2110-VALIDAR-NOMBRE-DUPLICADO.
033700
033800     MOVE 'N' TO WS-DUPLICADO.
033900     MOVE WS-NOMBRE-A TO WS-NOMBRE-B.
034000     INSPECT WS-NOMBRE-B
034100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034300     MOVE WS-NOMBRE-B TO WS-NOMBRE-A.
034400
034500     MOVE LOW-VALUES TO WS-RCTA-ID.
034600     START ENT-RECETAS KEY IS NOT LESS THAN WS-RCTA-ID
034700         INVALID KEY SET FS-RECETAS-CLAVE-NFD TO TRUE
034800     END-START.
034900     IF FS-RECETAS-OK
035000         READ ENT-RECETAS NEXT
035100             AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
035200         END-READ
035300         PERFORM 2115-COMPARAR-NOMBRE-RECETA
035400            THRU 2115-COMPARAR-NOMBRE-RECETA-FIN
035500            UNTIL FS-RECETAS-CLAVE-NFD OR WS-ES-DUPLICADO
035600     END-IF.
035700
035800 2110-VALIDAR-NOMBRE-DUPLICADO-FIN.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 2115-COMPARAR-NOMBRE-RECETA.
036200
036300     IF WS-RCTA-ID-USUARIO = WS-ID-RECETA-PROCESO
036400        AND WS-RCTA-ID NOT = WS-PARM-ID-RECETA
036500         MOVE WS-RCTA-NOMBRE TO WS-NOMBRE-B
036600         INSPECT WS-NOMBRE-B
036700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036900         IF WS-NOMBRE-B = WS-NOMBRE-A
037000             MOVE 'Y' TO WS-DUPLICADO
037100         END-IF
037200     END-IF.
037300     IF NOT WS-ES-DUPLICADO
037400         READ ENT-RECETAS NEXT
037500             AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
037600         END-READ
037700     END-IF.
037800
037900 2115-COMPARAR-NOMBRE-RECETA-FIN.
038000     EXIT.
038100*----------------------------------------------------------------*
038200 2130-ARMAR-RECETA-DESDE-PARM.
038300
038400     MOVE WS-PARM-ID-RECETA        TO WS-RCTA-ID.
038500     MOVE WS-PARM-NOMBRE           TO WS-RCTA-NOMBRE.
038600     MOVE WS-PARM-CATEGORIA        TO WS-RCTA-CATEGORIA.
038700     MOVE WS-PARM-TIEMPO-COCCION   TO WS-RCTA-TIEMPO-COCCION.
038800     MOVE WS-PARM-PORCIONES        TO WS-RCTA-PORCIONES.
038900     MOVE WS-PARM-CALORIAS         TO WS-RCTA-CALORIAS.
039000     MOVE WS-PARM-PROTEINA         TO WS-RCTA-PROTEINA.
039100     MOVE WS-PARM-CARBOHIDRATOS    TO WS-RCTA-CARBOHIDRATOS.
039200     MOVE WS-PARM-GRASA            TO WS-RCTA-GRASA.
039300     MOVE WS-PARM-GRASA-NULA       TO WS-RCTA-GRASA-NULA.
039400     MOVE WS-PARM-FIBRA            TO WS-RCTA-FIBRA.
039500     MOVE WS-PARM-FIBRA-NULA       TO WS-RCTA-FIBRA-NULA.
039600     MOVE WS-PARM-ID-USUARIO       TO WS-RCTA-ID-USUARIO.
039700     SET WS-RCTA-ACTIVA-SI         TO TRUE.
039800
039900 2130-ARMAR-RECETA-DESDE-PARM-FIN.
040000     EXIT.
040100*----------------------------------------------------------------*
040110* VALIDA CADA LINEA 'D' CONTRA EL MAESTRO DE INGREDIENTES Y LA   *
040120* ACUMULA EN EL BUFFER DE MEMORIA; NO SE GRABA NADA EN ESTE      *
040130* PASO - SI ALGUNA LINEA REFERENCIA UN INGREDIENTE INEXISTENTE   *
040140* SE PRENDE LA BANDERA DE ERROR Y EL ALTA COMPLETA SE RECHAZA    *
040150* (REQ. 0530-B)                                                  *
040160*----------------------------------------------------------------*
040200 2135-LEER-Y-VALIDAR-DETALLE.
040300
040400     MOVE WS-PARM-DET-ID-INGREDIENTE TO WS-INGR-ID.
040410     READ ENT-INGREDIENTES
040420         INVALID KEY SET WS-INGR-VALIDO TO 'N'
040430         NOT INVALID KEY SET WS-INGR-VALIDO TO 'Y'
040440     END-READ.
040450
040460     IF WS-INGR-ES-VALIDO
040470         SET WS-IX-DET TO WS-CANT-DET-BUFFER
040480         SET WS-IX-DET UP BY 1
040490         ADD 1 TO WS-CANT-DET-BUFFER
040500         MOVE WS-PARM-DET-ID-INGREDIENTE
040510              TO WS-DET-ID-INGREDIENTE (WS-IX-DET)
040520         MOVE WS-PARM-DET-CANTIDAD
040530              TO WS-DET-CANTIDAD (WS-IX-DET)
040540         MOVE WS-PARM-DET-UNIDAD
040550              TO WS-DET-UNIDAD (WS-IX-DET)
040560         MOVE WS-PARM-DET-OPCIONAL
040570              TO WS-DET-OPCIONAL (WS-IX-DET)
040580     ELSE
040590         SET WS-HAY-DETALLE-CON-ERROR TO TRUE
040600     END-IF.
040610
042500     READ PARM-CARD
042600         AT END SET FS-PARM-EOF TO TRUE
042700     END-READ.
042800
042900 2135-LEER-Y-VALIDAR-DETALLE-FIN.
043000     EXIT.
043010*----------------------------------------------------------------*
043020* GRABA UNA LINEA DEL BUFFER YA VALIDADO CONTRA EL DETALLE DE    *
043030* LA RECETA RECIEN CREADA                                        *
043040*----------------------------------------------------------------*
043050 2145-GRABAR-DETALLE-BUFFER.
043060
043070     MOVE WS-RCTA-ID TO WS-RCIG-ID-RECETA.
043080     MOVE WS-DET-ID-INGREDIENTE (WS-IX-DET)
043090          TO WS-RCIG-ID-INGREDIENTE.
043100     MOVE WS-DET-CANTIDAD (WS-IX-DET)   TO WS-RCIG-CANTIDAD.
043110     MOVE WS-DET-UNIDAD (WS-IX-DET)     TO WS-RCIG-UNIDAD.
043120     MOVE WS-DET-OPCIONAL (WS-IX-DET)   TO WS-RCIG-OPCIONAL.
043130     WRITE WS-RCIG-RECORD.
043140
043150 2145-GRABAR-DETALLE-BUFFER-FIN.
043160     EXIT.
043170*----------------------------------------------------------------*
043200 2200-LEER-POR-ID.
043300
043400     MOVE WS-PARM-ID-RECETA TO WS-RCTA-ID.
043500     READ ENT-RECETAS
043600         INVALID KEY
043700             MOVE 'ERROR: LA RECETA SOLICITADA NO EXISTE'
043800                  TO WS-INF-MENSAJE-TEXTO
043900             MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
044000             WRITE WS-LINEA-INFORME
044100     END-READ.
044200
044300     IF FS-RECETAS-OK
044400         PERFORM 2900-IMPRIMIR-RECETA
044500            THRU 2900-IMPRIMIR-RECETA-FIN
044600     END-IF.
044700
044800 2200-LEER-POR-ID-FIN.
044900     EXIT.
045000*----------------------------------------------------------------*
045100* LISTADO GENERAL, RESTRINGIDO A ACTIVA = Y, CON FILTRO OPCIONAL *
045200* DE CATEGORIA Y PAGINADO CADA 20 LINEAS (REQ. 0447)             *
045300*----------------------------------------------------------------*
045400 2300-LISTAR.
045500
045600     MOVE ZERO TO WS-CANT-HALLADOS WS-CANT-LINEAS-PAGINA.
045700     PERFORM 2905-ENCABEZAR-PAGINA
045800        THRU 2905-ENCABEZAR-PAGINA-FIN.
045900
046000     MOVE LOW-VALUES TO WS-RCTA-ID.
046100     START ENT-RECETAS KEY IS NOT LESS THAN WS-RCTA-ID
046200         INVALID KEY SET FS-RECETAS-CLAVE-NFD TO TRUE
046300     END-START.
046400     READ ENT-RECETAS NEXT
046500         AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
046600     END-READ.
046700     PERFORM 2310-FILTRAR-Y-LEER-LISTADO
046800        THRU 2310-FILTRAR-Y-LEER-LISTADO-FIN
046900        UNTIL FS-RECETAS-CLAVE-NFD.
047000
047100     IF WS-CANT-HALLADOS = ZERO
047200         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
047300         WRITE WS-LINEA-INFORME
047400     END-IF.
047500
047600 2300-LISTAR-FIN.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 2310-FILTRAR-Y-LEER-LISTADO.
048000
048100     IF WS-RCTA-ACTIVA-SI
048200        AND (WS-PARM-CATEGORIA = SPACES OR
048300             WS-PARM-CATEGORIA = WS-RCTA-CATEGORIA)
048400         ADD 1 TO WS-CANT-HALLADOS
048500         PERFORM 2900-IMPRIMIR-RECETA
048600            THRU 2900-IMPRIMIR-RECETA-FIN
048700     END-IF.
048800     READ ENT-RECETAS NEXT
048900         AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
049000     END-READ.
049100
049200 2310-FILTRAR-Y-LEER-LISTADO-FIN.
049300     EXIT.
049400*----------------------------------------------------------------*
049500* LISTADO POR INGREDIENTE - EL INGREDIENTE DEBE EXISTIR          *
049600*----------------------------------------------------------------*
049700 2400-LISTAR-POR-INGREDIENTE.
049800
049900     MOVE ZERO TO WS-CANT-HALLADOS.
050000     MOVE WS-PARM-ID-INGREDIENTE TO WS-INGR-ID.
050100     READ ENT-INGREDIENTES
050200         INVALID KEY SET WS-INGR-VALIDO TO 'N'
050300         NOT INVALID KEY SET WS-INGR-VALIDO TO 'Y'
050400     END-READ.
050500
050600     IF NOT WS-INGR-ES-VALIDO
050700         MOVE 'ERROR: EL INGREDIENTE SOLICITADO NO EXISTE'
050800              TO WS-INF-MENSAJE-TEXTO
050900         MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
051000         WRITE WS-LINEA-INFORME
051100     ELSE
051200         PERFORM 2905-ENCABEZAR-PAGINA
051300            THRU 2905-ENCABEZAR-PAGINA-FIN
051400         READ ENT-LINEAS-RECETA
051500             AT END SET FS-LINEAS-EOF TO TRUE
051600         END-READ
051700         PERFORM 2410-FILTRAR-LINEA-INGREDIENTE
051800            THRU 2410-FILTRAR-LINEA-INGREDIENTE-FIN
051900            UNTIL FS-LINEAS-EOF
052000         IF WS-CANT-HALLADOS = ZERO
052100             MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
052200             WRITE WS-LINEA-INFORME
052300         END-IF
052400     END-IF.
052500
052600 2400-LISTAR-POR-INGREDIENTE-FIN.
052700     EXIT.
052800*----------------------------------------------------------------*
052900 2410-FILTRAR-LINEA-INGREDIENTE.
053000
053100     IF WS-RCIG-ID-INGREDIENTE = WS-PARM-ID-INGREDIENTE
053200         MOVE WS-RCIG-ID-RECETA TO WS-RCTA-ID
053300         READ ENT-RECETAS
053400             INVALID KEY CONTINUE
053500         END-READ
053600         IF FS-RECETAS-OK
053700             ADD 1 TO WS-CANT-HALLADOS
053800             PERFORM 2900-IMPRIMIR-RECETA
053900                THRU 2900-IMPRIMIR-RECETA-FIN
054000         END-IF
054100     END-IF.
054200     READ ENT-LINEAS-RECETA
054300         AT END SET FS-LINEAS-EOF TO TRUE
054400     END-READ.
054500
054600 2410-FILTRAR-LINEA-INGREDIENTE-FIN.
054700     EXIT.
054800*----------------------------------------------------------------*
054900* LISTADO POR RANGO DE TIEMPO DE COCCION [MIN,MAX] INCLUSIVE     *
055000*----------------------------------------------------------------*
055100 2500-LISTAR-POR-TIEMPO.
055200
055300     MOVE ZERO TO WS-CANT-HALLADOS WS-CANT-LINEAS-PAGINA.
055400     PERFORM 2905-ENCABEZAR-PAGINA
055500        THRU 2905-ENCABEZAR-PAGINA-FIN.
055600
055700     MOVE LOW-VALUES TO WS-RCTA-ID.
055800     START ENT-RECETAS KEY IS NOT LESS THAN WS-RCTA-ID
055900         INVALID KEY SET FS-RECETAS-CLAVE-NFD TO TRUE
056000     END-START.
056100     READ ENT-RECETAS NEXT
056200         AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
056300     END-READ.
056400     PERFORM 2510-FILTRAR-Y-LEER-TIEMPO
056500        THRU 2510-FILTRAR-Y-LEER-TIEMPO-FIN
056600        UNTIL FS-RECETAS-CLAVE-NFD.
056700
056800     IF WS-CANT-HALLADOS = ZERO
056900         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
057000         WRITE WS-LINEA-INFORME
057100     END-IF.
057200
057300 2500-LISTAR-POR-TIEMPO-FIN.
057400     EXIT.
057500*----------------------------------------------------------------*
057600 2510-FILTRAR-Y-LEER-TIEMPO.
057700
057800     IF WS-RCTA-TIEMPO-COCCION NOT < WS-PARM-TIEMPO-MIN
057900        AND WS-RCTA-TIEMPO-COCCION NOT > WS-PARM-TIEMPO-MAX
058000         ADD 1 TO WS-CANT-HALLADOS
058100         PERFORM 2900-IMPRIMIR-RECETA
058200            THRU 2900-IMPRIMIR-RECETA-FIN
058300     END-IF.
058400     READ ENT-RECETAS NEXT
058500         AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
058600     END-READ.
058700
058800 2510-FILTRAR-Y-LEER-TIEMPO-FIN.
058900     EXIT.
059000*----------------------------------------------------------------*
059100* MODIFICACION: MISMO CHEQUEO DE DUPLICADO QUE EL ALTA (SALVO    *
059200* NOMBRE SIN CAMBIOS), REEMPLAZO TOTAL DE CAMPOS Y RECONSTRUCCION*
059300* COMPLETA DE LAS LINEAS DE INGREDIENTE - REQ. 0231              *
059400*----------------------------------------------------------------*
059500 2600-MODIFICAR-RECETA.
059600
059700     MOVE WS-PARM-ID-RECETA TO WS-RCTA-ID.
059800     READ ENT-RECETAS
059900         INVALID KEY
060000             MOVE 'ERROR: LA RECETA A MODIFICAR NO EXISTE'
060100                  TO WS-INF-MENSAJE-TEXTO
060200             MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
060300             WRITE WS-LINEA-INFORME
060400     END-READ.
060500
060600     IF FS-RECETAS-OK
060700         MOVE WS-PARM-NOMBRE     TO WS-NOMBRE-A
060800         MOVE WS-PARM-ID-USUARIO TO WS-ID-RECETA-PROCESO
060900         IF WS-PARM-NOMBRE NOT = WS-RCTA-NOMBRE
061000             PERFORM 2110-VALIDAR-NOMBRE-DUPLICADO
061100                THRU 2110-VALIDAR-NOMBRE-DUPLICADO-FIN
061200         END-IF
061300         IF WS-ES-DUPLICADO
061400             MOVE 'ERROR: YA EXISTE UNA RECETA CON ESE NOMBRE '
061500                  'PARA EL USUARIO' TO WS-INF-MENSAJE-TEXTO
061600             MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
061700             WRITE WS-LINEA-INFORME
061800         ELSE
061810             PERFORM 2130-ARMAR-RECETA-DESDE-PARM
061815                THRU 2130-ARMAR-RECETA-DESDE-PARM-FIN
061820             MOVE ZERO  TO WS-CANT-DET-BUFFER
061825             MOVE 'N'   TO WS-DET-CON-ERROR
061830             PERFORM 2135-LEER-Y-VALIDAR-DETALLE
061840                THRU 2135-LEER-Y-VALIDAR-DETALLE-FIN
061850                UNTIL FS-PARM-EOF OR WS-PARM-ES-CABECERA
061860             IF WS-HAY-DETALLE-CON-ERROR
061870                 MOVE 'ERROR: LINEA DE DETALLE CON INGREDIENTE '
061880                      'INEXISTENTE - MODIFICACION RECHAZADA'
061890                      TO WS-INF-MENSAJE-TEXTO
061900                 MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
061910                 WRITE WS-LINEA-INFORME
061920             ELSE
062100                 REWRITE WS-RCTA-RECORD
062200                 PERFORM 2610-RECONSTRUIR-LINEAS
062300                    THRU 2610-RECONSTRUIR-LINEAS-FIN
062400                 MOVE 'RECETA MODIFICADA CORRECTAMENTE'
062500                      TO WS-INF-MENSAJE-TEXTO
062600                 MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
062700                 WRITE WS-LINEA-INFORME
062750             END-IF
062800         END-IF
062900     END-IF.
063000
063100 2600-MODIFICAR-RECETA-FIN.
063200     EXIT.
063300*----------------------------------------------------------------*
063400* COPIA AL ARCHIVO NUEVO TODAS LAS LINEAS QUE NO SEAN DE LA      *
063500* RECETA MODIFICADA, LUEGO AGREGA COMO NUEVO DETALLE COMPLETO    *
063600* DE LA RECETA LAS LINEAS 'D' YA VALIDADAS EN EL BUFFER          *
063700*----------------------------------------------------------------*
063800 2610-RECONSTRUIR-LINEAS.
063900
064000     MOVE WS-PARM-ID-RECETA TO WS-ID-RECETA-PROCESO.
064100
064200     CLOSE ENT-LINEAS-RECETA.
064300     OPEN INPUT  ENT-LINEAS-RECETA.
064400     OPEN OUTPUT SAL-LINEAS-RECETA-NUEVO.
064500
064600     READ ENT-LINEAS-RECETA
064700         AT END SET FS-LINEAS-EOF TO TRUE
064800     END-READ.
064900     PERFORM 2620-COPIAR-LINEA-SI-OTRA-RECETA
065000        THRU 2620-COPIAR-LINEA-SI-OTRA-RECETA-FIN
065100        UNTIL FS-LINEAS-EOF.
065200
065600     PERFORM 2630-GRABAR-DETALLE-NUEVO
065700        THRU 2630-GRABAR-DETALLE-NUEVO-FIN
065750        VARYING WS-IX-DET FROM 1 BY 1
065790        UNTIL WS-IX-DET > WS-CANT-DET-BUFFER.
065900
066000     CLOSE SAL-LINEAS-RECETA-NUEVO.
066100     CLOSE ENT-LINEAS-RECETA.
066200     OPEN INPUT ENT-LINEAS-RECETA.
066300
066400 2610-RECONSTRUIR-LINEAS-FIN.
066500     EXIT.
066600*----------------------------------------------------------------*
066700 2620-COPIAR-LINEA-SI-OTRA-RECETA.
066800
066900     IF WS-RCIG-ID-RECETA NOT = WS-ID-RECETA-PROCESO
067000         MOVE WS-RCIG-RECORD TO WS-RCN-RECORD
067100         WRITE WS-RCN-RECORD
067200     END-IF.
067300     READ ENT-LINEAS-RECETA
067400         AT END SET FS-LINEAS-EOF TO TRUE
067500     END-READ.
067600
067700 2620-COPIAR-LINEA-SI-OTRA-RECETA-FIN.
067800     EXIT.
067900*----------------------------------------------------------------*
068000 2630-GRABAR-DETALLE-NUEVO.
068100
068200     MOVE WS-ID-RECETA-PROCESO       TO WS-RCN-ID-RECETA.
068250     MOVE WS-DET-ID-INGREDIENTE (WS-IX-DET)
068280          TO WS-RCN-ID-INGREDIENTE.
068400     MOVE WS-DET-CANTIDAD (WS-IX-DET)       TO WS-RCN-CANTIDAD.
068500     MOVE WS-DET-UNIDAD (WS-IX-DET)         TO WS-RCN-UNIDAD.
068600     MOVE WS-DET-OPCIONAL (WS-IX-DET)       TO WS-RCN-OPCIONAL.
068700     WRITE WS-RCN-RECORD.
069200
069300 2630-GRABAR-DETALLE-NUEVO-FIN.
069400     EXIT.
069500*----------------------------------------------------------------*
069600* BAJA DE RECETA - RECONSTRUYE EL DETALLE DE INGREDIENTES SIN    *
069700* LAS LINEAS DE LA RECETA BORRADA - REQ. 0289                    *
069800*----------------------------------------------------------------*
069900 2700-BORRAR-RECETA.
070000
070100     MOVE WS-PARM-ID-RECETA TO WS-RCTA-ID.
070200     READ ENT-RECETAS
070300         INVALID KEY
070400             MOVE 'ERROR: LA RECETA A BORRAR NO EXISTE'
070500                  TO WS-INF-MENSAJE-TEXTO
070600             MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
070700             WRITE WS-LINEA-INFORME
070800     END-READ.
070900
071000     IF FS-RECETAS-OK
071100         DELETE ENT-RECETAS RECORD.
071200         MOVE WS-PARM-ID-RECETA TO WS-ID-RECETA-PROCESO
071300
071400         CLOSE ENT-LINEAS-RECETA.
071500         OPEN INPUT  ENT-LINEAS-RECETA.
071600         OPEN OUTPUT SAL-LINEAS-RECETA-NUEVO.
071700         READ ENT-LINEAS-RECETA
071800             AT END SET FS-LINEAS-EOF TO TRUE
071900         END-READ.
072000         PERFORM 2620-COPIAR-LINEA-SI-OTRA-RECETA
072100            THRU 2620-COPIAR-LINEA-SI-OTRA-RECETA-FIN
072200            UNTIL FS-LINEAS-EOF.
072300         CLOSE SAL-LINEAS-RECETA-NUEVO.
072400         CLOSE ENT-LINEAS-RECETA.
072500         OPEN INPUT ENT-LINEAS-RECETA.
072600
072700         MOVE 'RECETA BORRADA CORRECTAMENTE'
072800              TO WS-INF-MENSAJE-TEXTO
072900         MOVE WS-INF-MENSAJE TO WS-LINEA-INFORME
073000         WRITE WS-LINEA-INFORME
073100     END-IF.
073200
073300 2700-BORRAR-RECETA-FIN.
073400     EXIT.
073500*----------------------------------------------------------------*
073600* BUSQUEDA POR SUBCADENA DE NOMBRE, SIN DISTINGUIR MAYUSCULAS,   *
073700* RESTRINGIDA A ACTIVA = Y - REQ. 0356                           *
073800*----------------------------------------------------------------*
073900 2800-BUSCAR-POR-NOMBRE.
074000
074100     MOVE ZERO TO WS-CANT-HALLADOS WS-CANT-LINEAS-PAGINA.
074200     PERFORM 2905-ENCABEZAR-PAGINA
074300        THRU 2905-ENCABEZAR-PAGINA-FIN.
074400
074500     MOVE WS-PARM-NOMBRE TO WS-NOMBRE-A.
074600     INSPECT WS-NOMBRE-A
074700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
074800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
074900
075000     MOVE LOW-VALUES TO WS-RCTA-ID.
075100     START ENT-RECETAS KEY IS NOT LESS THAN WS-RCTA-ID
075200         INVALID KEY SET FS-RECETAS-CLAVE-NFD TO TRUE
075300     END-START.
075400     READ ENT-RECETAS NEXT
075500         AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
075600     END-READ.
075700     PERFORM 2810-FILTRAR-Y-LEER-NOMBRE
075800        THRU 2810-FILTRAR-Y-LEER-NOMBRE-FIN
075900        UNTIL FS-RECETAS-CLAVE-NFD.
076000
076100     IF WS-CANT-HALLADOS = ZERO
076200         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
076300         WRITE WS-LINEA-INFORME
076400     END-IF.
076500
076600 2800-BUSCAR-POR-NOMBRE-FIN.
076700     EXIT.
076800*----------------------------------------------------------------*
076900 2810-FILTRAR-Y-LEER-NOMBRE.
077000
077100     IF WS-RCTA-ACTIVA-SI
077200         PERFORM 2815-BUSCAR-SUBCADENA
077300            THRU 2815-BUSCAR-SUBCADENA-FIN
077400         IF WS-SE-ENCONTRO
077500             ADD 1 TO WS-CANT-HALLADOS
077600             PERFORM 2900-IMPRIMIR-RECETA
077700                THRU 2900-IMPRIMIR-RECETA-FIN
077800         END-IF
077900     END-IF.
078000     READ ENT-RECETAS NEXT
078100         AT END SET FS-RECETAS-CLAVE-NFD TO TRUE
078200     END-READ.
078300
078400 2810-FILTRAR-Y-LEER-NOMBRE-FIN.
078500     EXIT.
078600*----------------------------------------------------------------*
078700* BUSCA WS-NOMBRE-A COMO SUBCADENA DE WS-RCTA-NOMBRE, PROBANDO   *
078800* CADA POSICION DE INICIO POSIBLE DENTRO DEL CAMPO DE 200 BYTES  *
078900*----------------------------------------------------------------*
079000 2815-BUSCAR-SUBCADENA.
079100
079200     MOVE 'N' TO WS-ENCONTRADO.
079300     MOVE WS-RCTA-NOMBRE TO WS-NOMBRE-B.
079400     INSPECT WS-NOMBRE-B
079500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
079600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
079700
079800     SET WS-LEN-BUSQUEDA TO 1.
079900     INSPECT WS-PARM-NOMBRE TALLYING WS-LEN-BUSQUEDA
080000         FOR CHARACTERS BEFORE INITIAL SPACES.
080100     IF WS-LEN-BUSQUEDA = ZERO
080200         MOVE 'Y' TO WS-ENCONTRADO
080300     ELSE
080400         COMPUTE WS-MAX-POS-BUSQUEDA = 201 - WS-LEN-BUSQUEDA
080500         SET WS-POS-BUSQUEDA TO 1
080600         PERFORM 2818-COMPARAR-POSICION
080700            THRU 2818-COMPARAR-POSICION-FIN
080800            UNTIL WS-POS-BUSQUEDA > WS-MAX-POS-BUSQUEDA
080900               OR WS-SE-ENCONTRO
081000     END-IF.
081100
081200 2815-BUSCAR-SUBCADENA-FIN.
081300     EXIT.
081400*----------------------------------------------------------------*
081500 2818-COMPARAR-POSICION.
081600
081700     IF WS-NOMBRE-B (WS-POS-BUSQUEDA : WS-LEN-BUSQUEDA)
081800        = WS-NOMBRE-A (1 : WS-LEN-BUSQUEDA)
081900         MOVE 'Y' TO WS-ENCONTRADO
082000     ELSE
082100         SET WS-POS-BUSQUEDA UP BY 1
082200     END-IF.
082300
082400 2818-COMPARAR-POSICION-FIN.
082500     EXIT.
082600*----------------------------------------------------------------*
082700 2900-IMPRIMIR-RECETA.
082800
082900     MOVE WS-RCTA-ID              TO WS-INF-ID-RECETA.
083000     MOVE WS-RCTA-NOMBRE (1:40)   TO WS-INF-NOMBRE.
083100     MOVE WS-RCTA-CATEGORIA       TO WS-INF-CATEGORIA.
083200     MOVE WS-RCTA-TIEMPO-COCCION  TO WS-INF-TIEMPO.
083300     MOVE WS-RCTA-PORCIONES       TO WS-INF-PORCIONES.
083400     IF WS-RCTA-ACTIVA-SI
083500         MOVE 'YES' TO WS-INF-ACTIVA
083600     ELSE
083700         MOVE 'NO'  TO WS-INF-ACTIVA
083800     END-IF.
083900     MOVE WS-INF-DETALLE-RECETA TO WS-LINEA-INFORME.
084000     WRITE WS-LINEA-INFORME.
084100
084200     ADD 1 TO WS-CANT-LINEAS-PAGINA.
084300     IF WS-CANT-LINEAS-PAGINA >= 20
084400         PERFORM 2905-ENCABEZAR-PAGINA
084500            THRU 2905-ENCABEZAR-PAGINA-FIN
084600     END-IF.
084700
084800 2900-IMPRIMIR-RECETA-FIN.
084900     EXIT.
085000*----------------------------------------------------------------*
085100* SALTO DE PAGINA E IMPRESION DEL ENCABEZADO DE COLUMNAS - USA   *
085200* EL RENGLON DE FORMULARIO DEFINIDO EN SPECIAL-NAMES (C01)       *
085300*----------------------------------------------------------------*
085400 2905-ENCABEZAR-PAGINA.
085500
085600     MOVE ZERO TO WS-CANT-LINEAS-PAGINA.
085700     WRITE WS-LINEA-INFORME FROM WS-INF-ENCAB-LISTADO
085800         AFTER ADVANCING C01.
085900
086000 2905-ENCABEZAR-PAGINA-FIN.
086100     EXIT.
086200*----------------------------------------------------------------*
086300 3000-FINALIZAR-PROGRAMA.
086400
086500     CLOSE PARM-CARD ENT-RECETAS ENT-INGREDIENTES
086600           ENT-LINEAS-RECETA SAL-INFORME.
086700
086800 3000-FINALIZAR-PROGRAMA-FIN.
086900     EXIT.
087000*----------------------------------------------------------------*
087100 9900-ERROR-FATAL.
087200
087300     DISPLAY 'RECIPEMT: PROCESO ABORTADO POR ERROR FATAL'.
087400     STOP RUN.
087500
087600 9900-ERROR-FATAL-FIN.
087700     EXIT.
