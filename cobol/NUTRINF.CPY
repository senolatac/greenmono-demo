000100*----------------------------------------------------------------*
000200*    NUTRINF.CPY                                                 *
000300*    LAYOUT DEL NUTRITIONAL-INFO-FILE - UN REGISTRO POR          *
000400*    INGREDIENTE O POR COMIDA CALCULADA                          *
000500*----------------------------------------------------------------*
000600* 10/11/91  RGB  VERSION INICIAL DEL LAYOUT                      *
000700* 07/07/96  NBG  SE AGREGAN MICRONUTRIENTES OPCIONALES           *
000800* 11/23/98  SUR  AJUSTE Y2K - SIN IMPACTO EN ESTE LAYOUT         *
000900* 03/22/99  CPR  SE AGREGA BANDERA DE VALIDACION Y SCORE DE      *
001000*                BALANCE NUTRICIONAL DEL CALCULO DIARIO - REQ 0498
001050* 06/19/02  NBG  SE ACLARA QUE LOS CAMPOS DE NUTRIENTES SE GRABAN
001060*                SIEMPRE REDONDEADOS A 2 DECIMALES (HALF-UP), NO
001070*                TRUNCADOS - REQ. 0561
001100*----------------------------------------------------------------*
001200 01  WS-NUTR-RECORD.
001300     05  WS-NUTR-CLAVE.
001400         10  WS-NUTR-TIPO-CLAVE           PIC X(01).
001500             88  WS-NUTR-CLAVE-INGREDIENTE    VALUE 'I'.
001600             88  WS-NUTR-CLAVE-COMIDA         VALUE 'M'.
001700         10  WS-NUTR-ID-REFERENCIA        PIC 9(09).
001800     05  WS-NUTR-TAM-PORCION               PIC 9(08)V9(02).
001900     05  WS-NUTR-UNI-PORCION               PIC X(20).
002000     05  WS-NUTR-CALORIAS                 PIC 9(08)V9(02).
002100     05  WS-NUTR-PROTEINA                 PIC 9(08)V9(02).
002200     05  WS-NUTR-CARBOHIDRATOS             PIC 9(08)V9(02).
002300     05  WS-NUTR-GRASA                    PIC 9(08)V9(02).
002400     05  WS-NUTR-FIBRA                    PIC 9(08)V9(02).
002500     05  WS-NUTR-AZUCAR                   PIC 9(08)V9(02).
002600     05  WS-NUTR-SODIO                    PIC 9(08)V9(02).
002700     05  WS-NUTR-COLESTEROL               PIC 9(08)V9(02).
002800     05  WS-NUTR-GRASA-SATURADA            PIC 9(08)V9(02).
002900     05  WS-NUTR-GRASA-TRANS              PIC 9(08)V9(02).
003000     05  WS-NUTR-VITAMINAS.
003100         10  WS-NUTR-VITAMINA-A           PIC 9(08)V9(02).
003200         10  WS-NUTR-VITAMINA-C           PIC 9(08)V9(02).
003300         10  WS-NUTR-VITAMINA-D           PIC 9(08)V9(02).
003400     05  WS-NUTR-VITAMINAS-R  REDEFINES
003500         WS-NUTR-VITAMINAS.
003600         10  WS-NUTR-VIT-TABLA             PIC 9(08)V9(02)
003700                                            OCCURS 3 TIMES.
003800     05  WS-NUTR-CALCIO                   PIC 9(08)V9(02).
003900     05  WS-NUTR-HIERRO                   PIC 9(08)V9(02).
004000     05  WS-NUTR-POTASIO                  PIC 9(08)V9(02).
004100     05  WS-NUTR-IND-OPCIONALES           PIC X(10) VALUE SPACES.
004200     05  WS-NUTR-VALIDO                   PIC X(01) VALUE SPACE.
004300         88  WS-NUTR-ES-VALIDO                VALUE 'Y'.
004400         88  WS-NUTR-NO-VALIDO                VALUE 'N'.
004500     05  WS-NUTR-SCORE-TOTAL              PIC 9(03)V9(02)
004600                                            VALUE ZERO.
004700     05  FILLER                           PIC X(19).
