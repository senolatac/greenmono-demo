000100*----------------------------------------------------------------*
000200*    DAYPLNR.CPY                                                 *
000300*    LAYOUT DEL DETALLE DIARIO DEL PLAN (DAILY-MEAL-PLAN-FILE)   *
000400*    AGRUPADO/ORDENADO POR MPLN-ID Y LUEGO POR NUMERO DE DIA     *
000500*----------------------------------------------------------------*
000600* 01/09/92  RGB  VERSION INICIAL DEL LAYOUT                      *
000700* 11/23/98  SUR  AJUSTE Y2K - WS-DPLN-FECHA PASA A PIC 9(08)     *
000750* 05/06/02  NBG  SE ACLARA QUE EL NUMERO DE DIA ES RELATIVO AL   *
000760*                INICIO DEL PLAN, NO UN DIA DE CALENDARIO -      *
000770*                REQ. 0579                                       *
000800*----------------------------------------------------------------*
000900 01  WS-DPLN-RECORD.
001000     05  WS-DPLN-ID-PLAN                  PIC 9(09).
001100     05  WS-DPLN-NUM-DIA                  PIC 9(01).
001200     05  WS-DPLN-FECHA.
001300         10  WS-DPLN-ANIO                 PIC 9(04).
001400         10  WS-DPLN-MES                  PIC 9(02).
001500         10  WS-DPLN-DIA                  PIC 9(02).
001600     05  WS-DPLN-FECHA-R  REDEFINES
001700         WS-DPLN-FECHA                    PIC 9(08).
001800     05  WS-DPLN-ID-RCTA-SOPA              PIC 9(09).
001900     05  WS-DPLN-ID-RCTA-PRINCIPAL         PIC 9(09).
002000     05  WS-DPLN-ID-RCTA-GUARNICION        PIC 9(09).
002100     05  WS-DPLN-CALORIAS-TOTAL           PIC 9(08).
002200     05  FILLER                           PIC X(20).
