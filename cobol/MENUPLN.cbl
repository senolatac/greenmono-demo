000100******************************************************************
000200* GREENMONO NUTRITION AND MEAL-PLANNING SYSTEM
000300* PROGRAM: MENUPLN - MANTENIMIENTO DEL MAESTRO DE PLANES DE MENU
000400*          Y SU DETALLE DIARIO (CONSULTA, CAMBIO DE ESTADO,
000500*          ACTIVACION Y BAJA)
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. MENUPLN.
000900 AUTHOR. R BALSIMELLI.
001000 INSTALLATION. GREENMONO DATA CENTER - AREA DESARROLLO.
001100 DATE-WRITTEN. 01/09/92.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO EXCLUSIVO DEL SISTEMA GREENMONO.
001400*----------------------------------------------------------------*
001500*                       C A M B I O S                            *
001600*----------------------------------------------------------------*
001700* 01/09/92  RGB  VERSION INICIAL - CONSULTA POR ID Y POR USUARIO *
001800* 03/17/93  RGB  SE AGREGA CONSULTA POR USUARIO Y ESTADO         *
001900* 06/04/94  NBG  SE AGREGA EL LISTADO DE PLANES BALANCEADOS Y LA *
002000*                BUSQUEDA DEL PLAN ACTIVO UNICO - REQ. 0447      *
002100* 02/09/93  CPR  SE AGREGA EL CAMBIO DE ESTADO Y LA ACTIVACION   *
002200*                CON COMPLETADO AUTOMATICO DE LOS DEMAS PLANES   *
002300*                ACTIVOS DEL MISMO USUARIO - REQ. 0231           *
002400* 04/18/95  CPR  SE AGREGA LA BAJA DE PLAN CON RECONSTRUCCION    *
002500*                DEL DETALLE DIARIO - REQ. 0289                  *
002600* 05/14/97  CPR  SE AGREGA EL LISTADO POR RANGO DE FECHAS        *
002700* 11/23/98  SUR  REVISION Y2K - LAS FECHAS DE PARAMETRO Y DE     *
002800*                FILTRO PASAN A PIC 9(08) AAAAMMDD               *
002900* 09/14/99  SUR  SE ACLARA QUE LOS SUBREGISTROS DIARIOS SE       *
003000*                DEVUELVEN SIEMPRE EN ORDEN ASCENDENTE DE DIA,   *
003100*                YA GARANTIZADO POR EL ORDEN DE GRABACION        *
003200*                DE MENUGEN - REQ. 0530                          *
003250* 05/06/02  NBG  SE ACLARA QUE LA ACTIVACION SOLO COMPLETA LOS   *
003260*                DEMAS PLANES DEL MISMO USUARIO QUE ESTABAN EN   *
003270*                ACTIVO, NUNCA LOS YA COMPLETADOS - REQ. 0579    *
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. GNUCOBOL.
003700 OBJECT-COMPUTER. GNUCOBOL.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT PARM-CARD
004400         ASSIGN TO 'MPLNPARM'
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-PARM.
004700
004800     SELECT ENT-PLANES
004900         ASSIGN TO 'MENU-PLAN-FILE'
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS WS-MPLN-ID
005300         FILE STATUS IS FS-PLAN.
005400
005500     SELECT ENT-DIAS-PLAN
005600         ASSIGN TO 'DAILY-MEAL-PLAN-FILE'
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-DIAS-PLAN.
005900
006000     SELECT SAL-DIAS-PLAN-NUEVO
006100         ASSIGN TO 'DAILY-MEAL-PLAN-FILE-NEW'
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-DIAS-NUEVO.
006400
006500     SELECT SAL-INFORME
006600         ASSIGN TO 'MENU-PLAN-LISTADO'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-INFORME.
006900
007000*----------------------------------------------------------------*
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  PARM-CARD.
007500 01  WS-PARM-REG.
007600     05  WS-PARM-TRANCODE             PIC X(02).
007700         88  WS-PARM-TRAN-LOOKUP          VALUE 'LK'.
007800         88  WS-PARM-TRAN-LIST-USUARIO    VALUE 'LU'.
007900         88  WS-PARM-TRAN-LIST-USU-EST    VALUE 'LS'.
008000         88  WS-PARM-TRAN-BUSCAR-ACTIVO   VALUE 'FA'.
008100         88  WS-PARM-TRAN-LIST-BALANCEAD  VALUE 'LB'.
008200         88  WS-PARM-TRAN-CAMBIAR-ESTADO  VALUE 'US'.
008300         88  WS-PARM-TRAN-ACTIVAR         VALUE 'AC'.
008400         88  WS-PARM-TRAN-BORRAR          VALUE 'DL'.
008500         88  WS-PARM-TRAN-LIST-FECHAS     VALUE 'LD'.
008600     05  WS-PARM-ID-PLAN               PIC 9(09).
008700     05  WS-PARM-ID-USUARIO            PIC 9(09).
008800     05  WS-PARM-ESTADO                PIC X(10).
008900     05  WS-PARM-FEC-DESDE             PIC 9(08).
008950     05  WS-PARM-FDESDE-R  REDEFINES
008960         WS-PARM-FEC-DESDE.
008970         10  WS-PARM-FDESDE-ANIO         PIC 9(04).
008980         10  WS-PARM-FDESDE-MES          PIC 9(02).
008990         10  WS-PARM-FDESDE-DIA          PIC 9(02).
009000     05  WS-PARM-FEC-HASTA             PIC 9(08).
009050     05  WS-PARM-FHASTA-R  REDEFINES
009060         WS-PARM-FEC-HASTA.
009070         10  WS-PARM-FHASTA-ANIO         PIC 9(04).
009080         10  WS-PARM-FHASTA-MES          PIC 9(02).
009090         10  WS-PARM-FHASTA-DIA          PIC 9(02).
009100
009200 FD  ENT-PLANES.
009300     COPY MENUPLR.
009400
009500 FD  ENT-DIAS-PLAN.
009600     COPY DAYPLNR.
009700
009800 FD  SAL-DIAS-PLAN-NUEVO.
009900     COPY DAYPLNR REPLACING ==WS-DPLN-== BY ==WS-DPS-==.
010000
010100 FD  SAL-INFORME.
010200 01  WS-LINEA-INFORME                 PIC X(132).
010300
010400*----------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010550 77  WS-CANT-HALLADOS                  PIC 9(05) COMP.
010600
010700 01  FS-ESTADOS.
010800     05  FS-PARM                       PIC X(02).
010900         88  FS-PARM-OK                    VALUE '00'.
011000         88  FS-PARM-EOF                   VALUE '10'.
011100     05  FS-PLAN                       PIC X(02).
011200         88  FS-PLAN-OK                    VALUE '00'.
011300         88  FS-PLAN-NFD                   VALUE '23'.
011400     05  FS-DIAS-PLAN                  PIC X(02).
011500         88  FS-DIAS-PLAN-OK               VALUE '00'.
011600         88  FS-DIAS-PLAN-EOF              VALUE '10'.
011700     05  FS-DIAS-NUEVO                 PIC X(02).
011800         88  FS-DIAS-NUEVO-OK              VALUE '00'.
011900     05  FS-INFORME                    PIC X(02).
012000         88  FS-INFORME-OK                 VALUE '00'.
012100
012200*----------------------------------------------------------------*
012300*    LAYOUT DEL LISTADO DE PLANES (LINEA DE ENCABEZADO Y DE      *
012400*    DETALLE DE DIA, ARMADAS EN WORKING-STORAGE Y MOVIDAS A LA   *
012500*    LINEA DE SALIDA - MISMO ESTILO QUE MPREPRT.CPY DE MENUGEN)  *
012600*----------------------------------------------------------------*
012700 01  WS-INF-ENCAB-PLAN.
012800     05  FILLER                       PIC X(11)
012900                                       VALUE 'PLAN No. '.
013000     05  WS-INF-ID-PLAN               PIC Z(08)9.
013100     05  FILLER                       PIC X(03) VALUE SPACES.
013200     05  WS-INF-NOMBRE                PIC X(30).
013300     05  FILLER                       PIC X(02) VALUE SPACES.
013400     05  WS-INF-ID-USUARIO            PIC Z(08)9.
013500     05  FILLER                       PIC X(02) VALUE SPACES.
013600     05  WS-INF-ESTADO                PIC X(10).
013700     05  FILLER                       PIC X(02) VALUE SPACES.
013800     05  WS-INF-CAL-TOTAL             PIC ZZZZZZZ9.
013900     05  FILLER                       PIC X(02) VALUE SPACES.
014000     05  WS-INF-BALANCEADO            PIC X(03).
014100     05  FILLER                       PIC X(28) VALUE SPACES.
014200
014300 01  WS-INF-DETALLE-DIA.
014400     05  FILLER                       PIC X(12) VALUE SPACES.
014500     05  FILLER                       PIC X(06) VALUE 'DIA '.
014600     05  WS-INF-NUM-DIA               PIC 9.
014700     05  FILLER                       PIC X(03) VALUE SPACES.
014800     05  WS-INF-FECHA                 PIC 9(08).
014820     05  WS-INF-FECHA-R  REDEFINES
014830         WS-INF-FECHA.
014840         10  WS-INF-FEC-ANIO           PIC 9(04).
014850         10  WS-INF-FEC-MES            PIC 9(02).
014860         10  WS-INF-FEC-DIA            PIC 9(02).
014900     05  FILLER                       PIC X(03) VALUE SPACES.
015000     05  FILLER                       PIC X(06) VALUE 'SOPA '.
015100     05  WS-INF-ID-SOPA               PIC Z(08)9.
015200     05  FILLER                       PIC X(02) VALUE SPACES.
015300     05  FILLER                       PIC X(06) VALUE 'PPAL '.
015400     05  WS-INF-ID-PRINCIPAL          PIC Z(08)9.
015500     05  FILLER                       PIC X(02) VALUE SPACES.
015600     05  FILLER                       PIC X(06) VALUE 'GUAR '.
015700     05  WS-INF-ID-GUARNICION         PIC Z(08)9.
015800     05  FILLER                       PIC X(02) VALUE SPACES.
015900     05  WS-INF-CAL-DIA               PIC ZZZZZZZ9.
016000     05  FILLER                       PIC X(15) VALUE SPACES.
016100
016200 01  WS-INF-SIN-RESULTADOS.
016300     05  FILLER                       PIC X(40)
016400          VALUE 'NO SE HALLARON PLANES PARA ESE CRITERIO'.
016500     05  FILLER                       PIC X(92) VALUE SPACES.
016600
016700 01  WS-INF-ERROR.
016800     05  FILLER                       PIC X(20)
016900                        VALUE 'ERROR - PLAN No. '.
017000     05  WS-INF-ERR-ID-PLAN           PIC Z(08)9.
017100     05  FILLER                       PIC X(20) VALUE SPACES.
017200     05  FILLER                       PIC X(20)
017300                        VALUE 'NO EXISTE'.
017400     05  FILLER                       PIC X(45) VALUE SPACES.
017500
017600*----------------------------------------------------------------*
017700 01  WS-VARIABLES.
017900     05  WS-ID-PLAN-BORRAR             PIC 9(09).
018000     05  WS-ID-USUARIO-ACTIVAR         PIC 9(09).
018100
018200*----------------------------------------------------------------*
018300 PROCEDURE DIVISION.
018400*----------------------------------------------------------------*
018500
018600     PERFORM 1000-INICIAR-PROGRAMA
018700        THRU 1000-INICIAR-PROGRAMA-FIN.
018800
018900     PERFORM 2000-PROCESAR-TRANSACCION
019000        THRU 2000-PROCESAR-TRANSACCION-FIN.
019100
019200     PERFORM 3000-FINALIZAR-PROGRAMA
019300        THRU 3000-FINALIZAR-PROGRAMA-FIN.
019400
019500     STOP RUN.
019600*----------------------------------------------------------------*
019700 1000-INICIAR-PROGRAMA.
019800
019900     OPEN INPUT PARM-CARD.
020000     IF NOT FS-PARM-OK
020100         DISPLAY 'ERROR AL ABRIR LA TARJETA DE PARAMETROS'
020200         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
020300     END-IF.
020400
020500     READ PARM-CARD.
020600     IF NOT FS-PARM-OK
020700         DISPLAY 'ERROR AL LEER LA TARJETA DE PARAMETROS'
020800         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
020900     END-IF.
021000     CLOSE PARM-CARD.
021100
021200     OPEN I-O   ENT-PLANES.
021300     OPEN INPUT ENT-DIAS-PLAN.
021400     OPEN OUTPUT SAL-INFORME.
021500
021600     IF NOT FS-PLAN-OK
021700         DISPLAY 'ERROR AL ABRIR EL MAESTRO DE PLANES DE MENU'
021800         PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
021900     END-IF.
022000
022100     MOVE ZERO TO WS-CANT-HALLADOS.
022200
022300 1000-INICIAR-PROGRAMA-FIN.
022400     EXIT.
022500*----------------------------------------------------------------*
022600 2000-PROCESAR-TRANSACCION.
022700
022800     EVALUATE TRUE
022900         WHEN WS-PARM-TRAN-LOOKUP
023000             PERFORM 2100-LOOKUP-POR-ID
023100                THRU 2100-LOOKUP-POR-ID-FIN
023200         WHEN WS-PARM-TRAN-LIST-USUARIO
023300             PERFORM 2200-LISTAR-POR-USUARIO
023400                THRU 2200-LISTAR-POR-USUARIO-FIN
023500         WHEN WS-PARM-TRAN-LIST-USU-EST
023600             PERFORM 2250-LISTAR-POR-USU-ESTADO
023700                THRU 2250-LISTAR-POR-USU-ESTADO-FIN
023800         WHEN WS-PARM-TRAN-BUSCAR-ACTIVO
023900             PERFORM 2300-BUSCAR-PLAN-ACTIVO
024000                THRU 2300-BUSCAR-PLAN-ACTIVO-FIN
024100         WHEN WS-PARM-TRAN-LIST-BALANCEAD
024200             PERFORM 2350-LISTAR-BALANCEADOS
024300                THRU 2350-LISTAR-BALANCEADOS-FIN
024400         WHEN WS-PARM-TRAN-CAMBIAR-ESTADO
024500             PERFORM 2400-CAMBIAR-ESTADO
024600                THRU 2400-CAMBIAR-ESTADO-FIN
024700         WHEN WS-PARM-TRAN-ACTIVAR
024800             PERFORM 2500-ACTIVAR-PLAN
024900                THRU 2500-ACTIVAR-PLAN-FIN
025000         WHEN WS-PARM-TRAN-BORRAR
025100             PERFORM 2700-BORRAR-PLAN
025200                THRU 2700-BORRAR-PLAN-FIN
025300         WHEN WS-PARM-TRAN-LIST-FECHAS
025400             PERFORM 2600-LISTAR-POR-FECHAS
025500                THRU 2600-LISTAR-POR-FECHAS-FIN
025600         WHEN OTHER
025700             DISPLAY 'ERROR FATAL: CODIGO DE TRANSACCION '
025800                     'INVALIDO - ' WS-PARM-TRANCODE
025900             PERFORM 9900-ERROR-FATAL THRU 9900-ERROR-FATAL-FIN
026000     END-EVALUATE.
026100
026200 2000-PROCESAR-TRANSACCION-FIN.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 2100-LOOKUP-POR-ID.
026600
026700     MOVE WS-PARM-ID-PLAN TO WS-MPLN-ID.
026800     READ ENT-PLANES
026900         INVALID KEY
027000             MOVE WS-PARM-ID-PLAN TO WS-INF-ERR-ID-PLAN
027100             MOVE WS-INF-ERROR    TO WS-LINEA-INFORME
027200             WRITE WS-LINEA-INFORME
027300     END-READ.
027400
027500     IF FS-PLAN-OK
027600         PERFORM 2800-IMPRIMIR-PLAN
027700            THRU 2800-IMPRIMIR-PLAN-FIN
027800     END-IF.
027900
028000 2100-LOOKUP-POR-ID-FIN.
028100     EXIT.
028200*----------------------------------------------------------------*
028300* LOS PARRAFOS 2200/2250/2300/2350/2600 RECORREN EL MAESTRO DE   *
028400* PLANES EN FORMA SECUENCIAL DESDE EL PRIMER REGISTRO, YA QUE    *
028500* LOS FILTROS PEDIDOS (USUARIO, ESTADO, BALANCE, FECHA) NO SON   *
028600* CLAVE DE ACCESO DEL ARCHIVO                                    *
028700*----------------------------------------------------------------*
028800 2200-LISTAR-POR-USUARIO.
028900
029000     MOVE ZERO TO WS-CANT-HALLADOS.
029100     MOVE LOW-VALUES TO WS-MPLN-ID.
029200     START ENT-PLANES KEY IS NOT LESS THAN WS-MPLN-ID
029300         INVALID KEY SET FS-PLAN-NFD TO TRUE
029400     END-START.
029500
029600     READ ENT-PLANES NEXT
029700         AT END SET FS-PLAN-NFD TO TRUE
029800     END-READ.
029900     PERFORM 2210-FILTRAR-Y-LEER-USUARIO
030000        THRU 2210-FILTRAR-Y-LEER-USUARIO-FIN
030100        UNTIL FS-PLAN-NFD.
030200
030300     IF WS-CANT-HALLADOS = ZERO
030400         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
030500         WRITE WS-LINEA-INFORME
030600     END-IF.
030700
030800 2200-LISTAR-POR-USUARIO-FIN.
030900     EXIT.
031000*----------------------------------------------------------------*
031100 2210-FILTRAR-Y-LEER-USUARIO.
031200
031300     IF WS-MPLN-ID-USUARIO = WS-PARM-ID-USUARIO
031400         ADD 1 TO WS-CANT-HALLADOS
031500         PERFORM 2800-IMPRIMIR-PLAN
031600            THRU 2800-IMPRIMIR-PLAN-FIN
031700     END-IF.
031800     READ ENT-PLANES NEXT
031900         AT END SET FS-PLAN-NFD TO TRUE
032000     END-READ.
032100
032200 2210-FILTRAR-Y-LEER-USUARIO-FIN.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 2250-LISTAR-POR-USU-ESTADO.
032600
032700     MOVE ZERO TO WS-CANT-HALLADOS.
032800     MOVE LOW-VALUES TO WS-MPLN-ID.
032900     START ENT-PLANES KEY IS NOT LESS THAN WS-MPLN-ID
033000         INVALID KEY SET FS-PLAN-NFD TO TRUE
033100     END-START.
033200
033300     READ ENT-PLANES NEXT
033400         AT END SET FS-PLAN-NFD TO TRUE
033500     END-READ.
033600     PERFORM 2260-FILTRAR-Y-LEER-USU-EST
033700        THRU 2260-FILTRAR-Y-LEER-USU-EST-FIN
033800        UNTIL FS-PLAN-NFD.
033900
034000     IF WS-CANT-HALLADOS = ZERO
034100         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
034200         WRITE WS-LINEA-INFORME
034300     END-IF.
034400
034500 2250-LISTAR-POR-USU-ESTADO-FIN.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 2260-FILTRAR-Y-LEER-USU-EST.
034900
035000     IF WS-MPLN-ID-USUARIO = WS-PARM-ID-USUARIO
035100        AND WS-MPLN-ESTADO = WS-PARM-ESTADO
035200         ADD 1 TO WS-CANT-HALLADOS
035300         PERFORM 2800-IMPRIMIR-PLAN
035400            THRU 2800-IMPRIMIR-PLAN-FIN
035500     END-IF.
035600     READ ENT-PLANES NEXT
035700         AT END SET FS-PLAN-NFD TO TRUE
035800     END-READ.
035900
036000 2260-FILTRAR-Y-LEER-USU-EST-FIN.
036100     EXIT.
036200*----------------------------------------------------------------*
036300 2300-BUSCAR-PLAN-ACTIVO.
036400
036500     MOVE ZERO TO WS-CANT-HALLADOS.
036600     MOVE LOW-VALUES TO WS-MPLN-ID.
036700     START ENT-PLANES KEY IS NOT LESS THAN WS-MPLN-ID
036800         INVALID KEY SET FS-PLAN-NFD TO TRUE
036900     END-START.
037000
037100     READ ENT-PLANES NEXT
037200         AT END SET FS-PLAN-NFD TO TRUE
037300     END-READ.
037400     PERFORM 2310-FILTRAR-Y-LEER-ACTIVO
037500        THRU 2310-FILTRAR-Y-LEER-ACTIVO-FIN
037600        UNTIL FS-PLAN-NFD OR WS-CANT-HALLADOS > ZERO.
037700
037800     IF WS-CANT-HALLADOS = ZERO
037900         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
038000         WRITE WS-LINEA-INFORME
038100     END-IF.
038200
038300 2300-BUSCAR-PLAN-ACTIVO-FIN.
038400     EXIT.
038500*----------------------------------------------------------------*
038600 2310-FILTRAR-Y-LEER-ACTIVO.
038700
038800     IF WS-MPLN-ID-USUARIO = WS-PARM-ID-USUARIO
038900        AND WS-MPLN-ESTADO-ACTIVO
039000         ADD 1 TO WS-CANT-HALLADOS
039100         PERFORM 2800-IMPRIMIR-PLAN
039200            THRU 2800-IMPRIMIR-PLAN-FIN
039300     ELSE
039400         READ ENT-PLANES NEXT
039500             AT END SET FS-PLAN-NFD TO TRUE
039600         END-READ
039700     END-IF.
039800
039900 2310-FILTRAR-Y-LEER-ACTIVO-FIN.
040000     EXIT.
040100*----------------------------------------------------------------*
040200 2350-LISTAR-BALANCEADOS.
040300
040400     MOVE ZERO TO WS-CANT-HALLADOS.
040500     MOVE LOW-VALUES TO WS-MPLN-ID.
040600     START ENT-PLANES KEY IS NOT LESS THAN WS-MPLN-ID
040700         INVALID KEY SET FS-PLAN-NFD TO TRUE
040800     END-START.
040900
041000     READ ENT-PLANES NEXT
041100         AT END SET FS-PLAN-NFD TO TRUE
041200     END-READ.
041300     PERFORM 2360-FILTRAR-Y-LEER-BALANCE
041400        THRU 2360-FILTRAR-Y-LEER-BALANCE-FIN
041500        UNTIL FS-PLAN-NFD.
041600
041700     IF WS-CANT-HALLADOS = ZERO
041800         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
041900         WRITE WS-LINEA-INFORME
042000     END-IF.
042100
042200 2350-LISTAR-BALANCEADOS-FIN.
042300     EXIT.
042400*----------------------------------------------------------------*
042500 2360-FILTRAR-Y-LEER-BALANCE.
042600
042700     IF WS-MPLN-ID-USUARIO = WS-PARM-ID-USUARIO
042800        AND WS-MPLN-ES-BALANCEADO
042900         ADD 1 TO WS-CANT-HALLADOS
043000         PERFORM 2800-IMPRIMIR-PLAN
043100            THRU 2800-IMPRIMIR-PLAN-FIN
043200     END-IF.
043300     READ ENT-PLANES NEXT
043400         AT END SET FS-PLAN-NFD TO TRUE
043500     END-READ.
043600
043700 2360-FILTRAR-Y-LEER-BALANCE-FIN.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 2600-LISTAR-POR-FECHAS.
044100
044200     MOVE ZERO TO WS-CANT-HALLADOS.
044300     MOVE LOW-VALUES TO WS-MPLN-ID.
044400     START ENT-PLANES KEY IS NOT LESS THAN WS-MPLN-ID
044500         INVALID KEY SET FS-PLAN-NFD TO TRUE
044600     END-START.
044700
044800     READ ENT-PLANES NEXT
044900         AT END SET FS-PLAN-NFD TO TRUE
045000     END-READ.
045100     PERFORM 2610-FILTRAR-Y-LEER-FECHA
045200        THRU 2610-FILTRAR-Y-LEER-FECHA-FIN
045300        UNTIL FS-PLAN-NFD.
045400
045500     IF WS-CANT-HALLADOS = ZERO
045600         MOVE WS-INF-SIN-RESULTADOS TO WS-LINEA-INFORME
045700         WRITE WS-LINEA-INFORME
045800     END-IF.
045900
046000 2600-LISTAR-POR-FECHAS-FIN.
046100     EXIT.
046200*----------------------------------------------------------------*
046300 2610-FILTRAR-Y-LEER-FECHA.
046400
046500     IF WS-MPLN-FEC-INICIO-R NOT < WS-PARM-FEC-DESDE
046600        AND WS-MPLN-FEC-FIN-R NOT > WS-PARM-FEC-HASTA
046700         ADD 1 TO WS-CANT-HALLADOS
046800         PERFORM 2800-IMPRIMIR-PLAN
046900            THRU 2800-IMPRIMIR-PLAN-FIN
047000     END-IF.
047100     READ ENT-PLANES NEXT
047200         AT END SET FS-PLAN-NFD TO TRUE
047300     END-READ.
047400
047500 2610-FILTRAR-Y-LEER-FECHA-FIN.
047600     EXIT.
047700*----------------------------------------------------------------*
047800* CAMBIO DIRECTO DE ESTADO SOBRE UN PLAN EXISTENTE               *
047900*----------------------------------------------------------------*
048000 2400-CAMBIAR-ESTADO.
048100
048200     MOVE WS-PARM-ID-PLAN TO WS-MPLN-ID.
048300     READ ENT-PLANES
048400         INVALID KEY
048500             MOVE WS-PARM-ID-PLAN TO WS-INF-ERR-ID-PLAN
048600             MOVE WS-INF-ERROR    TO WS-LINEA-INFORME
048700             WRITE WS-LINEA-INFORME
048800     END-READ.
048900
049000     IF FS-PLAN-OK
049100         MOVE WS-PARM-ESTADO TO WS-MPLN-ESTADO
049200         REWRITE WS-MPLN-RECORD
049300         PERFORM 2800-IMPRIMIR-PLAN
049400            THRU 2800-IMPRIMIR-PLAN-FIN
049500     END-IF.
049600
049700 2400-CAMBIAR-ESTADO-FIN.
049800     EXIT.
049900*----------------------------------------------------------------*
050000* ACTIVACION: EL PLAN PEDIDO PASA A ACTIVE Y TODO OTRO PLAN DEL  *
050100* MISMO USUARIO QUE ESTUVIERA ACTIVE PASA A COMPLETED, DE MODO   *
050200* QUE NUNCA HAYA MAS DE UN PLAN ACTIVE POR USUARIO - REQ. 0231   *
050300*----------------------------------------------------------------*
050400 2500-ACTIVAR-PLAN.
050500
050600     MOVE WS-PARM-ID-PLAN TO WS-MPLN-ID.
050700     READ ENT-PLANES
050800         INVALID KEY
050900             MOVE WS-PARM-ID-PLAN TO WS-INF-ERR-ID-PLAN
051000             MOVE WS-INF-ERROR    TO WS-LINEA-INFORME
051100             WRITE WS-LINEA-INFORME
051200     END-READ.
051300
051400     IF FS-PLAN-OK
051500         MOVE WS-MPLN-ID-USUARIO TO WS-ID-USUARIO-ACTIVAR
051600         MOVE WS-PARM-ID-PLAN    TO WS-ID-PLAN-BORRAR
051700         SET WS-MPLN-ESTADO-ACTIVO TO TRUE
051800         REWRITE WS-MPLN-RECORD
051900
052000         MOVE LOW-VALUES TO WS-MPLN-ID
052100         START ENT-PLANES KEY IS NOT LESS THAN WS-MPLN-ID
052200             INVALID KEY SET FS-PLAN-NFD TO TRUE
052300         END-START
052400         READ ENT-PLANES NEXT
052500             AT END SET FS-PLAN-NFD TO TRUE
052600         END-READ
052700         PERFORM 2510-COMPLETAR-OTROS-ACTIVOS
052800            THRU 2510-COMPLETAR-OTROS-ACTIVOS-FIN
052900            UNTIL FS-PLAN-NFD
053000
053100         MOVE WS-ID-PLAN-BORRAR TO WS-MPLN-ID
053200         READ ENT-PLANES
053300             INVALID KEY CONTINUE
053400         END-READ
053500         PERFORM 2800-IMPRIMIR-PLAN
053600            THRU 2800-IMPRIMIR-PLAN-FIN
053700     END-IF.
053800
053900 2500-ACTIVAR-PLAN-FIN.
054000     EXIT.
054100*----------------------------------------------------------------*
054200 2510-COMPLETAR-OTROS-ACTIVOS.
054300
054400     IF WS-MPLN-ID NOT = WS-ID-PLAN-BORRAR
054500        AND WS-MPLN-ID-USUARIO = WS-ID-USUARIO-ACTIVAR
054600        AND WS-MPLN-ESTADO-ACTIVO
054700         SET WS-MPLN-ESTADO-COMPLETO TO TRUE
054800         REWRITE WS-MPLN-RECORD
054900     END-IF.
055000     READ ENT-PLANES NEXT
055100         AT END SET FS-PLAN-NFD TO TRUE
055200     END-READ.
055300
055400 2510-COMPLETAR-OTROS-ACTIVOS-FIN.
055500     EXIT.
055600*----------------------------------------------------------------*
055700* BAJA DE UN PLAN: BORRA EL MAESTRO Y RECONSTRUYE EL DETALLE     *
055800* DIARIO SIN LOS REGISTROS DEL PLAN BORRADO - REQ. 0289          *
055900*----------------------------------------------------------------*
056000 2700-BORRAR-PLAN.
056100
056200     MOVE WS-PARM-ID-PLAN TO WS-MPLN-ID.
056300     READ ENT-PLANES
056400         INVALID KEY
056500             MOVE WS-PARM-ID-PLAN TO WS-INF-ERR-ID-PLAN
056600             MOVE WS-INF-ERROR    TO WS-LINEA-INFORME
056700             WRITE WS-LINEA-INFORME
056800     END-READ.
056900
057000     IF FS-PLAN-OK
057100         DELETE ENT-PLANES RECORD.
057200         MOVE WS-PARM-ID-PLAN TO WS-ID-PLAN-BORRAR
057300
057400         CLOSE ENT-DIAS-PLAN.
057500         OPEN INPUT  ENT-DIAS-PLAN.
057600         OPEN OUTPUT SAL-DIAS-PLAN-NUEVO.
057700
057800         READ ENT-DIAS-PLAN
057900             AT END SET FS-DIAS-PLAN-EOF TO TRUE
058000         END-READ.
058100         PERFORM 2710-COPIAR-DIA-SI-NO-BORRADO
058200            THRU 2710-COPIAR-DIA-SI-NO-BORRADO-FIN
058300            UNTIL FS-DIAS-PLAN-EOF.
058400
058500         CLOSE SAL-DIAS-PLAN-NUEVO.
058600         CLOSE ENT-DIAS-PLAN.
058700         OPEN INPUT ENT-DIAS-PLAN.
058800     END-IF.
058900
059000 2700-BORRAR-PLAN-FIN.
059100     EXIT.
059200*----------------------------------------------------------------*
059300 2710-COPIAR-DIA-SI-NO-BORRADO.
059400
059500     IF WS-DPLN-ID-PLAN NOT = WS-ID-PLAN-BORRAR
059600         MOVE WS-DPLN-RECORD TO WS-DPS-RECORD
059700         WRITE WS-DPS-RECORD
059800     END-IF.
059900     READ ENT-DIAS-PLAN
060000         AT END SET FS-DIAS-PLAN-EOF TO TRUE
060100     END-READ.
060200
060300 2710-COPIAR-DIA-SI-NO-BORRADO-FIN.
060400     EXIT.
060500*----------------------------------------------------------------*
060600* IMPRIME EL ENCABEZADO DE UN PLAN Y SUS DIAS, RELEYENDO EL      *
060700* ARCHIVO DE DETALLE DESDE EL PRINCIPIO (ORGANIZACION SECUENCIAL *
060800* SIN CLAVE) YA QUE LOS REGISTROS DE UN PLAN NO SE REPITEN       *
060900*----------------------------------------------------------------*
061000 2800-IMPRIMIR-PLAN.
061100
061200     MOVE WS-MPLN-ID          TO WS-INF-ID-PLAN.
061300     MOVE WS-MPLN-NOMBRE (1:30) TO WS-INF-NOMBRE.
061400     MOVE WS-MPLN-ID-USUARIO  TO WS-INF-ID-USUARIO.
061500     MOVE WS-MPLN-ESTADO      TO WS-INF-ESTADO.
061600     MOVE WS-MPLN-CALORIAS-TOTAL TO WS-INF-CAL-TOTAL.
061700     IF WS-MPLN-ES-BALANCEADO
061800         MOVE 'YES' TO WS-INF-BALANCEADO
061900     ELSE
062000         MOVE 'NO'  TO WS-INF-BALANCEADO
062100     END-IF.
062200     MOVE WS-INF-ENCAB-PLAN TO WS-LINEA-INFORME.
062300     WRITE WS-LINEA-INFORME.
062400
062500     CLOSE ENT-DIAS-PLAN.
062600     OPEN INPUT ENT-DIAS-PLAN.
062700     READ ENT-DIAS-PLAN
062800         AT END SET FS-DIAS-PLAN-EOF TO TRUE
062900     END-READ.
063000     PERFORM 2810-IMPRIMIR-DIA-SI-COINCIDE
063100        THRU 2810-IMPRIMIR-DIA-SI-COINCIDE-FIN
063200        UNTIL FS-DIAS-PLAN-EOF.
063300
063400 2800-IMPRIMIR-PLAN-FIN.
063500     EXIT.
063600*----------------------------------------------------------------*
063700* LOS DIAS SE GRABAN POR MENUGEN EN ORDEN ASCENDENTE DE NUMERO   *
063800* DE DIA (1 A 5), DE MODO QUE LEERLOS EN EL ORDEN FISICO DEL     *
063900* ARCHIVO YA CUMPLE LA REGLA DE ORDEN ASCENDENTE PEDIDA          *
064000*----------------------------------------------------------------*
064100 2810-IMPRIMIR-DIA-SI-COINCIDE.
064200
064300     IF WS-DPLN-ID-PLAN = WS-MPLN-ID
064400         MOVE WS-DPLN-NUM-DIA          TO WS-INF-NUM-DIA
064500         MOVE WS-DPLN-FECHA-R          TO WS-INF-FECHA
064600         MOVE WS-DPLN-ID-RCTA-SOPA     TO WS-INF-ID-SOPA
064700         MOVE WS-DPLN-ID-RCTA-PRINCIPAL TO WS-INF-ID-PRINCIPAL
064800         MOVE WS-DPLN-ID-RCTA-GUARNICION
064900                                       TO WS-INF-ID-GUARNICION
065000         MOVE WS-DPLN-CALORIAS-TOTAL   TO WS-INF-CAL-DIA
065100         MOVE WS-INF-DETALLE-DIA       TO WS-LINEA-INFORME
065200         WRITE WS-LINEA-INFORME
065300     END-IF.
065400     READ ENT-DIAS-PLAN
065500         AT END SET FS-DIAS-PLAN-EOF TO TRUE
065600     END-READ.
065700
065800 2810-IMPRIMIR-DIA-SI-COINCIDE-FIN.
065900     EXIT.
066000*----------------------------------------------------------------*
066100 3000-FINALIZAR-PROGRAMA.
066200
066300     CLOSE ENT-PLANES ENT-DIAS-PLAN SAL-INFORME.
066400
066500 3000-FINALIZAR-PROGRAMA-FIN.
066600     EXIT.
066700*----------------------------------------------------------------*
066800 9900-ERROR-FATAL.
066900
067000     DISPLAY 'MENUPLN: PROCESO ABORTADO POR ERROR FATAL'.
067100     STOP RUN.
067200
067300 9900-ERROR-FATAL-FIN.
067400     EXIT.
